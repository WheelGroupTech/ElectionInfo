000100******************************************************************
000200*    EVREGVOT -- REGISTERED-VOTER LIST RECORD                    *
000300*    KEYED BY VUID (VOTER UNIQUE ID).  BLANK VUID RECORDS ARE    *
000400*    SKIPPED BY THE READING PROGRAM, NOT FILTERED HERE.  RECORD  *
000500*    IS FULL -- NO SLACK FOR A FILLER.                           *
000600******************************************************************
000700 01  RGV-RECORD.
000800     03  RGV-VUID                   PIC  X(10).
000900     03  RGV-LAST-NAME               PIC  X(20).
001000     03  RGV-FIRST-NAME              PIC  X(15).
001100     03  RGV-MIDDLE-NAME             PIC  X(15).
001200     03  RGV-DOB                     PIC  X(10).
