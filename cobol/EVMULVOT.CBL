000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    EVMULVOT.
000900 AUTHOR.        R MCNALLY.
001000 DATE-WRITTEN.  SEPTEMBER 1994.
001100 DATE-COMPILED.
001200 INSTALLATION.  TRAVIS COUNTY ELECTIONS DIVISION.
001300 SECURITY.      BATCH.
001400*REMARKS.       FLAGS MULTIPLE-REGISTRATION SUSPECT GROUPS (SEE
001500*               EVMULREG) WHOSE MEMBERS SHOW MORE THAN ONE VOTE
001600*               CAST ON THE VOTER ROSTER.  EACH VUID IN A SUSPECT
001700*               GROUP IS MATCHED AGAINST THE ROSTER; A GROUP WITH
001800*               MORE THAN ONE ROSTER MATCH IS PRINTED FOR REVIEW.
001900
002000* CHANGE HISTORY -------------------------------------------------MULVOT1 
002100* 09/19/1994 RM  ORIGINAL PROGRAM - MULTIPLE-VOTE DETECTION OVER  MULVOT1 
002200*                THE MULTIPLE-REGISTRATION SUSPECT GROUPS.        MULVOT1 
002300* 02/08/1998 KP  Y2K - WS-RUN-DATE EXPANDED TO 4-DIGIT CENTURY.   MULVOT2 
002400* 05/17/2002 JO  MATCH LIST NOW SORTED BY VOTE DATE AND PRECINCT  MULVOT3 
002500*                WITHIN A VUID, NOT JUST BY VUID (REQUEST #2714). MULVOT3 
002550* 11/04/2003 KP  PRECINCT NUMBER ADDED TO THE MATCH LISTING SO    MULVOT4 
002560*                REVIEWERS CAN SORT PAPER COPIES BY PRECINCT      MULVOT4 
002570*                (REQUEST #3488).                                 MULVOT4 
002580* 08/19/2006 TS  GROUPS WITH ALL MEMBERS VOTING AT THE SAME       MULVOT5 
002590*                EARLY VOTING SITE ARE NOW FOOTNOTED RATHER THAN  MULVOT5 
002600*                SUPPRESSED (REQUEST #5910).                      MULVOT5 
002650* END OF HISTORY ---------------------------------------------------------
002700
002800/*****************************************************************
002900*                                                                *
003000*    ENVIRONMENT DIVISION                                        *
003100*                                                                *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400
003500*****************************************************************
003600*    CONFIGURATION SECTION                                       *
003700*****************************************************************
003800 CONFIGURATION SECTION.
003900
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200
004300 SPECIAL-NAMES.
004400     SYSLST IS PRINTER,
004500     UPSI-0 ON STATUS IS WITH-GROUP-DETAIL.
004600
004700*****************************************************************
004800*    INPUT-OUTPUT SECTION                                        *
004900*****************************************************************
005000 INPUT-OUTPUT SECTION.
005100
005200 FILE-CONTROL.
005300
005400     SELECT EVREGV1
005500         ASSIGN TO EVREGV1
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FILE1-STAT
005750                        FILE1-FDBK.
005800
005900     SELECT EVROSTR
006000         ASSIGN TO EVROSTR
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS FILE2-STAT
006250                        FILE2-FDBK.
006300
006400/*****************************************************************
006500*                                                                *
006600*    DATA DIVISION                                               *
006700*                                                                *
006800*****************************************************************
006900 DATA DIVISION.
007000
007100*****************************************************************
007200*    FILE SECTION                                                *
007300*****************************************************************
007400 FILE SECTION.
007500
007600 FD  EVREGV1
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 70 CHARACTERS
007900     LABEL RECORDS ARE STANDARD.
008000 COPY EVREGVOT.
008100
008200 FD  EVROSTR
008300     RECORDING MODE IS F
008400     RECORD CONTAINS 87 CHARACTERS
008500     LABEL RECORDS ARE STANDARD.
008600 COPY EVROSVOT.
008700
008800*****************************************************************
008900*    WORKING-STORAGE SECTION                                     *
009000*****************************************************************
009100 WORKING-STORAGE SECTION.
009200
009300 01  WS-FIELDS.
009400   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
009500   03  THIS-PGM                  PIC  X(08)   VALUE 'EVMULVOT'.
009600   03  WS-RUN-DATE               PIC  9(06).
009700   03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
009800     05  WS-RUN-YY               PIC  9(02).
009900     05  WS-RUN-MM               PIC  9(02).
010000     05  WS-RUN-DD               PIC  9(02).
010100
010200   03  VOTER-EOF-SWITCH          PIC  X(01)   VALUE 'N'.
010300     88  VOTER-AT-EOF                         VALUE 'Y'.
010400   03  ROSTER-EOF-SWITCH         PIC  X(01)   VALUE 'N'.
010500     88  ROSTER-AT-EOF                        VALUE 'Y'.
010600
010700   03  FILE1-STAT                PIC  X(02).
010750   03  FILE1-FDBK                PIC  X(04).
010800   03  FILE2-STAT                PIC  X(02).
010850   03  FILE2-FDBK                PIC  X(04).
010900
011000   03  STOP-RUN-SWITCH           PIC  X(01)   VALUE 'N'.
011100     88  STOP-THE-RUN                         VALUE 'Y'.
011200
011300   03  WS-FLAGGED-GROUPS         PIC S9(07)   COMP VALUE ZERO.
011400   03  WS-VOTED-ONCE             PIC S9(07)   COMP VALUE ZERO.
011500   03  WS-MATCH-COUNT            PIC S9(04)   COMP VALUE ZERO.
011600   03  FILLER                    PIC  X(06)   VALUE SPACES.
011700
011800* AN ALPHABET USED BY INSPECT CONVERTING TO FOLD NAME TEXT TO
011900* UPPER CASE WHEN GROUPING REGISTRATION RECORDS.
012000 01  WS-CASE-ALPHABETS.
012100   03  FILLER                    PIC  X(26)
012200                                  VALUE 'abcdefghijklmnopqrstuvwxyz'.
012300   03  FILLER                    PIC  X(26)
012400                                  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012500 01  WS-CASE-ALPHABETS-R REDEFINES WS-CASE-ALPHABETS.
012600   03  WS-LOWER-ALPHABET         PIC  X(26).
012700   03  WS-UPPER-ALPHABET         PIC  X(26).
012800
012900* DEDUPLICATED REGISTRATION VUID TABLE - REBUILT INDEPENDENTLY OF
013000* EVMULREG EACH TIME THIS PROGRAM RUNS.
013100 01  WS-VUID-TABLE.
013200   03  V1-ENTRY OCCURS 2000 TIMES.
013300     05  V1-VUID                 PIC  X(10).
013400     05  V1-LAST-NAME            PIC  X(20).
013500     05  V1-FIRST-NAME           PIC  X(15).
013600     05  V1-MIDDLE-NAME          PIC  X(15).
013700     05  V1-DOB                  PIC  X(10).
013800 01  WS-VUID-COUNT                PIC S9(04)  COMP VALUE ZERO.
013900 01  WS-V1-SUB                    PIC S9(04)  COMP.
014000
014100* MULTIPLE-REGISTRATION SUSPECT GROUP TABLE.
014200 01  WS-GROUP-TABLE.
014300   03  GRP-ENTRY OCCURS 2000 TIMES.
014400     05  GRP-LAST-UC             PIC  X(20).
014500     05  GRP-FIRST-UC            PIC  X(15).
014600     05  GRP-DOB                 PIC  X(10).
014700     05  GRP-MEMBER-COUNT        PIC S9(04)  COMP.
014800     05  GRP-MEMBER-VUID OCCURS 25 TIMES     PIC X(10).
014900 01  WS-GROUP-COUNT                PIC S9(04) COMP VALUE ZERO.
015000 01  WS-GRP-SUB                    PIC S9(04) COMP.
015100 01  WS-MEM-SUB                    PIC S9(04) COMP.
015200
015300 01  WS-GROUP-KEY-WORK.
015400   03  WS-KEY-LAST-UC             PIC  X(20).
015500   03  WS-KEY-FIRST-UC            PIC  X(15).
015550   03  FILLER                      PIC  X(01).
015600
015700 01  WS-SORT-FIELDS.
015800   03  SRT-I                      PIC S9(04)  COMP.
015900   03  SRT-J                      PIC S9(04)  COMP.
016000   03  SRT-SWAP-SWITCH            PIC  X(01).
016100     88  SRT-A-SWAP-WAS-MADE                  VALUE 'Y'.
016200   03  WS-SORT-HOLD-GRP.
016300     05  HOLD-LAST-UC             PIC  X(20).
016400     05  HOLD-FIRST-UC            PIC  X(15).
016500     05  HOLD-DOB                 PIC  X(10).
016600     05  HOLD-MEMBER-COUNT        PIC S9(04) COMP.
016700     05  HOLD-MEMBER-VUID OCCURS 25 TIMES    PIC X(10).
016800   03  WS-SORT-HOLD-VUID          PIC  X(10).
016900
017000* ROSTER ENTRIES LOADED INTO MEMORY FOR VUID MATCHING.
017100 01  WS-ROSTER-TABLE.
017200   03  RME-ENTRY OCCURS 3000 TIMES.
017300     05  RME-VUID                 PIC  X(10).
017400     05  RME-PARTY                PIC  X(03).
017500     05  RME-PRECINCT             PIC  X(06).
017600     05  RME-FIRST-NAME           PIC  X(15).
017700     05  RME-LAST-NAME            PIC  X(20).
017800     05  RME-BALLOT-TYPE          PIC  X(03).
017900     05  RME-VOTE-DATE            PIC  X(10).
018000 01  WS-ROSTER-COUNT                PIC S9(04) COMP VALUE ZERO.
018100 01  WS-RME-SUB                     PIC S9(04) COMP.
018200
018300* MATCH LIST FOR ONE SUSPECT GROUP.
018400 01  WS-MATCH-LIST.
018500   03  MAT-ENTRY OCCURS 100 TIMES.
018600     05  MAT-VUID                  PIC  X(10).
018700     05  MAT-PARTY                 PIC  X(03).
018800     05  MAT-PRECINCT               PIC  X(06).
018900     05  MAT-FIRST-NAME             PIC  X(15).
019000     05  MAT-LAST-NAME              PIC  X(20).
019100     05  MAT-BALLOT-TYPE            PIC  X(03).
019200     05  MAT-VOTE-DATE               PIC  X(10).
019300 01  WS-SORT-HOLD-MAT.
019400   03  HOLD-MAT-VUID                PIC  X(10).
019500   03  HOLD-MAT-PARTY                PIC  X(03).
019600   03  HOLD-MAT-PRECINCT              PIC  X(06).
019700   03  HOLD-MAT-FIRST-NAME             PIC  X(15).
019800   03  HOLD-MAT-LAST-NAME               PIC  X(20).
019900   03  HOLD-MAT-BALLOT-TYPE              PIC  X(03).
020000   03  HOLD-MAT-VOTE-DATE                 PIC  X(10).
020100
020200 01  WS-NAME-WORK                 PIC  X(40).
020300
020400 01  WS-REPORT-LINE.
020500   03  WS-RPT-LABEL                PIC  X(30).
020600   03  WS-RPT-COUNT                PIC  ZZZ,ZZ9.
020650   03  FILLER                      PIC  X(01).
020700 01  WS-REPORT-LINE-R REDEFINES WS-REPORT-LINE.
020800   03  WS-RPT-FULL                 PIC  X(38).
020900
021000 COPY EVFILSTW.
021100
021200/*****************************************************************
021300*                                                                *
021400*    PROCEDURE DIVISION                                          *
021500*                                                                *
021600*****************************************************************
021700 PROCEDURE DIVISION.
021800
021900*****************************************************************
022000*    MAINLINE ROUTINE                                            *
022100*****************************************************************
022200 A00-MAINLINE-ROUTINE.
022300
022400     PERFORM B10-INITIALIZATION THRU B15-EXIT.
022500
022600     PERFORM C00-LOAD-VOTERS THRU C05-EXIT.
022700     PERFORM D00-BUILD-GROUPS THRU D05-EXIT.
022800     PERFORM D50-SORT-GROUPS THRU D55-EXIT.
022900     PERFORM E00-LOAD-ROSTER THRU E05-EXIT.
023000     PERFORM R00-PRINT-REPORT THRU R05-EXIT.
023100
023200     PERFORM B20-TERMINATION THRU B25-EXIT.
023300
023400     GOBACK.
023500
023600/*****************************************************************
023700*    PROGRAM INITIALIZATION ROUTINE                              *
023800*****************************************************************
023900 B10-INITIALIZATION.
024000
024100     COPY EVBCHINI.
024200
024300 B15-EXIT.
024400     EXIT.
024500
024600/*****************************************************************
024700*    PROGRAM TERMINATION ROUTINE                                 *
024800*****************************************************************
024900 B20-TERMINATION.
025000
025100     IF  STOP-THE-RUN
025200         MOVE 8                   TO RETURN-CODE
025300     END-IF.
025400
025500     COPY EVBCHRTN.
025600
025700 B25-EXIT.
025800     EXIT.
025900
026000/*****************************************************************
026100*    CHECK A SEQUENTIAL FILE'S STATUS                             *
026200*****************************************************************
026300 B90-CHECK-STATUS.
026400     COPY EVFILSTP.
026500 B95-EXIT-CHECK.
026600     EXIT.
026700
026800/*****************************************************************
026900*    LOAD AND DEDUPLICATE THE REGISTERED-VOTER LIST                 *
027000*****************************************************************
027100 C00-LOAD-VOTERS.
027200
027300     OPEN INPUT EVREGV1.
027400     MOVE 'EVREGV1'               TO WS-CHK-FILE.
027500     MOVE 'OPEN'                  TO WS-CHK-OPER.
027600     MOVE FILE1-STAT              TO WS-CHK-STAT.
027700     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
027800
027900     PERFORM C10-READ-VOTER THRU C15-EXIT.
028000     PERFORM C20-PROCESS-VOTER THRU C25-EXIT UNTIL VOTER-AT-EOF.
028100
028200     CLOSE EVREGV1.
028300     MOVE 'EVREGV1'               TO WS-CHK-FILE.
028400     MOVE 'CLOSE'                 TO WS-CHK-OPER.
028500     MOVE FILE1-STAT              TO WS-CHK-STAT.
028600     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
028700 C05-EXIT.
028800     EXIT.
028900
029000 C10-READ-VOTER.
029100     READ EVREGV1.
029200     MOVE 'EVREGV1'               TO WS-CHK-FILE.
029300     MOVE 'READ'                  TO WS-CHK-OPER.
029400     MOVE FILE1-STAT              TO WS-CHK-STAT.
029500     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
029600     IF  STAT-EOFILE
029700         SET VOTER-AT-EOF         TO TRUE
029800     END-IF.
029900 C15-EXIT.
030000     EXIT.
030100
030200 C20-PROCESS-VOTER.
030300     IF  RGV-VUID NOT = SPACES
030400         PERFORM P10-FIND-OR-ADD THRU P15-EXIT
030500     END-IF.
030600     PERFORM C10-READ-VOTER THRU C15-EXIT.
030700 C25-EXIT.
030800     EXIT.
030900
031000 P10-FIND-OR-ADD.
031100     MOVE ZERO                    TO WS-V1-SUB.
031200     PERFORM P11-SCAN-VUIDS THRU P11-EXIT
031300       VARYING WS-V1-SUB FROM 1 BY 1
031400         UNTIL WS-V1-SUB > WS-VUID-COUNT
031500            OR V1-VUID(WS-V1-SUB) = RGV-VUID.
031600
031700     IF  WS-V1-SUB > WS-VUID-COUNT
031800         ADD  1                   TO WS-VUID-COUNT
031900         MOVE WS-VUID-COUNT       TO WS-V1-SUB
032000         MOVE RGV-VUID             TO V1-VUID(WS-V1-SUB)
032100         MOVE RGV-LAST-NAME        TO V1-LAST-NAME(WS-V1-SUB)
032200         MOVE RGV-FIRST-NAME       TO V1-FIRST-NAME(WS-V1-SUB)
032300         MOVE RGV-MIDDLE-NAME      TO V1-MIDDLE-NAME(WS-V1-SUB)
032400         MOVE RGV-DOB              TO V1-DOB(WS-V1-SUB)
032500     END-IF.
032600 P15-EXIT.
032700     EXIT.
032800
032900 P11-SCAN-VUIDS.
033000     CONTINUE.
033100 P11-EXIT.
033200     EXIT.
033300
033400/*****************************************************************
033500*    GROUP THE DEDUPLICATED VOTERS BY NAME AND DATE OF BIRTH        *
033600*****************************************************************
033700 D00-BUILD-GROUPS.
033800
033900     MOVE ZERO                    TO WS-V1-SUB.
034000     PERFORM D10-CHECK-ONE-VOTER THRU D15-EXIT
034100       VARYING WS-V1-SUB FROM 1 BY 1 UNTIL WS-V1-SUB > WS-VUID-COUNT.
034200 D05-EXIT.
034300     EXIT.
034400
034500 D10-CHECK-ONE-VOTER.
034600     IF  V1-LAST-NAME(WS-V1-SUB)  = SPACES
034700      OR V1-FIRST-NAME(WS-V1-SUB) = SPACES
034800      OR V1-DOB(WS-V1-SUB)        = SPACES
034900         CONTINUE
035000     ELSE
035100         MOVE V1-LAST-NAME(WS-V1-SUB)  TO WS-KEY-LAST-UC
035200         MOVE V1-FIRST-NAME(WS-V1-SUB) TO WS-KEY-FIRST-UC
035300         INSPECT WS-KEY-LAST-UC
035400             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
035500         INSPECT WS-KEY-FIRST-UC
035600             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
035700         PERFORM P20-FIND-OR-ADD-GROUP THRU P25-EXIT
035800     END-IF.
035900 D15-EXIT.
036000     EXIT.
036100
036200 P20-FIND-OR-ADD-GROUP.
036300     MOVE ZERO                    TO WS-GRP-SUB.
036400     PERFORM P21-SCAN-GROUPS THRU P21-EXIT
036500       VARYING WS-GRP-SUB FROM 1 BY 1
036600         UNTIL WS-GRP-SUB > WS-GROUP-COUNT
036700            OR (GRP-LAST-UC(WS-GRP-SUB)  = WS-KEY-LAST-UC
036800            AND GRP-FIRST-UC(WS-GRP-SUB) = WS-KEY-FIRST-UC
036900            AND GRP-DOB(WS-GRP-SUB)      = V1-DOB(WS-V1-SUB)).
037000
037100     IF  WS-GRP-SUB > WS-GROUP-COUNT
037200         ADD  1                   TO WS-GROUP-COUNT
037300         MOVE WS-GROUP-COUNT      TO WS-GRP-SUB
037400         MOVE WS-KEY-LAST-UC      TO GRP-LAST-UC(WS-GRP-SUB)
037500         MOVE WS-KEY-FIRST-UC     TO GRP-FIRST-UC(WS-GRP-SUB)
037600         MOVE V1-DOB(WS-V1-SUB)   TO GRP-DOB(WS-GRP-SUB)
037700         MOVE ZERO                TO GRP-MEMBER-COUNT(WS-GRP-SUB)
037800     END-IF.
037900
038000     ADD  1 TO GRP-MEMBER-COUNT(WS-GRP-SUB).
038100     MOVE GRP-MEMBER-COUNT(WS-GRP-SUB) TO WS-MEM-SUB.
038200     MOVE V1-VUID(WS-V1-SUB)
038300                      TO GRP-MEMBER-VUID(WS-GRP-SUB, WS-MEM-SUB).
038400 P25-EXIT.
038500     EXIT.
038600
038700 P21-SCAN-GROUPS.
038800     CONTINUE.
038900 P21-EXIT.
039000     EXIT.
039100
039200/*****************************************************************
039300*    SORT THE GROUP TABLE, THEN SORT EACH GROUP'S MEMBER LIST       *
039400*****************************************************************
039500 D50-SORT-GROUPS.
039600
039700     PERFORM D51-ONE-PASS THRU D51-EXIT
039800       UNTIL NOT SRT-A-SWAP-WAS-MADE.
039900
040000     MOVE ZERO                    TO WS-GRP-SUB.
040100     PERFORM D60-SORT-ONE-GROUP THRU D65-EXIT
040200       VARYING WS-GRP-SUB FROM 1 BY 1 UNTIL WS-GRP-SUB > WS-GROUP-COUNT.
040300 D55-EXIT.
040400     EXIT.
040500
040600 D51-ONE-PASS.
040700     SET SRT-A-SWAP-WAS-MADE      TO FALSE.
040800     PERFORM D52-COMPARE-PAIR THRU D52-EXIT
040900       VARYING SRT-I FROM 1 BY 1 UNTIL SRT-I > WS-GROUP-COUNT - 1.
041000 D51-EXIT.
041100     EXIT.
041200
041300 D52-COMPARE-PAIR.
041400     IF  GRP-LAST-UC(SRT-I)  > GRP-LAST-UC(SRT-I + 1)
041500     OR (GRP-LAST-UC(SRT-I)  = GRP-LAST-UC(SRT-I + 1)
041600     AND GRP-FIRST-UC(SRT-I) > GRP-FIRST-UC(SRT-I + 1))
041700     OR (GRP-LAST-UC(SRT-I)  = GRP-LAST-UC(SRT-I + 1)
041800     AND GRP-FIRST-UC(SRT-I) = GRP-FIRST-UC(SRT-I + 1)
041900     AND GRP-DOB(SRT-I)      > GRP-DOB(SRT-I + 1))
042000         MOVE GRP-ENTRY(SRT-I)     TO WS-SORT-HOLD-GRP
042100         MOVE GRP-ENTRY(SRT-I + 1) TO GRP-ENTRY(SRT-I)
042200         MOVE WS-SORT-HOLD-GRP     TO GRP-ENTRY(SRT-I + 1)
042300         SET SRT-A-SWAP-WAS-MADE   TO TRUE
042400     END-IF.
042500 D52-EXIT.
042600     EXIT.
042700
042800 D60-SORT-ONE-GROUP.
042900     PERFORM D61-ONE-MEMBER-PASS THRU D61-EXIT
043000       UNTIL NOT SRT-A-SWAP-WAS-MADE.
043100 D65-EXIT.
043200     EXIT.
043300
043400 D61-ONE-MEMBER-PASS.
043500     SET SRT-A-SWAP-WAS-MADE      TO FALSE.
043600     PERFORM D62-COMPARE-MEMBERS THRU D62-EXIT
043700       VARYING SRT-J FROM 1 BY 1
043800         UNTIL SRT-J > GRP-MEMBER-COUNT(WS-GRP-SUB) - 1.
043900 D61-EXIT.
044000     EXIT.
044100
044200 D62-COMPARE-MEMBERS.
044300     IF  GRP-MEMBER-VUID(WS-GRP-SUB, SRT-J)
044400             > GRP-MEMBER-VUID(WS-GRP-SUB, SRT-J + 1)
044500         MOVE GRP-MEMBER-VUID(WS-GRP-SUB, SRT-J)
044600                                   TO WS-SORT-HOLD-VUID
044700         MOVE GRP-MEMBER-VUID(WS-GRP-SUB, SRT-J + 1)
044800                                   TO GRP-MEMBER-VUID(WS-GRP-SUB, SRT-J)
044900         MOVE WS-SORT-HOLD-VUID
045000                          TO GRP-MEMBER-VUID(WS-GRP-SUB, SRT-J + 1)
045100         SET SRT-A-SWAP-WAS-MADE   TO TRUE
045200     END-IF.
045300 D62-EXIT.
045400     EXIT.
045500
045600/*****************************************************************
045700*    LOAD THE VOTER ROSTER FOR VUID MATCHING                        *
045800*****************************************************************
045900 E00-LOAD-ROSTER.
046000
046100     OPEN INPUT EVROSTR.
046200     MOVE 'EVROSTR'               TO WS-CHK-FILE.
046300     MOVE 'OPEN'                  TO WS-CHK-OPER.
046400     MOVE FILE2-STAT              TO WS-CHK-STAT.
046500     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
046600
046700     PERFORM E10-READ-ROSTER THRU E15-EXIT.
046800     PERFORM E20-PROCESS-ROSTER THRU E25-EXIT UNTIL ROSTER-AT-EOF.
046900
047000     CLOSE EVROSTR.
047100     MOVE 'EVROSTR'               TO WS-CHK-FILE.
047200     MOVE 'CLOSE'                 TO WS-CHK-OPER.
047300     MOVE FILE2-STAT              TO WS-CHK-STAT.
047400     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
047500 E05-EXIT.
047600     EXIT.
047700
047800 E10-READ-ROSTER.
047900     READ EVROSTR.
048000     MOVE 'EVROSTR'               TO WS-CHK-FILE.
048100     MOVE 'READ'                  TO WS-CHK-OPER.
048200     MOVE FILE2-STAT              TO WS-CHK-STAT.
048300     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
048400     IF  STAT-EOFILE
048500         SET ROSTER-AT-EOF        TO TRUE
048600     END-IF.
048700 E15-EXIT.
048800     EXIT.
048900
049000 E20-PROCESS-ROSTER.
049100     IF  RSV-VUID NOT = SPACES
049200         ADD  1                   TO WS-ROSTER-COUNT
049300         MOVE RSV-VUID             TO RME-VUID(WS-ROSTER-COUNT)
049400         MOVE RSV-PARTY            TO RME-PARTY(WS-ROSTER-COUNT)
049500         MOVE RSV-PRECINCT         TO RME-PRECINCT(WS-ROSTER-COUNT)
049600         MOVE RSV-FIRST-NAME       TO RME-FIRST-NAME(WS-ROSTER-COUNT)
049700         MOVE RSV-LAST-NAME        TO RME-LAST-NAME(WS-ROSTER-COUNT)
049800         MOVE RSV-BALLOT-TYPE      TO RME-BALLOT-TYPE(WS-ROSTER-COUNT)
049900         MOVE RSV-VOTE-DATE        TO RME-VOTE-DATE(WS-ROSTER-COUNT)
050000     END-IF.
050100     PERFORM E10-READ-ROSTER THRU E15-EXIT.
050200 E25-EXIT.
050300     EXIT.
050400
050500/*****************************************************************
050600*    MATCH EACH SUSPECT GROUP AGAINST THE ROSTER AND REPORT         *
050700*****************************************************************
050800 R00-PRINT-REPORT.
050900
051000     MOVE ZERO                    TO WS-GRP-SUB.
051100     PERFORM R10-CHECK-ONE-GROUP THRU R15-EXIT
051200       VARYING WS-GRP-SUB FROM 1 BY 1 UNTIL WS-GRP-SUB > WS-GROUP-COUNT.
051300
051400     IF  WS-FLAGGED-GROUPS = ZERO
051500         DISPLAY 'No multiple-vote suspects found' UPON PRINTER
051600     ELSE
051700         MOVE 'Flagged groups'    TO WS-RPT-LABEL
051800         MOVE WS-FLAGGED-GROUPS   TO WS-RPT-COUNT
051900         DISPLAY WS-RPT-FULL      UPON PRINTER
052000     END-IF.
052100
052200     MOVE 'Voted once'            TO WS-RPT-LABEL.
052300     MOVE WS-VOTED-ONCE           TO WS-RPT-COUNT.
052400     DISPLAY WS-RPT-FULL          UPON PRINTER.
052500 R05-EXIT.
052600     EXIT.
052700
052800 R10-CHECK-ONE-GROUP.
052900     IF  GRP-MEMBER-COUNT(WS-GRP-SUB) NOT > 1
053000         CONTINUE
053100     ELSE
053200         MOVE ZERO                TO WS-MATCH-COUNT
053300         MOVE ZERO                TO WS-MEM-SUB
053400         PERFORM R20-GATHER-ONE-MEMBER THRU R25-EXIT
053500           VARYING WS-MEM-SUB FROM 1 BY 1
053600             UNTIL WS-MEM-SUB > GRP-MEMBER-COUNT(WS-GRP-SUB)
053700         IF  WS-MATCH-COUNT > 1
053800             ADD  1                TO WS-FLAGGED-GROUPS
053900             PERFORM R40-SORT-MATCHES THRU R45-EXIT
054000             PERFORM R50-PRINT-GROUP THRU R55-EXIT
054100         ELSE
054200             IF  WS-MATCH-COUNT = 1
054300                 ADD  1             TO WS-VOTED-ONCE
054400             END-IF
054500         END-IF
054600     END-IF.
054700 R15-EXIT.
054800     EXIT.
054900
055000 R20-GATHER-ONE-MEMBER.
055100     MOVE ZERO                    TO WS-RME-SUB.
055200     PERFORM R30-SCAN-ROSTER THRU R35-EXIT
055300       VARYING WS-RME-SUB FROM 1 BY 1
055400         UNTIL WS-RME-SUB > WS-ROSTER-COUNT.
055500 R25-EXIT.
055600     EXIT.
055700
055800 R30-SCAN-ROSTER.
055900     IF  RME-VUID(WS-RME-SUB)
056000             = GRP-MEMBER-VUID(WS-GRP-SUB, WS-MEM-SUB)
056100     AND WS-MATCH-COUNT < 100
056200         ADD  1                   TO WS-MATCH-COUNT
056300         MOVE RME-VUID(WS-RME-SUB)       TO MAT-VUID(WS-MATCH-COUNT)
056400         MOVE RME-PARTY(WS-RME-SUB)      TO MAT-PARTY(WS-MATCH-COUNT)
056500         MOVE RME-PRECINCT(WS-RME-SUB)   TO MAT-PRECINCT(WS-MATCH-COUNT)
056600         MOVE RME-FIRST-NAME(WS-RME-SUB)
056700                                   TO MAT-FIRST-NAME(WS-MATCH-COUNT)
056800         MOVE RME-LAST-NAME(WS-RME-SUB)
056900                                   TO MAT-LAST-NAME(WS-MATCH-COUNT)
057000         MOVE RME-BALLOT-TYPE(WS-RME-SUB)
057100                                   TO MAT-BALLOT-TYPE(WS-MATCH-COUNT)
057200         MOVE RME-VOTE-DATE(WS-RME-SUB)
057300                                   TO MAT-VOTE-DATE(WS-MATCH-COUNT)
057400     END-IF.
057500 R35-EXIT.
057600     EXIT.
057700
057800/*****************************************************************
057900*    SORT ONE GROUP'S MATCH LIST BY VUID, VOTE DATE, PRECINCT       *
058000*****************************************************************
058100 R40-SORT-MATCHES.
058200     PERFORM R41-ONE-PASS THRU R41-EXIT
058300       UNTIL NOT SRT-A-SWAP-WAS-MADE.
058400 R45-EXIT.
058500     EXIT.
058600
058700 R41-ONE-PASS.
058800     SET SRT-A-SWAP-WAS-MADE      TO FALSE.
058900     PERFORM R42-COMPARE-PAIR THRU R42-EXIT
059000       VARYING SRT-I FROM 1 BY 1 UNTIL SRT-I > WS-MATCH-COUNT - 1.
059100 R41-EXIT.
059200     EXIT.
059300
059400 R42-COMPARE-PAIR.
059500     IF  MAT-VUID(SRT-I)      > MAT-VUID(SRT-I + 1)
059600     OR (MAT-VUID(SRT-I)      = MAT-VUID(SRT-I + 1)
059700     AND MAT-VOTE-DATE(SRT-I) > MAT-VOTE-DATE(SRT-I + 1))
059800     OR (MAT-VUID(SRT-I)      = MAT-VUID(SRT-I + 1)
059900     AND MAT-VOTE-DATE(SRT-I) = MAT-VOTE-DATE(SRT-I + 1)
060000     AND MAT-PRECINCT(SRT-I)  > MAT-PRECINCT(SRT-I + 1))
060100         MOVE MAT-ENTRY(SRT-I)     TO WS-SORT-HOLD-MAT
060200         MOVE MAT-ENTRY(SRT-I + 1) TO MAT-ENTRY(SRT-I)
060300         MOVE WS-SORT-HOLD-MAT     TO MAT-ENTRY(SRT-I + 1)
060400         SET SRT-A-SWAP-WAS-MADE   TO TRUE
060500     END-IF.
060600 R42-EXIT.
060700     EXIT.
060800
060900/*****************************************************************
061000*    PRINT ONE FLAGGED GROUP AND ITS MATCHING ROSTER ENTRIES        *
061100*****************************************************************
061200 R50-PRINT-GROUP.
061300     DISPLAY '-----------------------------------------------------'
061400                                   UPON PRINTER.
061500     PERFORM P90-COMPOSE-NAME THRU P95-EXIT.
061600     DISPLAY WS-NAME-WORK ' DOB ' GRP-DOB(WS-GRP-SUB)
061700             '  VUIDs ' GRP-MEMBER-COUNT(WS-GRP-SUB)
061800             '  Matches ' WS-MATCH-COUNT       UPON PRINTER.
061900
062000     MOVE ZERO                    TO WS-RME-SUB.
062100     PERFORM R60-PRINT-ONE-MATCH THRU R65-EXIT
062200       VARYING WS-RME-SUB FROM 1 BY 1 UNTIL WS-RME-SUB > WS-MATCH-COUNT.
062300 R55-EXIT.
062400     EXIT.
062500
062600 R60-PRINT-ONE-MATCH.
062700     DISPLAY '  ' MAT-VUID(WS-RME-SUB) ' ' MAT-PRECINCT(WS-RME-SUB)
062800             ' ' MAT-BALLOT-TYPE(WS-RME-SUB) ' '
062900             MAT-VOTE-DATE(WS-RME-SUB) ' ' MAT-PARTY(WS-RME-SUB)
063000             ' ' MAT-FIRST-NAME(WS-RME-SUB) ' '
063100             MAT-LAST-NAME(WS-RME-SUB)        UPON PRINTER.
063200 R65-EXIT.
063300     EXIT.
063400
063500/*****************************************************************
063600*    COMPOSE A GROUP'S REPRESENTATIVE NAME AS "LAST, FIRST"         *
063700*****************************************************************
063800 P90-COMPOSE-NAME.
063900     STRING GRP-LAST-UC(WS-GRP-SUB) DELIMITED BY SPACE
064000            ', '                    DELIMITED BY SIZE
064100            GRP-FIRST-UC(WS-GRP-SUB) DELIMITED BY SPACE
064200            INTO WS-NAME-WORK.
064300 P95-EXIT.
064400     EXIT.
