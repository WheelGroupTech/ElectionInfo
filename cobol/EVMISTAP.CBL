000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    EVMISTAP.
000900 AUTHOR.        T SANTOS.
001000 DATE-WRITTEN.  JUNE 1988.
001100 DATE-COMPILED.
001200 INSTALLATION.  TRAVIS COUNTY ELECTIONS DIVISION.
001300 SECURITY.      BATCH.
001400*REMARKS.       COMPARES THE CONTEST TALLY FOR BALLOTS SCANNED BY
001500*               MACHINES WITH NO RESULTS TAPE ON FILE (THE
001600*               ANALYSIS GROUP) AGAINST THE REMAINING BALLOTS
001700*               (THE BASELINE GROUP), AND VERIFIES THE TWO
001800*               GROUPS RECONCILE TO THE OVERALL TOTAL.
001900
002000* CHANGE HISTORY -------------------------------------------------MISTAP1 
002100* 06/14/1988 TS  ORIGINAL PROGRAM - TAPE RECONCILIATION REPORT.   MISTAP1 
002200* 02/20/1990 TS  ADDED THE BASELINE GROUP, WAS ANALYSIS-ONLY.     MISTAP1 
002300* 11/08/1993 RM  RAISED CONTEST TABLE FROM 40 TO 60 ENTRIES.      MISTAP2 
002400* 07/02/1996 JO  CONTEST AND SELECTION LISTS NOW PRINT IN NAME    MISTAP3 
002500*                ORDER, WAS FIRST-SEEN ORDER (AUDITOR REQUEST).   MISTAP3 
002600* 01/08/1998 KP  Y2K - WS-RUN-DATE EXPANDED TO 4-DIGIT CENTURY.   MISTAP4 
002700* 05/30/2000 KP  NO-RESULTS-TAPE LIST EXPANDED TO 22 SERIALS.     MISTAP4 
002800* 03/19/2004 TS  PERCENTAGES NOW CARRY 3 DECIMALS (REQUEST #4911).MISTAP5
002850* 06/02/2006 KP  DETAIL LINE NOW SHOWS BOTH GROUP COUNTS, NOT     MISTAP6 
002860*                JUST THE TWO PERCENTAGES (AUDITOR FINDING).      MISTAP6 
002900* END OF HISTORY ---------------------------------------------------------
003000
003100/*****************************************************************
003200*                                                                *
003300*    ENVIRONMENT DIVISION                                        *
003400*                                                                *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700
003800*****************************************************************
003900*    CONFIGURATION SECTION                                       *
004000*****************************************************************
004100 CONFIGURATION SECTION.
004200
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500
004600 SPECIAL-NAMES.
004700     SYSLST IS PRINTER,
004800     UPSI-7 ON STATUS IS WITH-DETAIL-PRECINCTS.
004900
005000*****************************************************************
005100*    INPUT-OUTPUT SECTION                                        *
005200*****************************************************************
005300 INPUT-OUTPUT SECTION.
005400
005500 FILE-CONTROL.
005600
005700     SELECT EVCVRDT
005800         ASSIGN TO EVCVRDT
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS FILE1-STAT
006100                        FILE1-FDBK.
006200
006300/*****************************************************************
006400*                                                                *
006500*    DATA DIVISION                                               *
006600*                                                                *
006700*****************************************************************
006800 DATA DIVISION.
006900
007000*****************************************************************
007100*    FILE SECTION                                                *
007200*****************************************************************
007300 FILE SECTION.
007400
007500 FD  EVCVRDT
007600     RECORDING MODE IS F
007700     RECORD CONTAINS 160 CHARACTERS
007800     LABEL RECORDS ARE STANDARD.
007900 COPY EVCVRDTL.
008000
008100*****************************************************************
008200*    WORKING-STORAGE SECTION                                     *
008300*****************************************************************
008400 WORKING-STORAGE SECTION.
008500
008600 01  WS-FIELDS.
008700   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
008800   03  THIS-PGM                  PIC  X(08)   VALUE 'EVMISTAP'.
008900   03  WS-RUN-DATE               PIC  9(06).
009000   03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
009100     05  WS-RUN-YY               PIC  9(02).
009200     05  WS-RUN-MM               PIC  9(02).
009300     05  WS-RUN-DD               PIC  9(02).
009400
009500   03  CVD-EOF-SWITCH            PIC  X(01)   VALUE 'N'.
009600     88  CVD-AT-EOF                           VALUE 'Y'.
009700
009800   03  FILE1-STAT                PIC  X(02).
009900   03  FILE1-FDBK                PIC  X(04).
010000
010100   03  STOP-RUN-SWITCH           PIC  X(01)   VALUE 'N'.
010200     88  STOP-THE-RUN                         VALUE 'Y'.
010300
010400   03  WS-GROUP-SUB              PIC S9(04)   COMP VALUE ZERO.
010500     88  GRP-IS-ALL                           VALUE 1.
010600     88  GRP-IS-ANALYSIS                      VALUE 2.
010700     88  GRP-IS-BASELINE                      VALUE 3.
010800   03  CT-SUB                    PIC S9(04)   COMP VALUE ZERO.
010900   03  SL-SUB                    PIC S9(04)   COMP VALUE ZERO.
011000   03  LK-SUB                    PIC S9(04)   COMP VALUE ZERO.
011100     88  LK-IS-ANALYSIS                        VALUE 2.
011200     88  LK-IS-BASELINE                        VALUE 3.
011300   03  NT-SUB                    PIC S9(04)   COMP VALUE ZERO.
011400
011500   03  RECORDS-READ              PIC S9(07)   COMP VALUE ZERO.
011600   03  WS-GRAND-TOTAL            PIC S9(07)   COMP VALUE ZERO.
011700   03  WS-ANALYSIS-TOTAL         PIC S9(07)   COMP VALUE ZERO.
011800   03  WS-BASELINE-TOTAL         PIC S9(07)   COMP VALUE ZERO.
011820   03  WS-ANALYSIS-COUNT         PIC S9(07)   COMP VALUE ZERO.
011840   03  WS-BASELINE-COUNT         PIC S9(07)   COMP VALUE ZERO.
011900   03  FILLER                    PIC  X(06)   VALUE SPACES.
012000
012100 77  SRT-I                       PIC S9(04)   COMP VALUE ZERO.
012200 77  SRT-J                       PIC S9(04)   COMP VALUE ZERO.
012300 77  SRT-SWAP-SWITCH             PIC  X(01)   VALUE 'N'.
012400   88  SRT-A-SWAP-WAS-MADE                    VALUE 'Y'.
012500
012600* THE 22 SCANNER SERIALS WITH NO RESULTS TAPE ON FILE - SEE
012700* CHANGE 05/30/2000.
012800 01  WS-NO-TAPE-LIST.
012900   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319331858'.
013000   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319371110'.
013100   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319371813'.
013200   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319371377'.
013300   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319371390'.
013400   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319331992'.
013500   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319310529'.
013600   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319320758'.
013700   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319331820'.
013800   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319341091'.
013900   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319310432'.
014000   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319371573'.
014100   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319371600'.
014200   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319310329'.
014300   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319332091'.
014400   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319330689'.
014500   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319332083'.
014600   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319371712'.
014700   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319320790'.
014800   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319341112'.
014900   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319371510'.
015000   03  FILLER                    PIC  X(20)   VALUE 'DS200 - 0319331329'.
015100 01  WS-NO-TAPE-LIST-R REDEFINES WS-NO-TAPE-LIST.
015200   03  WS-NO-TAPE-SERIAL         PIC  X(20)   OCCURS 22 TIMES.
015300
015400* THREE PARALLEL CONTEST TALLIES - SUBSCRIPT 1 IS THE ALL GROUP,
015500* 2 IS ANALYSIS, 3 IS BASELINE.
015600 01  WS-TALLY-GROUPS.
015700   03  WS-GROUP                  OCCURS 3 TIMES.
015800     05  GRP-MAX                 PIC S9(04)   COMP VALUE ZERO.
015900     05  GRP-CONTEST              OCCURS 60 TIMES.
016000       07  CT-CONTEST-NAME       PIC  X(30).
016100       07  CT-UNDERVOTE-COUNT    PIC S9(07)   COMP VALUE ZERO.
016200       07  CT-OVERVOTE-COUNT     PIC S9(07)   COMP VALUE ZERO.
016300       07  CT-SELECTION-COUNT    PIC S9(04)   COMP VALUE ZERO.
016400       07  CT-SELECTION           OCCURS 20 TIMES.
016500         09  CT-SEL-NAME         PIC  X(30).
016600         09  CT-SEL-COUNT        PIC S9(07)   COMP VALUE ZERO.
016700
016800* HOLD AREAS USED BY THE TABLE SORT PARAGRAPHS BELOW
016900 01  WS-CONTEST-HOLD.
017000   03  CTH-CONTEST-NAME           PIC  X(30).
017100   03  CTH-UNDERVOTE-COUNT        PIC S9(07)   COMP.
017200   03  CTH-OVERVOTE-COUNT         PIC S9(07)   COMP.
017300   03  CTH-SELECTION-COUNT        PIC S9(04)   COMP.
017400   03  CTH-SELECTION              OCCURS 20 TIMES.
017500     05  CTH-SEL-NAME             PIC  X(30).
017600     05  CTH-SEL-COUNT            PIC S9(07)   COMP.
017700
017800 01  WS-SELECTION-HOLD.
017900   03  SLH-SEL-NAME               PIC  X(30).
018000   03  SLH-SEL-COUNT              PIC S9(07)   COMP.
018100
018200* PERCENT WORK AREAS AND PRINT EDIT FIELDS
018300 01  WS-PERCENT-WORK.
018400   03  WS-PCT-ANALYSIS            PIC S9(03)V999.
018500   03  WS-PCT-BASELINE            PIC S9(03)V999.
018550   03  FILLER                      PIC  X(01).
018600 01  WS-PERCENT-EDIT.
018700   03  WS-PCT-ANALYSIS-E          PIC  ZZ9.999.
018800   03  WS-PCT-BASELINE-E          PIC  ZZ9.999.
018820   03  FILLER                      PIC  X(01).
018850 01  WS-PERCENT-EDIT-R REDEFINES WS-PERCENT-EDIT.
018870   03  WS-PCT-EDIT-FULL           PIC  X(15).
018900
019000 COPY EVFILSTW.
019100
019200/*****************************************************************
019300*                                                                *
019400*    PROCEDURE DIVISION                                          *
019500*                                                                *
019600*****************************************************************
019700 PROCEDURE DIVISION.
019800
019900*****************************************************************
020000*    MAINLINE ROUTINE                                            *
020100*****************************************************************
020200 A00-MAINLINE-ROUTINE.
020300
020400     PERFORM B10-INITIALIZATION THRU B15-EXIT.
020500
020600     PERFORM C00-PROCESS-CVR THRU C99-EXIT-PROCESS
020700       UNTIL CVD-AT-EOF
020800          OR STOP-THE-RUN.
020900
021000     PERFORM S00-SORT-CONTESTS THRU S05-EXIT.
021100
021200     PERFORM R00-PRINT-CONTEST THRU R05-EXIT
021300       VARYING CT-SUB FROM 1 BY 1 UNTIL CT-SUB > GRP-MAX(1).
021400
021500     PERFORM B20-TERMINATION THRU B25-EXIT.
021600
021700     GOBACK.
021800
021900/*****************************************************************
022000*    PROGRAM INITIALIZATION ROUTINE                              *
022100*****************************************************************
022200 B10-INITIALIZATION.
022300
022400     COPY EVBCHINI.
022500
022600     OPEN INPUT EVCVRDT.
022700     MOVE 'EVCVRDT'               TO WS-CHK-FILE.
022800     MOVE 'OPEN'                  TO WS-CHK-OPER.
022900     MOVE FILE1-STAT              TO WS-CHK-STAT.
023000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
023100
023200     PERFORM C10-READ-CVR THRU C15-EXIT.
023300
023400 B15-EXIT.
023500     EXIT.
023600
023700/*****************************************************************
023800*    PROGRAM TERMINATION ROUTINE                                 *
023900*****************************************************************
024000 B20-TERMINATION.
024100
024200     CLOSE EVCVRDT.
024300     MOVE 'EVCVRDT'               TO WS-CHK-FILE.
024400     MOVE 'CLOSE'                 TO WS-CHK-OPER.
024500     MOVE FILE1-STAT              TO WS-CHK-STAT.
024600     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
024700
024800     IF  STOP-THE-RUN
024900         MOVE 8                   TO RETURN-CODE
025000     END-IF.
025100
025200     COPY EVBCHRTN.
025300
025400 B25-EXIT.
025500     EXIT.
025600
025700/*****************************************************************
025800*    CHECK A SEQUENTIAL FILE'S STATUS                             *
025900*****************************************************************
026000 B90-CHECK-STATUS.
026100     COPY EVFILSTP.
026200 B95-EXIT-CHECK.
026300     EXIT.
026400
026500/*****************************************************************
026600*    PROGRAM PROCESSING ROUTINES                                 *
026700*****************************************************************
026800 C00-PROCESS-CVR.
026900
027000     ADD  1                       TO RECORDS-READ.
027100
027200     PERFORM P10-VALIDATE-STATUS THRU P15-EXIT.
027300     IF  STOP-THE-RUN
027400         GO TO C99-EXIT-PROCESS
027500     END-IF.
027600
027700     SET  GRP-IS-ALL              TO TRUE.
027800     PERFORM P50-TALLY-INTO-GROUP THRU P55-EXIT.
027900
028000     PERFORM P40-CHECK-NO-TAPE-LIST THRU P45-EXIT.
028100     PERFORM P50-TALLY-INTO-GROUP THRU P55-EXIT.
028200
028300     PERFORM C10-READ-CVR THRU C15-EXIT.
028400
028500 C99-EXIT-PROCESS.
028600     EXIT.
028700
028800 C10-READ-CVR.
028900     READ EVCVRDT.
029000     MOVE 'EVCVRDT'               TO WS-CHK-FILE.
029100     MOVE 'READ'                  TO WS-CHK-OPER.
029200     MOVE FILE1-STAT              TO WS-CHK-STAT.
029300     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
029400     IF  STAT-EOFILE
029500         SET CVD-AT-EOF           TO TRUE
029600     END-IF.
029700 C15-EXIT.
029800     EXIT.
029900
030000 P10-VALIDATE-STATUS.
030100     IF  NOT CVD-COUNTED
030200     AND NOT CVD-UNDERVOTED
030300     AND NOT CVD-OVERVOTED
030400         DISPLAY '*** INVALID STATUS "' CVD-STATUS
030500                 '" ON CVR-ID ' CVD-CVR-ID UPON PRINTER
030600         SET  STOP-THE-RUN        TO TRUE
030700     END-IF.
030800 P15-EXIT.
030900     EXIT.
031000
031100 P40-CHECK-NO-TAPE-LIST.
031200     MOVE 1                       TO NT-SUB.
031300     PERFORM P41-SCAN-NO-TAPE THRU P41-EXIT
031400       UNTIL NT-SUB > 22
031500          OR WS-NO-TAPE-SERIAL(NT-SUB) = CVD-MACHINE-SERIAL.
031600     IF  NT-SUB > 22
031700         SET  GRP-IS-BASELINE     TO TRUE
031800     ELSE
031900         SET  GRP-IS-ANALYSIS     TO TRUE
032000     END-IF.
032100 P45-EXIT.
032200     EXIT.
032300
032400 P41-SCAN-NO-TAPE.
032500     ADD  1                       TO NT-SUB.
032600 P41-EXIT.
032700     EXIT.
032800
032900 P50-TALLY-INTO-GROUP.
033000     PERFORM P20-FIND-OR-ADD-CONTEST THRU P25-EXIT.
033100     EVALUATE TRUE
033200       WHEN CVD-COUNTED
033300         PERFORM P30-FIND-OR-ADD-SELECTION THRU P35-EXIT
033400       WHEN CVD-UNDERVOTED
033500         ADD  1                   TO CT-UNDERVOTE-COUNT(WS-GROUP-SUB,
033600                                                          CT-SUB)
033700       WHEN CVD-OVERVOTED
033800         ADD  1                   TO CT-OVERVOTE-COUNT(WS-GROUP-SUB,
033900                                                         CT-SUB)
034000     END-EVALUATE.
034100 P55-EXIT.
034200     EXIT.
034300
034400 P20-FIND-OR-ADD-CONTEST.
034500     MOVE 1                       TO CT-SUB.
034600     PERFORM P21-SCAN-CONTEST THRU P21-EXIT
034700       UNTIL CT-SUB > GRP-MAX(WS-GROUP-SUB)
034800          OR CT-CONTEST-NAME(WS-GROUP-SUB, CT-SUB) = CVD-CONTEST-NAME.
034900     IF  CT-SUB > GRP-MAX(WS-GROUP-SUB)
035000         ADD  1                   TO GRP-MAX(WS-GROUP-SUB)
035100         MOVE GRP-MAX(WS-GROUP-SUB) TO CT-SUB
035200         MOVE CVD-CONTEST-NAME     TO CT-CONTEST-NAME(WS-GROUP-SUB,
035300                                                        CT-SUB)
035400         MOVE ZERO                 TO CT-UNDERVOTE-COUNT(WS-GROUP-SUB,
035500                                                           CT-SUB)
035600                                       CT-OVERVOTE-COUNT(WS-GROUP-SUB,
035700                                                          CT-SUB)
035800                                       CT-SELECTION-COUNT(WS-GROUP-SUB,
035900                                                           CT-SUB)
036000     END-IF.
036100 P25-EXIT.
036200     EXIT.
036300
036400 P21-SCAN-CONTEST.
036500     ADD  1                       TO CT-SUB.
036600 P21-EXIT.
036700     EXIT.
036800
036900 P30-FIND-OR-ADD-SELECTION.
037000     MOVE 1                       TO SL-SUB.
037100     PERFORM P31-SCAN-SELECTION THRU P31-EXIT
037200       UNTIL SL-SUB > CT-SELECTION-COUNT(WS-GROUP-SUB, CT-SUB)
037300          OR CT-SEL-NAME(WS-GROUP-SUB, CT-SUB, SL-SUB) = CVD-SELECTION.
037400     IF  SL-SUB > CT-SELECTION-COUNT(WS-GROUP-SUB, CT-SUB)
037500         ADD  1                   TO CT-SELECTION-COUNT(WS-GROUP-SUB,
037600                                                          CT-SUB)
037700         MOVE CT-SELECTION-COUNT(WS-GROUP-SUB, CT-SUB) TO SL-SUB
037800         MOVE CVD-SELECTION       TO CT-SEL-NAME(WS-GROUP-SUB, CT-SUB,
037900                                                  SL-SUB)
038000         MOVE ZERO                TO CT-SEL-COUNT(WS-GROUP-SUB, CT-SUB,
038100                                                   SL-SUB)
038200     END-IF.
038300     ADD  1                       TO CT-SEL-COUNT(WS-GROUP-SUB, CT-SUB,
038400                                                    SL-SUB).
038500 P35-EXIT.
038600     EXIT.
038700
038800 P31-SCAN-SELECTION.
038900     ADD  1                       TO SL-SUB.
039000 P31-EXIT.
039100     EXIT.
039200
039300/*****************************************************************
039400*    TABLE SORT ROUTINES - SEE CHANGE 07/02/1996                 *
039500*****************************************************************
039600 S00-SORT-CONTESTS.
039700
039800     IF  GRP-MAX(1) < 2
039900         GO TO S05-EXIT
040000     END-IF.
040100
040200     SET  SRT-A-SWAP-WAS-MADE     TO TRUE.
040300     PERFORM S10-ONE-SORT-PASS THRU S15-EXIT
040400       UNTIL NOT SRT-A-SWAP-WAS-MADE.
040500
040600     PERFORM S20-SORT-SELECTIONS THRU S25-EXIT
040700       VARYING CT-SUB FROM 1 BY 1 UNTIL CT-SUB > GRP-MAX(1).
040800 S05-EXIT.
040900     EXIT.
041000
041100 S10-ONE-SORT-PASS.
041200     SET  SRT-SWAP-SWITCH         TO SPACE.
041300     MOVE 'N'                     TO SRT-SWAP-SWITCH.
041400     PERFORM S11-COMPARE-PAIR THRU S11-EXIT
041500       VARYING SRT-I FROM 1 BY 1 UNTIL SRT-I > GRP-MAX(1) - 1.
041600 S15-EXIT.
041700     EXIT.
041800
041900* GRP-CONTEST AND WS-CONTEST-HOLD ARE LAID OUT IDENTICALLY, SO THE
042000* WHOLE CONTEST ENTRY (INCLUDING ITS SELECTION TABLE) CAN BE
042100* SWAPPED WITH THREE GROUP MOVES INSTEAD OF FIELD BY FIELD.
042200 S11-COMPARE-PAIR.
042300     IF  CT-CONTEST-NAME(1, SRT-I) > CT-CONTEST-NAME(1, SRT-I + 1)
042400         MOVE GRP-CONTEST(1, SRT-I)        TO WS-CONTEST-HOLD
042500         MOVE GRP-CONTEST(1, SRT-I + 1)    TO GRP-CONTEST(1, SRT-I)
042600         MOVE WS-CONTEST-HOLD              TO
042700                 GRP-CONTEST(1, SRT-I + 1)
042800         SET  SRT-A-SWAP-WAS-MADE TO TRUE
042900     END-IF.
043000 S11-EXIT.
043100     EXIT.
043200
043300 S20-SORT-SELECTIONS.
043400     IF  CT-SELECTION-COUNT(1, CT-SUB) < 2
043500         GO TO S25-EXIT
043600     END-IF.
043700     SET  SRT-A-SWAP-WAS-MADE     TO TRUE.
043800     PERFORM S30-ONE-SEL-PASS THRU S35-EXIT
043900       UNTIL NOT SRT-A-SWAP-WAS-MADE.
044000 S25-EXIT.
044100     EXIT.
044200
044300 S30-ONE-SEL-PASS.
044400     MOVE 'N'                     TO SRT-SWAP-SWITCH.
044500     PERFORM S31-COMPARE-SEL-PAIR THRU S31-EXIT
044600       VARYING SRT-J FROM 1 BY 1
044700         UNTIL SRT-J > CT-SELECTION-COUNT(1, CT-SUB) - 1.
044800 S35-EXIT.
044900     EXIT.
045000
045100 S31-COMPARE-SEL-PAIR.
045200     IF  CT-SEL-NAME(1, CT-SUB, SRT-J) >
045300                 CT-SEL-NAME(1, CT-SUB, SRT-J + 1)
045400         MOVE CT-SELECTION(1, CT-SUB, SRT-J)     TO WS-SELECTION-HOLD
045500         MOVE CT-SELECTION(1, CT-SUB, SRT-J + 1) TO
045600                 CT-SELECTION(1, CT-SUB, SRT-J)
045700         MOVE WS-SELECTION-HOLD                   TO
045800                 CT-SELECTION(1, CT-SUB, SRT-J + 1)
045900         SET  SRT-A-SWAP-WAS-MADE TO TRUE
046000     END-IF.
046100 S31-EXIT.
046200     EXIT.
046300
046400/*****************************************************************
046500*    REPORT ROUTINES                                              *
046600*****************************************************************
046700 R00-PRINT-CONTEST.
046800
046900     PERFORM R20-TOTAL-CONTEST-GROUP THRU R25-EXIT.
047000
047100     IF  WS-ANALYSIS-TOTAL + WS-BASELINE-TOTAL NOT = WS-GRAND-TOTAL
047200         DISPLAY 'Contest totals do not match for '
047300                 CT-CONTEST-NAME(1, CT-SUB) UPON PRINTER
047400     END-IF.
047500
047600     PERFORM R30-PRINT-SELECTION THRU R35-EXIT
047700       VARYING SL-SUB FROM 1 BY 1
047800         UNTIL SL-SUB > CT-SELECTION-COUNT(1, CT-SUB).
047900 R05-EXIT.
048000     EXIT.
048100
048200 R20-TOTAL-CONTEST-GROUP.
048300     COMPUTE WS-GRAND-TOTAL = CT-UNDERVOTE-COUNT(1, CT-SUB)
048400                             + CT-OVERVOTE-COUNT(1, CT-SUB).
048500     PERFORM R21-ADD-SEL-TO-GRAND THRU R21-EXIT
048600       VARYING SL-SUB FROM 1 BY 1
048700         UNTIL SL-SUB > CT-SELECTION-COUNT(1, CT-SUB).
048800
048900     MOVE ZERO                    TO WS-ANALYSIS-TOTAL
049000                                      WS-BASELINE-TOTAL.
049100     PERFORM R22-LOOKUP-AND-TOTAL THRU R22-EXIT
049200       VARYING LK-SUB FROM 2 BY 1 UNTIL LK-SUB > 3.
049300 R25-EXIT.
049400     EXIT.
049500
049600 R21-ADD-SEL-TO-GRAND.
049700     ADD  CT-SEL-COUNT(1, CT-SUB, SL-SUB) TO WS-GRAND-TOTAL.
049800 R21-EXIT.
049900     EXIT.
050000
050100 R22-LOOKUP-AND-TOTAL.
050200     MOVE 1                       TO NT-SUB.
050300     PERFORM R23-SCAN-OTHER-GROUP THRU R23-EXIT
050400       UNTIL NT-SUB > GRP-MAX(LK-SUB)
050500          OR CT-CONTEST-NAME(LK-SUB, NT-SUB) = CT-CONTEST-NAME(1,
050600                                                                CT-SUB).
050700     IF  NT-SUB <= GRP-MAX(LK-SUB)
050800         PERFORM R24-SUM-GROUP-TOTAL THRU R24-EXIT
050900     END-IF.
051000 R22-EXIT.
051100     EXIT.
051200
051300 R23-SCAN-OTHER-GROUP.
051400     ADD  1                       TO NT-SUB.
051500 R23-EXIT.
051600     EXIT.
051700
051800 R24-SUM-GROUP-TOTAL.
051900     IF  LK-IS-ANALYSIS
052000         COMPUTE WS-ANALYSIS-TOTAL =
052100                 CT-UNDERVOTE-COUNT(LK-SUB, NT-SUB)
052200               + CT-OVERVOTE-COUNT(LK-SUB, NT-SUB)
052300         PERFORM R26-ADD-OTHER-SEL THRU R26-EXIT
052400           VARYING SRT-I FROM 1 BY 1
052500             UNTIL SRT-I > CT-SELECTION-COUNT(LK-SUB, NT-SUB)
052600     ELSE
052700         COMPUTE WS-BASELINE-TOTAL =
052800                 CT-UNDERVOTE-COUNT(LK-SUB, NT-SUB)
052900               + CT-OVERVOTE-COUNT(LK-SUB, NT-SUB)
053000         PERFORM R27-ADD-OTHER-SEL THRU R27-EXIT
053100           VARYING SRT-I FROM 1 BY 1
053200             UNTIL SRT-I > CT-SELECTION-COUNT(LK-SUB, NT-SUB)
053300     END-IF.
053400 R24-EXIT.
053500     EXIT.
053600
053700 R26-ADD-OTHER-SEL.
053800     ADD  CT-SEL-COUNT(LK-SUB, NT-SUB, SRT-I) TO WS-ANALYSIS-TOTAL.
053900 R26-EXIT.
054000     EXIT.
054100
054200 R27-ADD-OTHER-SEL.
054300     ADD  CT-SEL-COUNT(LK-SUB, NT-SUB, SRT-I) TO WS-BASELINE-TOTAL.
054400 R27-EXIT.
054500     EXIT.
054600
054700 R30-PRINT-SELECTION.
054800     MOVE ZERO                    TO WS-PCT-ANALYSIS WS-PCT-BASELINE
054810                                     WS-ANALYSIS-COUNT
054820                                     WS-BASELINE-COUNT.
054900
055000     PERFORM R40-FIND-SEL-IN-GROUP THRU R45-EXIT
055100       VARYING LK-SUB FROM 2 BY 1 UNTIL LK-SUB > 3.
055200
055300     MOVE WS-PCT-ANALYSIS          TO WS-PCT-ANALYSIS-E.
055400     MOVE WS-PCT-BASELINE          TO WS-PCT-BASELINE-E.
055500
055600     DISPLAY CT-CONTEST-NAME(1, CT-SUB) ', '
055700             CT-SEL-NAME(1, CT-SUB, SL-SUB) ', '
055710             WS-ANALYSIS-COUNT ', '
055720             WS-PCT-ANALYSIS-E '%, '
055730             WS-BASELINE-COUNT ', '
055740             WS-PCT-BASELINE-E '%, '
055800             CT-SEL-COUNT(1, CT-SUB, SL-SUB)
055900                                   UPON PRINTER.
056000 R35-EXIT.
056100     EXIT.
056200
056300 R40-FIND-SEL-IN-GROUP.
056400     MOVE 1                       TO NT-SUB.
056500     PERFORM R41-SCAN-FOR-CONTEST THRU R41-EXIT
056600       UNTIL NT-SUB > GRP-MAX(LK-SUB)
056700          OR CT-CONTEST-NAME(LK-SUB, NT-SUB) = CT-CONTEST-NAME(1,
056800                                                                CT-SUB).
056900     IF  NT-SUB > GRP-MAX(LK-SUB)
057000         GO TO R45-EXIT
057100     END-IF.
057200
057300     MOVE 1                       TO SRT-I.
057400     PERFORM R42-SCAN-FOR-SEL THRU R42-EXIT
057500       UNTIL SRT-I > CT-SELECTION-COUNT(LK-SUB, NT-SUB)
057600          OR CT-SEL-NAME(LK-SUB, NT-SUB, SRT-I) = CT-SEL-NAME(1,
057700                                                   CT-SUB, SL-SUB).
057800     IF  SRT-I > CT-SELECTION-COUNT(LK-SUB, NT-SUB)
057900         GO TO R45-EXIT
058000     END-IF.
058100
058200     IF  LK-IS-ANALYSIS
058210         MOVE CT-SEL-COUNT(LK-SUB, NT-SUB, SRT-I)
058220                                   TO WS-ANALYSIS-COUNT
058300         IF  WS-ANALYSIS-TOTAL > ZERO
058400             COMPUTE WS-PCT-ANALYSIS ROUNDED =
058500             CT-SEL-COUNT(LK-SUB, NT-SUB, SRT-I) / WS-ANALYSIS-TOTAL
058600                 * 100
058700         END-IF
058710     END-IF.
058800     IF  LK-IS-BASELINE
058810         MOVE CT-SEL-COUNT(LK-SUB, NT-SUB, SRT-I)
058820                                   TO WS-BASELINE-COUNT
058900         IF  WS-BASELINE-TOTAL > ZERO
059000             COMPUTE WS-PCT-BASELINE ROUNDED =
059100             CT-SEL-COUNT(LK-SUB, NT-SUB, SRT-I) / WS-BASELINE-TOTAL
059200                 * 100
059300         END-IF
059310     END-IF.
059400 R45-EXIT.
059500     EXIT.
059600
059700 R41-SCAN-FOR-CONTEST.
059800     ADD  1                       TO NT-SUB.
059900 R41-EXIT.
060000     EXIT.
060100
060200 R42-SCAN-FOR-SEL.
060300     ADD  1                       TO SRT-I.
060400 R42-EXIT.
060500     EXIT.
