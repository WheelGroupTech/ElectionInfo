000100******************************************************************
000200*    EVSCNBAL -- ONE RECORD PER SCANNED BALLOT                   *
000300*    SCB-MARK-BARCODES HOLDS THE 6-DIGIT BARCODE OF EVERY OVAL   *
000400*    THE SCANNER FOUND MARKED; UNUSED TRAILING SLOTS ARE ZERO.   *
000500*    RECORD IS FULL -- NO SLACK FOR A FILLER.                    *
000600******************************************************************
000700 01  SCB-RECORD.
000800     03  SCB-BALLOT-STYLE           PIC  X(06).
000900     03  SCB-PRECINCT-ID            PIC  9(10).
001000     03  SCB-BALLOT-STYLE-ID        PIC  9(10).
001100     03  SCB-NUM-WRITE-INS          PIC  9(02).
001200     03  SCB-NUM-SELECTIONS         PIC  9(02).
001300     03  SCB-MARK-COUNT             PIC  9(02).
001400     03  SCB-MARK-BARCODES          PIC  9(06) OCCURS 20 TIMES.
