000100******************************************************************
000200*    EVCONLST -- MASTER CONTEST / SELECTION LIST                 *
000300*    LOADED BY EVBALCNT BEFORE THE BARCODE MAP IS BUILT.  RECORD *
000400*    IS FULL -- NO SLACK FOR A FILLER.                           *
000500******************************************************************
000600 01  CNL-RECORD.
000700     03  CNL-CONTEST-NAME           PIC  X(30).
000800     03  CNL-SELECTION              PIC  X(30).
