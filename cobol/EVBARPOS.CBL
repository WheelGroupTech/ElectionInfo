000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    EVBARPOS.
000900 AUTHOR.        R MCNALLY.
001000 DATE-WRITTEN.  JANUARY 1991.
001100 DATE-COMPILED.
001200 INSTALLATION.  TRAVIS COUNTY ELECTIONS DIVISION.
001300 SECURITY.      BATCH.
001400*REMARKS.       READS THE CLEANED BALLOT-DEFINITION DETAIL FILE,
001500*               FILLS DOWN THE CONTEST-LEVEL FIELDS ONTO THEIR
001600*               CONTINUATION ROWS, TRACKS BALLOT PAGE AND SIDE
001700*               THROUGH THE CONTROL BREAKS, AND WRITES EACH
001800*               SELECTION'S DERIVED OVAL POSITION BARCODE.
001900
002000* CHANGE HISTORY -------------------------------------------------BARPOS1 
002100* 01/14/1991 RM  ORIGINAL PROGRAM - OVAL POSITION BARCODING.      BARPOS1 
002200* 09/08/1993 RM  PAGE/SIDE BREAK NOW DRIVEN OFF GRID-COL, WAS     BARPOS1 
002300*                A SEPARATE CONTROL FIELD ON THE INPUT CARD.      BARPOS1 
002400* 03/11/1996 JO  ROWS WITH NO GRID POSITION ARE DROPPED, NOT      BARPOS2 
002500*                BARCODED AS ZERO.                                BARPOS2 
002600* 01/08/1998 KP  Y2K - WS-RUN-DATE EXPANDED TO 4-DIGIT CENTURY.   BARPOS3 
002700* 10/02/2003 TS  ADDED UPSI-7 BARCODE-DETAIL TRACE FOR THE        BARPOS4 
002800*                PRINT-SHOP RECONCILIATION (REQUEST #5110).       BARPOS4 
002900* END OF HISTORY ---------------------------------------------------------
003000
003100/*****************************************************************
003200*                                                                *
003300*    ENVIRONMENT DIVISION                                        *
003400*                                                                *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700
003800*****************************************************************
003900*    CONFIGURATION SECTION                                       *
004000*****************************************************************
004100 CONFIGURATION SECTION.
004200
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500
004600 SPECIAL-NAMES.
004700     SYSLST IS PRINTER,
004800     UPSI-7 ON STATUS IS WITH-DETAIL-PRECINCTS.
004900
005000*****************************************************************
005100*    INPUT-OUTPUT SECTION                                        *
005200*****************************************************************
005300 INPUT-OUTPUT SECTION.
005400
005500 FILE-CONTROL.
005600
005700     SELECT EVBALDT
005800         ASSIGN TO EVBALDT
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS FILE1-STAT
006100                        FILE1-FDBK.
006200
006300     SELECT EVBALPS
006400         ASSIGN TO EVBALPS
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS FILE2-STAT
006700                        FILE2-FDBK.
006800
006900/*****************************************************************
007000*                                                                *
007100*    DATA DIVISION                                               *
007200*                                                                *
007300*****************************************************************
007400 DATA DIVISION.
007500
007600*****************************************************************
007700*    FILE SECTION                                                *
007800*****************************************************************
007900 FILE SECTION.
008000
008100 FD  EVBALDT
008200     RECORDING MODE IS F
008300     RECORD CONTAINS 85 CHARACTERS
008400     LABEL RECORDS ARE STANDARD.
008500 COPY EVBALDET.
008600
008700 FD  EVBALPS
008800     RECORDING MODE IS F
008900     RECORD CONTAINS 91 CHARACTERS
009000     LABEL RECORDS ARE STANDARD.
009100 COPY EVBALPOS.
009200
009300*****************************************************************
009400*    WORKING-STORAGE SECTION                                     *
009500*****************************************************************
009600 WORKING-STORAGE SECTION.
009700
009800 01  WS-FIELDS.
009900   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
010000   03  THIS-PGM                  PIC  X(08)   VALUE 'EVBARPOS'.
010100   03  WS-RUN-DATE               PIC  9(06).
010200   03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010300     05  WS-RUN-YY               PIC  9(02).
010400     05  WS-RUN-MM               PIC  9(02).
010500     05  WS-RUN-DD               PIC  9(02).
010600
010700   03  BDT-EOF-SWITCH            PIC  X(01)   VALUE 'N'.
010800     88  BDT-AT-EOF                           VALUE 'Y'.
010900
011000   03  FILE1-STAT                PIC  X(02).
011100   03  FILE1-FDBK                PIC  X(04).
011200   03  FILE2-STAT                PIC  X(02).
011300   03  FILE2-FDBK                PIC  X(04).
011400
011500   03  STOP-RUN-SWITCH           PIC  X(01)   VALUE 'N'.
011600     88  STOP-THE-RUN                         VALUE 'Y'.
011700
011800   03  RECORDS-READ              PIC S9(07)   COMP VALUE ZERO.
011900   03  ROWS-WRITTEN              PIC S9(07)   COMP VALUE ZERO.
012000   03  ROWS-DROPPED              PIC S9(07)   COMP VALUE ZERO.
012100   03  FILLER                    PIC  X(06)   VALUE SPACES.
012200
012300* CONTROL-BREAK SAVE FIELDS - CARRY THE LAST FILLED-IN VALUES
012400* FORWARD ONTO CONTINUATION ROWS, AND THE LAST POSITION SEEN.
012500 01  WS-BREAK-FIELDS.
012600   03  BALLOT-PAGE                PIC S9(02)   COMP VALUE 1.
012700   03  BALLOT-SIDE                PIC S9(02)   COMP VALUE 1.
012800   03  PREV-ORDER                 PIC S9(04)   COMP VALUE 100.
012900   03  PREV-COL                   PIC S9(04)   COMP VALUE 100.
013000   03  SAVE-ORDER-NUM              PIC  9(03)   VALUE ZERO.
013100   03  SAVE-VOTE-FOR                PIC  9(02)   VALUE ZERO.
013200   03  SAVE-TERM                    PIC  X(08)   VALUE SPACES.
013300   03  SAVE-CONTEST-NAME            PIC  X(30)   VALUE SPACES.
013400   03  SAVE-ROTATION                PIC  9(02)   VALUE ZERO.
013450   03  FILLER                      PIC  X(01).
013500
013600 01  WS-FILLED-FIELDS.
013700   03  WS-ORDER-NUM                PIC  9(03).
013800   03  WS-VOTE-FOR                 PIC  9(02).
013900   03  WS-TERM                     PIC  X(08).
014000   03  WS-CONTEST-NAME             PIC  X(30).
014100   03  WS-ROTATION                 PIC  9(02).
014150   03  FILLER                      PIC  X(01).
014200
014300* THE DERIVED 6-DIGIT OVAL POSITION CODE, AND AN ALTERNATE VIEW
014400* OF ITS FOUR COMPONENT DIGITS FOR THE PRINT-SHOP TRACE.
014500 01  WS-BARCODE-FIELD             PIC  9(06).
014600 01  WS-BARCODE-FIELD-R REDEFINES WS-BARCODE-FIELD.
014700   03  WS-BC-COL                  PIC  9(02).
014800   03  WS-BC-ROW                  PIC  9(02).
014900   03  WS-BC-SIDE                 PIC  9(01).
015000   03  WS-BC-PAGE                 PIC  9(01).
015100
015200* END-OF-RUN COUNT LINE, WITH AN EDITED FULL-LINE VIEW FOR PRINTING
015300 01  WS-REPORT-LINE.
015400   03  WS-RPT-LABEL                PIC  X(30).
015500   03  WS-RPT-COUNT                PIC  ZZZ,ZZ9.
015550   03  FILLER                      PIC  X(01).
015600 01  WS-REPORT-LINE-R REDEFINES WS-REPORT-LINE.
015700   03  WS-RPT-FULL                 PIC  X(38).
015800
015900 COPY EVFILSTW.
016000
016100/*****************************************************************
016200*                                                                *
016300*    PROCEDURE DIVISION                                          *
016400*                                                                *
016500*****************************************************************
016600 PROCEDURE DIVISION.
016700
016800*****************************************************************
016900*    MAINLINE ROUTINE                                            *
017000*****************************************************************
017100 A00-MAINLINE-ROUTINE.
017200
017300     PERFORM B10-INITIALIZATION THRU B15-EXIT.
017400
017500     PERFORM C00-PROCESS-DETAIL THRU C99-EXIT-PROCESS
017600       UNTIL BDT-AT-EOF
017700          OR STOP-THE-RUN.
017800
017900     PERFORM B20-TERMINATION THRU B25-EXIT.
018000
018100     MOVE 'Ballot position rows written'  TO WS-RPT-LABEL.
018200     MOVE ROWS-WRITTEN                    TO WS-RPT-COUNT.
018300     DISPLAY WS-RPT-FULL                  UPON PRINTER.
018400     MOVE 'Ballot rows dropped, no grid'  TO WS-RPT-LABEL.
018500     MOVE ROWS-DROPPED                    TO WS-RPT-COUNT.
018600     DISPLAY WS-RPT-FULL                  UPON PRINTER.
018700
018800     GOBACK.
018900
019000/*****************************************************************
019100*    PROGRAM INITIALIZATION ROUTINE                              *
019200*****************************************************************
019300 B10-INITIALIZATION.
019400
019500     COPY EVBCHINI.
019600
019700     OPEN INPUT  EVBALDT.
019800     MOVE 'EVBALDT'               TO WS-CHK-FILE.
019900     MOVE 'OPEN'                  TO WS-CHK-OPER.
020000     MOVE FILE1-STAT              TO WS-CHK-STAT.
020100     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
020200
020300     OPEN OUTPUT EVBALPS.
020400     MOVE 'EVBALPS'               TO WS-CHK-FILE.
020500     MOVE 'OPEN'                  TO WS-CHK-OPER.
020600     MOVE FILE2-STAT              TO WS-CHK-STAT.
020700     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
020800
020900     PERFORM C10-READ-DETAIL THRU C15-EXIT.
021000
021100 B15-EXIT.
021200     EXIT.
021300
021400/*****************************************************************
021500*    PROGRAM TERMINATION ROUTINE                                 *
021600*****************************************************************
021700 B20-TERMINATION.
021800
021900     CLOSE EVBALDT.
022000     MOVE 'EVBALDT'               TO WS-CHK-FILE.
022100     MOVE 'CLOSE'                 TO WS-CHK-OPER.
022200     MOVE FILE1-STAT              TO WS-CHK-STAT.
022300     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
022400
022500     CLOSE EVBALPS.
022600     MOVE 'EVBALPS'               TO WS-CHK-FILE.
022700     MOVE 'CLOSE'                 TO WS-CHK-OPER.
022800     MOVE FILE2-STAT              TO WS-CHK-STAT.
022900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
023000
023100     IF  STOP-THE-RUN
023200         MOVE 8                   TO RETURN-CODE
023300     END-IF.
023400
023500     COPY EVBCHRTN.
023600
023700 B25-EXIT.
023800     EXIT.
023900
024000/*****************************************************************
024100*    CHECK A SEQUENTIAL FILE'S STATUS                             *
024200*****************************************************************
024300 B90-CHECK-STATUS.
024400     COPY EVFILSTP.
024500 B95-EXIT-CHECK.
024600     EXIT.
024700
024800/*****************************************************************
024900*    PROGRAM PROCESSING ROUTINES                                 *
025000*****************************************************************
025100 C00-PROCESS-DETAIL.
025200
025300     ADD  1                       TO RECORDS-READ.
025400
025500     PERFORM P10-FILL-DOWN THRU P15-EXIT.
025600
025700     IF  BDT-GRID-ROW = ZERO
025800     AND BDT-GRID-COL = ZERO
025900         ADD  1                   TO ROWS-DROPPED
026000         GO TO C99-EXIT-PROCESS
026100     END-IF.
026200
026300     PERFORM P20-CONTROL-BREAK THRU P25-EXIT.
026400     PERFORM P30-COMPUTE-BARCODE THRU P35-EXIT.
026500     PERFORM R00-WRITE-POSITION THRU R05-EXIT.
026600
026700 C99-EXIT-PROCESS.
026800     PERFORM C10-READ-DETAIL THRU C15-EXIT.
026900     EXIT.
027000
027100 C10-READ-DETAIL.
027200     READ EVBALDT.
027300     MOVE 'EVBALDT'               TO WS-CHK-FILE.
027400     MOVE 'READ'                  TO WS-CHK-OPER.
027500     MOVE FILE1-STAT              TO WS-CHK-STAT.
027600     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
027700     IF  STAT-EOFILE
027800         SET BDT-AT-EOF           TO TRUE
027900     END-IF.
028000 C15-EXIT.
028100     EXIT.
028200
028300 P10-FILL-DOWN.
028400     IF  BDT-ORDER-NUM = ZERO
028500         MOVE SAVE-ORDER-NUM      TO WS-ORDER-NUM
028600         MOVE SAVE-VOTE-FOR       TO WS-VOTE-FOR
028700         MOVE SAVE-TERM           TO WS-TERM
028800         MOVE SAVE-CONTEST-NAME   TO WS-CONTEST-NAME
028900         MOVE SAVE-ROTATION       TO WS-ROTATION
029000     ELSE
029100         MOVE BDT-ORDER-NUM       TO WS-ORDER-NUM     SAVE-ORDER-NUM
029200         MOVE BDT-VOTE-FOR        TO WS-VOTE-FOR      SAVE-VOTE-FOR
029300         MOVE BDT-TERM            TO WS-TERM          SAVE-TERM
029400         MOVE BDT-CONTEST-NAME    TO WS-CONTEST-NAME  SAVE-CONTEST-NAME
029500         MOVE BDT-ROTATION        TO WS-ROTATION      SAVE-ROTATION
029600     END-IF.
029700 P15-EXIT.
029800     EXIT.
029900
030000* SEE CHANGE 09/08/1993 - THE BREAK IS DRIVEN ENTIRELY OFF THE
030100* FILLED-DOWN ORDER NUMBER AND THE GRID COLUMN.
030200 P20-CONTROL-BREAK.
030300     IF  WS-ORDER-NUM < PREV-ORDER
030400         MOVE 1                   TO BALLOT-PAGE
030500         MOVE 1                   TO BALLOT-SIDE
030600     ELSE
030700         IF  BDT-GRID-COL < PREV-COL
030800             IF  BALLOT-SIDE = 1
030900                 MOVE 2            TO BALLOT-SIDE
031000             ELSE
031100                 MOVE 1            TO BALLOT-SIDE
031200                 ADD  1            TO BALLOT-PAGE
031300             END-IF
031400         END-IF
031500     END-IF.
031600     MOVE WS-ORDER-NUM            TO PREV-ORDER.
031700     MOVE BDT-GRID-COL            TO PREV-COL.
031800 P25-EXIT.
031900     EXIT.
032000
032100 P30-COMPUTE-BARCODE.
032200     COMPUTE WS-BARCODE-FIELD =
032300             BDT-GRID-COL * 10000
032400           + BDT-GRID-ROW * 100
032500           + BALLOT-SIDE  * 10
032600           + BALLOT-PAGE.
032700     IF  WITH-DETAIL-PRECINCTS
032800         DISPLAY 'BARCODE ' WS-BARCODE-FIELD ' COL ' WS-BC-COL
032900                 ' ROW ' WS-BC-ROW ' SIDE ' WS-BC-SIDE
033000                 ' PAGE ' WS-BC-PAGE           UPON PRINTER
033100     END-IF.
033200 P35-EXIT.
033300     EXIT.
033400
033500/*****************************************************************
033600*    REPORT ROUTINES                                              *
033700*****************************************************************
033800 R00-WRITE-POSITION.
033900     MOVE BDT-BALLOT-TYPE         TO BPS-BALLOT-TYPE.
034000     MOVE BDT-STYLE-ID            TO BPS-STYLE-ID.
034100     MOVE WS-ORDER-NUM            TO BPS-ORDER-NUM.
034200     MOVE WS-VOTE-FOR             TO BPS-VOTE-FOR.
034300     MOVE WS-TERM                 TO BPS-TERM.
034400     MOVE WS-CONTEST-NAME         TO BPS-CONTEST-NAME.
034500     MOVE WS-ROTATION             TO BPS-ROTATION.
034600     MOVE BDT-CANDIDATE           TO BPS-CANDIDATE.
034700     MOVE BDT-GRID-ROW            TO BPS-GRID-ROW.
034800     MOVE BDT-GRID-COL            TO BPS-GRID-COL.
034900     MOVE WS-BARCODE-FIELD        TO BPS-BARCODE.
035000
035100     WRITE BPS-RECORD.
035200     MOVE 'EVBALPS'               TO WS-CHK-FILE.
035300     MOVE 'WRITE'                 TO WS-CHK-OPER.
035400     MOVE FILE2-STAT              TO WS-CHK-STAT.
035500     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
035600
035700     ADD  1                       TO ROWS-WRITTEN.
035800 R05-EXIT.
035900     EXIT.
