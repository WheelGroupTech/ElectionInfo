000100******************************************************************
000200*    EVBCHRTN -- SHARED RUN-END BANNER                           *
000300*    COPY AT THE BOTTOM OF B20-TERMINATION, AFTER THE FILES ARE  *
000400*    CLOSED.  CALLER'S WS-FIELDS MUST CARRY THIS-PGM.            *
000500******************************************************************
000600     DISPLAY ' '                     UPON PRINTER.
000700     DISPLAY '  ' THIS-PGM ' - END OF RUN, RETURN CODE = '
000800             RETURN-CODE              UPON PRINTER.
000900     DISPLAY '------------------------------------------------'
001000                                     UPON PRINTER.
