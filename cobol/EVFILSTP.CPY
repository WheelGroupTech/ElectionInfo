000100******************************************************************
000200*    EVFILSTP -- SHARED FILE STATUS CHECK LOGIC                  *
000300*    COPY IMMEDIATELY AFTER THE B90-CHECK-STATUS PARAGRAPH HEADER*
000400*    (CALLER HAS ALREADY MOVED WS-CHK-FILE/WS-CHK-OPER/          *
000500*    WS-CHK-STAT).  NORMAL AND END-OF-FILE RETURN QUIETLY; ANY   *
000600*    OTHER STATUS PRINTS A DIAGNOSTIC AND ABENDS THE STEP.       *
000700******************************************************************
000800     IF  STAT-NORMAL OR STAT-EOFILE
000900         GO TO B95-EXIT-CHECK
001000     END-IF.
001100
001200     DISPLAY '*** I/O ERROR ON FILE ' WS-CHK-FILE
001300             ' DURING '               WS-CHK-OPER
001400             ' - STATUS IS '          WS-CHK-STAT
001500                                   UPON PRINTER.
001600     DISPLAY '*** ' THIS-PGM ' ABENDING - RETURN CODE 16'
001700                                   UPON PRINTER.
001800     MOVE 16                         TO RETURN-CODE.
001900     STOP RUN.
