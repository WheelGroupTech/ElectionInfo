000100******************************************************************
000200*    EVBALDET -- CLEANED BALLOT-DEFINITION DETAIL ROW             *
000300*    ONE ROW PER SELECTION ON A BALLOT STYLE, BALLOT-DEFINITION  *
000400*    ORDER.  FILL-DOWN OF BDT-ORDER-NUM/BDT-VOTE-FOR/BDT-TERM/    *
000500*    BDT-CONTEST-NAME/BDT-ROTATION IS DONE BY THE READING PROGRAM*
000600*    (EVBARPOS), NOT CARRIED IN THIS LAYOUT.  RECORD IS FULL --  *
000700*    NO SLACK FOR A FILLER.                                      *
000800******************************************************************
000900 01  BDT-RECORD.
001000     03  BDT-BALLOT-TYPE            PIC  X(02).
001100         88  BDT-IS-DEM                 VALUE 'D'.
001200         88  BDT-IS-REP                 VALUE 'R'.
001300         88  BDT-IS-DEM-Z               VALUE 'DZ'.
001400         88  BDT-IS-REP-Z               VALUE 'RZ'.
001500     03  BDT-STYLE-ID               PIC  X(04).
001600     03  BDT-ORDER-NUM              PIC  9(03).
001700     03  BDT-VOTE-FOR               PIC  9(02).
001800     03  BDT-TERM                   PIC  X(08).
001900     03  BDT-CONTEST-NAME           PIC  X(30).
002000     03  BDT-ROTATION               PIC  9(02).
002100     03  BDT-CANDIDATE              PIC  X(30).
002200     03  BDT-GRID-ROW               PIC  9(02).
002300     03  BDT-GRID-COL               PIC  9(02).
