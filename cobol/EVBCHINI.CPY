000100******************************************************************
000200*    EVBCHINI -- SHARED RUN-START BANNER                         *
000300*    COPY AT THE TOP OF B10-INITIALIZATION.  CALLER'S WS-FIELDS  *
000400*    MUST CARRY THIS-PGM AND WS-RUN-DATE.                        *
000500******************************************************************
000600     ACCEPT WS-RUN-DATE              FROM DATE.
000700
000800     DISPLAY ' '                     UPON PRINTER.
000900     DISPLAY '------------------------------------------------'
001000                                     UPON PRINTER.
001100     DISPLAY '  ' THIS-PGM ' - RUN DATE ' WS-RUN-DATE
001200                                     UPON PRINTER.
001300     DISPLAY '------------------------------------------------'
001400                                     UPON PRINTER.
001500     DISPLAY ' '                     UPON PRINTER.
