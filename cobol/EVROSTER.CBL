000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    EVROSTER.
000900 AUTHOR.        J OBRIEN.
001000 DATE-WRITTEN.  OCTOBER 1991.
001100 DATE-COMPILED.
001200 INSTALLATION.  TRAVIS COUNTY ELECTIONS DIVISION.
001300 SECURITY.      BATCH.
001400*REMARKS.       READS THE VOTER ROSTER AND ACCUMULATES BY-MAIL,
001500*               EARLY AND ELECTION-DAY TOTALS SPLIT BETWEEN THE
001600*               REPUBLICAN AND DEMOCRATIC PARTY COLUMNS USED ON
001700*               THE CANVASS WORKSHEET.  ALSO FLAGS ROSTER ROWS
001800*               THAT CARRY A VUID ALREADY SEEN ON THE ROSTER.
001900
002000* CHANGE HISTORY -------------------------------------------------ROSTER1 
002100* 10/21/1991 JO  ORIGINAL PROGRAM - ROSTER ACCOUNTING.            ROSTER1 
002200* 04/15/1995 RM  DUPLICATE-VUID CHECK ADDED AFTER THE RUNOFF      ROSTER2 
002300*                CANVASS TURNED UP TWO ROSTER LINES FOR ONE       ROSTER2 
002400*                VOTER (REQUEST #1622).                           ROSTER2 
002500* 01/16/1998 KP  Y2K - WS-RUN-DATE EXPANDED TO 4-DIGIT CENTURY.   ROSTER3 
002600* 03/09/2001 TS  ROWS WITH A BLANK PRECINCT OR BLANK BOTH NAMES   ROSTER4 
002700*                ARE NOW COUNTED AS DATA ERRORS INSTEAD OF BEING  ROSTER4 
002800*                SILENTLY ADDED TO THE TOTALS (REQUEST #4215).    ROSTER4 
002900* END OF HISTORY ---------------------------------------------------------
003000
003100/*****************************************************************
003200*                                                                *
003300*    ENVIRONMENT DIVISION                                        *
003400*                                                                *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700
003800*****************************************************************
003900*    CONFIGURATION SECTION                                       *
004000*****************************************************************
004100 CONFIGURATION SECTION.
004200
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500
004600 SPECIAL-NAMES.
004700     SYSLST IS PRINTER.
004800
004900*****************************************************************
005000*    INPUT-OUTPUT SECTION                                        *
005100*****************************************************************
005200 INPUT-OUTPUT SECTION.
005300
005400 FILE-CONTROL.
005500
005600     SELECT EVROSTR
005700         ASSIGN TO EVROSTR
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS FILE1-STAT
005950                        FILE1-FDBK.
006000
006100/*****************************************************************
006200*                                                                *
006300*    DATA DIVISION                                               *
006400*                                                                *
006500*****************************************************************
006600 DATA DIVISION.
006700
006800*****************************************************************
006900*    FILE SECTION                                                *
007000*****************************************************************
007100 FILE SECTION.
007200
007300 FD  EVROSTR
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 87 CHARACTERS
007600     LABEL RECORDS ARE STANDARD.
007700 COPY EVROSVOT.
007800
007900*****************************************************************
008000*    WORKING-STORAGE SECTION                                     *
008100*****************************************************************
008200 WORKING-STORAGE SECTION.
008300
008400 01  WS-FIELDS.
008500   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
008600   03  THIS-PGM                  PIC  X(08)   VALUE 'EVROSTER'.
008700   03  WS-RUN-DATE               PIC  9(06).
008800   03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008900     05  WS-RUN-YY               PIC  9(02).
009000     05  WS-RUN-MM               PIC  9(02).
009100     05  WS-RUN-DD               PIC  9(02).
009200
009300   03  ROSTER-EOF-SWITCH         PIC  X(01)   VALUE 'N'.
009400     88  ROSTER-AT-EOF                        VALUE 'Y'.
009500
009600   03  FILE1-STAT                PIC  X(02).
009650   03  FILE1-FDBK                PIC  X(04).
009700
009800   03  STOP-RUN-SWITCH           PIC  X(01)   VALUE 'N'.
009900     88  STOP-THE-RUN                         VALUE 'Y'.
010000
010100   03  WS-RECORDS-READ           PIC S9(07)   COMP VALUE ZERO.
010200   03  WS-ERROR-COUNT            PIC S9(07)   COMP VALUE ZERO.
010300   03  WS-DUP-COUNT              PIC S9(07)   COMP VALUE ZERO.
010400   03  WS-TYPE-SUB               PIC S9(04)   COMP.
010500   03  FILLER                    PIC  X(06)   VALUE SPACES.
010600
010700* THE THREE BALLOT-TYPE CODES THE ROSTER CAN CARRY, HELD AS A
010800* TABLE SO ONE ACCUMULATION PARAGRAPH AND ONE PRINT PARAGRAPH CAN
010900* SERVE ALL THREE BALLOT TYPES.
011000 01  WS-TYPE-CODES.
011100   03  FILLER                    PIC  X(03)   VALUE 'BBM'.
011200   03  FILLER                    PIC  X(03)   VALUE 'EV '.
011300   03  FILLER                    PIC  X(03)   VALUE 'ED '.
011400 01  WS-TYPE-CODES-R REDEFINES WS-TYPE-CODES.
011500   03  WS-TYPE-CODE OCCURS 3 TIMES
011600                                  PIC  X(03).
011700
011800 01  WS-BALLOT-TOTALS.
011900   03  TYP-ENTRY OCCURS 3 TIMES.
012000     05  TYP-TOTAL                PIC S9(07)  COMP VALUE ZERO.
012100     05  TYP-REP                  PIC S9(07)  COMP VALUE ZERO.
012200     05  TYP-DEM                  PIC S9(07)  COMP VALUE ZERO.
012300
012400* DEDUPLICATED ROSTER VUID TABLE, USED ONLY TO CATCH A VUID THAT
012500* APPEARS ON THE ROSTER MORE THAN ONCE.
012600 01  WS-VUID-TABLE.
012700   03  RST-VUID OCCURS 3000 TIMES
012800                                  PIC  X(10).
012900 01  WS-VUID-COUNT                PIC S9(04)  COMP VALUE ZERO.
013000 01  WS-VUID-SUB                  PIC S9(04)  COMP.
013100
013200 01  WS-REPORT-LINE.
013300   03  WS-RPT-LABEL                PIC  X(30).
013400   03  WS-RPT-COUNT                PIC  ZZZ,ZZ9.
013450   03  FILLER                      PIC  X(01).
013500 01  WS-REPORT-LINE-R REDEFINES WS-REPORT-LINE.
013600   03  WS-RPT-FULL                 PIC  X(38).
013700
013800 01  WS-TYPE-LINE.
013900   03  WS-TLN-LABEL                PIC  X(06).
014000   03  WS-TLN-TOTAL-TAG             PIC  X(08)  VALUE ' TOTAL: '.
014100   03  WS-TLN-TOTAL                 PIC  ZZZ,ZZ9.
014200   03  WS-TLN-REP-TAG               PIC  X(08)  VALUE '  REP : '.
014300   03  WS-TLN-REP                   PIC  ZZZ,ZZ9.
014400   03  WS-TLN-DEM-TAG               PIC  X(08)  VALUE '  DEM : '.
014500   03  WS-TLN-DEM                   PIC  ZZZ,ZZ9.
014550   03  FILLER                      PIC  X(01).
014600 01  WS-TYPE-LINE-R REDEFINES WS-TYPE-LINE.
014700   03  WS-TLN-FULL                  PIC  X(52).
014800
014900 COPY EVFILSTW.
015000
015100/*****************************************************************
015200*                                                                *
015300*    PROCEDURE DIVISION                                          *
015400*                                                                *
015500*****************************************************************
015600 PROCEDURE DIVISION.
015700
015800*****************************************************************
015900*    MAINLINE ROUTINE                                            *
016000*****************************************************************
016100 A00-MAINLINE-ROUTINE.
016200
016300     PERFORM B10-INITIALIZATION THRU B15-EXIT.
016400
016500     PERFORM C00-PROCESS-ROSTER THRU C05-EXIT.
016600     PERFORM R00-PRINT-REPORT THRU R05-EXIT.
016700
016800     PERFORM B20-TERMINATION THRU B25-EXIT.
016900
017000     GOBACK.
017100
017200/*****************************************************************
017300*    PROGRAM INITIALIZATION ROUTINE                              *
017400*****************************************************************
017500 B10-INITIALIZATION.
017600
017700     COPY EVBCHINI.
017800
017900 B15-EXIT.
018000     EXIT.
018100
018200/*****************************************************************
018300*    PROGRAM TERMINATION ROUTINE                                 *
018400*****************************************************************
018500 B20-TERMINATION.
018600
018700     IF  STOP-THE-RUN
018800         MOVE 8                   TO RETURN-CODE
018900     END-IF.
019000
019100     COPY EVBCHRTN.
019200
019300 B25-EXIT.
019400     EXIT.
019500
019600/*****************************************************************
019700*    CHECK A SEQUENTIAL FILE'S STATUS                             *
019800*****************************************************************
019900 B90-CHECK-STATUS.
020000     COPY EVFILSTP.
020100 B95-EXIT-CHECK.
020200     EXIT.
020300
020400/*****************************************************************
020500*    READ AND ACCUMULATE THE VOTER ROSTER                         *
020600*****************************************************************
020700 C00-PROCESS-ROSTER.
020800
020900     OPEN INPUT EVROSTR.
021000     MOVE 'EVROSTR'               TO WS-CHK-FILE.
021100     MOVE 'OPEN'                  TO WS-CHK-OPER.
021200     MOVE FILE1-STAT              TO WS-CHK-STAT.
021300     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
021400
021500     PERFORM C10-READ-ROSTER THRU C15-EXIT.
021600     PERFORM C20-PROCESS-ONE-VOTER THRU C25-EXIT UNTIL ROSTER-AT-EOF.
021700
021800     CLOSE EVROSTR.
021900     MOVE 'EVROSTR'               TO WS-CHK-FILE.
022000     MOVE 'CLOSE'                 TO WS-CHK-OPER.
022100     MOVE FILE1-STAT              TO WS-CHK-STAT.
022200     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
022300 C05-EXIT.
022400     EXIT.
022500
022600 C10-READ-ROSTER.
022700     READ EVROSTR.
022800     MOVE 'EVROSTR'               TO WS-CHK-FILE.
022900     MOVE 'READ'                  TO WS-CHK-OPER.
023000     MOVE FILE1-STAT              TO WS-CHK-STAT.
023100     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
023200     IF  STAT-EOFILE
023300         SET ROSTER-AT-EOF        TO TRUE
023400     END-IF.
023500 C15-EXIT.
023600     EXIT.
023700
023800 C20-PROCESS-ONE-VOTER.
023900     ADD  1                       TO WS-RECORDS-READ.
024000     IF  RSV-PRECINCT = SPACES
024100      OR (RSV-LAST-NAME = SPACES AND RSV-FIRST-NAME = SPACES)
024200         ADD  1                   TO WS-ERROR-COUNT
024300     ELSE
024400         PERFORM P10-CHECK-DUPLICATE THRU P15-EXIT
024500         PERFORM P20-ACCUMULATE-BALLOT THRU P25-EXIT
024600     END-IF.
024700     PERFORM C10-READ-ROSTER THRU C15-EXIT.
024800 C25-EXIT.
024900     EXIT.
025000
025100/*****************************************************************
025200*    DUPLICATE-VUID DETECTION                                     *
025300*****************************************************************
025400 P10-CHECK-DUPLICATE.
025500     MOVE ZERO                    TO WS-VUID-SUB.
025600     PERFORM P11-SCAN-VUIDS THRU P11-EXIT
025700       VARYING WS-VUID-SUB FROM 1 BY 1
025800         UNTIL WS-VUID-SUB > WS-VUID-COUNT
025900            OR RST-VUID(WS-VUID-SUB) = RSV-VUID.
026000
026100     IF  WS-VUID-SUB > WS-VUID-COUNT
026200         ADD  1                   TO WS-VUID-COUNT
026300         MOVE WS-VUID-COUNT       TO WS-VUID-SUB
026400         MOVE RSV-VUID             TO RST-VUID(WS-VUID-SUB)
026500     ELSE
026600         ADD  1                   TO WS-DUP-COUNT
026700         DISPLAY 'Duplicate roster VUID ' RSV-VUID UPON PRINTER
026800     END-IF.
026900 P15-EXIT.
027000     EXIT.
027100
027200 P11-SCAN-VUIDS.
027300     CONTINUE.
027400 P11-EXIT.
027500     EXIT.
027600
027700/*****************************************************************
027800*    BALLOT-TYPE / PARTY ACCUMULATION                             *
027900*****************************************************************
028000 P20-ACCUMULATE-BALLOT.
028100     MOVE ZERO                    TO WS-TYPE-SUB.
028200     PERFORM P21-SCAN-TYPES THRU P21-EXIT
028300       VARYING WS-TYPE-SUB FROM 1 BY 1
028400         UNTIL WS-TYPE-SUB > 3
028500            OR WS-TYPE-CODE(WS-TYPE-SUB) = RSV-BALLOT-TYPE.
028600
028700     IF  WS-TYPE-SUB <= 3
028800         ADD  1 TO TYP-TOTAL(WS-TYPE-SUB)
028900         IF  RSV-IS-REP
029000             ADD  1 TO TYP-REP(WS-TYPE-SUB)
029100         ELSE
029200             ADD  1 TO TYP-DEM(WS-TYPE-SUB)
029300         END-IF
029400     END-IF.
029500 P25-EXIT.
029600     EXIT.
029700
029800 P21-SCAN-TYPES.
029900     CONTINUE.
030000 P21-EXIT.
030100     EXIT.
030200
030300/*****************************************************************
030400*    PRINT THE END-OF-RUN ROSTER REPORT                           *
030500*****************************************************************
030600 R00-PRINT-REPORT.
030700
030800     IF  WS-ERROR-COUNT > ZERO
030900         MOVE 'Data errors, roster'  TO WS-RPT-LABEL
031000         MOVE WS-ERROR-COUNT         TO WS-RPT-COUNT
031100         DISPLAY WS-RPT-FULL         UPON PRINTER
031200     END-IF.
031300
031400     MOVE 'Duplicate roster VUIDs'  TO WS-RPT-LABEL.
031500     MOVE WS-DUP-COUNT              TO WS-RPT-COUNT.
031600     DISPLAY WS-RPT-FULL            UPON PRINTER.
031700
031800     PERFORM R10-PRINT-ONE-TYPE THRU R15-EXIT
031900       VARYING WS-TYPE-SUB FROM 1 BY 1 UNTIL WS-TYPE-SUB > 3.
032000 R05-EXIT.
032100     EXIT.
032200
032300 R10-PRINT-ONE-TYPE.
032400     MOVE WS-TYPE-CODE(WS-TYPE-SUB) TO WS-TLN-LABEL.
032500     MOVE TYP-TOTAL(WS-TYPE-SUB)    TO WS-TLN-TOTAL.
032600     MOVE TYP-REP(WS-TYPE-SUB)      TO WS-TLN-REP.
032700     MOVE TYP-DEM(WS-TYPE-SUB)      TO WS-TLN-DEM.
032800     DISPLAY WS-TLN-FULL            UPON PRINTER.
032900 R15-EXIT.
033000     EXIT.
