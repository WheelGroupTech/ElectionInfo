000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    EVREGDUP.
000900 AUTHOR.        R MCNALLY.
001000 DATE-WRITTEN.  FEBRUARY 1994.
001100 DATE-COMPILED.
001200 INSTALLATION.  TRAVIS COUNTY ELECTIONS DIVISION.
001300 SECURITY.      BATCH.
001400*REMARKS.       READS A REGISTERED-VOTER LIST AND REMOVES DUPLICATE
001500*               VUIDS, KEEPING THE FIRST RECORD SEEN.  WHEN A SECOND
001600*               LIST IS SUPPLIED (UPSI-0 ON), BOTH LISTS ARE
001700*               DEDUPLICATED AND THEIR VUID SETS ARE COMPARED.
001800
001900* CHANGE HISTORY -------------------------------------------------REGDUP1 
002000* 02/11/1994 RM  ORIGINAL PROGRAM - VUID DEDUPLICATION.           REGDUP1 
002100* 08/06/1996 JO  SECOND-LIST COMPARE ADDED FOR THE STATE VOTER    REGDUP2 
002200*                FILE RECONCILIATION (REQUEST #1918).             REGDUP2 
002300* 01/12/1998 KP  Y2K - WS-RUN-DATE EXPANDED TO 4-DIGIT CENTURY.   REGDUP3 
002400* 11/03/2004 TS  COMPOSED NAME ON THE COMPARE REPORT NOW DROPS    REGDUP4 
002500*                BLANK MIDDLE NAMES INSTEAD OF PRINTING A DOUBLE  REGDUP4 
002600*                SPACE (REQUEST #5540).                           REGDUP4 
002650* 05/20/2007 RM  SECOND-LIST TOTALS NOW BREAK OUT EXACT VUID      REGDUP5 
002660*                MATCHES FROM NAME-ONLY MATCHES (REQUEST #6102).  REGDUP5 
002700* END OF HISTORY ---------------------------------------------------------
002800
002900/*****************************************************************
003000*                                                                *
003100*    ENVIRONMENT DIVISION                                        *
003200*                                                                *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500
003600*****************************************************************
003700*    CONFIGURATION SECTION                                       *
003800*****************************************************************
003900 CONFIGURATION SECTION.
004000
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300
004400 SPECIAL-NAMES.
004500     SYSLST IS PRINTER,
004600     UPSI-0 ON STATUS IS WITH-SECOND-LIST.
004700
004800*****************************************************************
004900*    INPUT-OUTPUT SECTION                                        *
005000*****************************************************************
005100 INPUT-OUTPUT SECTION.
005200
005300 FILE-CONTROL.
005400
005500     SELECT EVREGV1
005600         ASSIGN TO EVREGV1
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS FILE1-STAT
005850                        FILE1-FDBK.
006000
006100     SELECT EVREGV2
006200         ASSIGN TO EVREGV2
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS FILE2-STAT
006450                        FILE2-FDBK.
006600
006700/*****************************************************************
006800*                                                                *
006900*    DATA DIVISION                                               *
007000*                                                                *
007100*****************************************************************
007200 DATA DIVISION.
007300
007400*****************************************************************
007500*    FILE SECTION                                                *
007600*****************************************************************
007700 FILE SECTION.
007800
007900 FD  EVREGV1
008000     RECORDING MODE IS F
008100     RECORD CONTAINS 70 CHARACTERS
008200     LABEL RECORDS ARE STANDARD.
008300 COPY EVREGVOT.
008400
008500 FD  EVREGV2
008600     RECORDING MODE IS F
008700     RECORD CONTAINS 70 CHARACTERS
008800     LABEL RECORDS ARE STANDARD.
008900 COPY EVREGVOT REPLACING ==RGV-== BY ==RG2-==.
009000
009100*****************************************************************
009200*    WORKING-STORAGE SECTION                                     *
009300*****************************************************************
009400 WORKING-STORAGE SECTION.
009500
009600 01  WS-FIELDS.
009700   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
009800   03  THIS-PGM                  PIC  X(08)   VALUE 'EVREGDUP'.
009900   03  WS-RUN-DATE               PIC  9(06).
010000   03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010100     05  WS-RUN-YY               PIC  9(02).
010200     05  WS-RUN-MM               PIC  9(02).
010300     05  WS-RUN-DD               PIC  9(02).
010400
010500   03  V1-EOF-SWITCH             PIC  X(01)   VALUE 'N'.
010600     88  V1-AT-EOF                            VALUE 'Y'.
010700   03  V2-EOF-SWITCH             PIC  X(01)   VALUE 'N'.
010800     88  V2-AT-EOF                            VALUE 'Y'.
010900
011000   03  FILE1-STAT                PIC  X(02).
011050   03  FILE1-FDBK                PIC  X(04).
011100   03  FILE2-STAT                PIC  X(02).
011150   03  FILE2-FDBK                PIC  X(04).
011400
011500   03  STOP-RUN-SWITCH           PIC  X(01)   VALUE 'N'.
011600     88  STOP-THE-RUN                         VALUE 'Y'.
011700
011800   03  WS-RECORDS-READ-1         PIC S9(07)   COMP VALUE ZERO.
011900   03  WS-DUP-COUNT-1            PIC S9(07)   COMP VALUE ZERO.
012000   03  WS-SKIPPED-COUNT-1        PIC S9(07)   COMP VALUE ZERO.
012100   03  WS-RECORDS-READ-2         PIC S9(07)   COMP VALUE ZERO.
012200   03  WS-DUP-COUNT-2            PIC S9(07)   COMP VALUE ZERO.
012300   03  WS-SKIPPED-COUNT-2        PIC S9(07)   COMP VALUE ZERO.
012400   03  WS-IN-BOTH-COUNT          PIC S9(07)   COMP VALUE ZERO.
012500   03  WS-UNIQUE-1-COUNT         PIC S9(07)   COMP VALUE ZERO.
012600   03  WS-UNIQUE-2-COUNT         PIC S9(07)   COMP VALUE ZERO.
012700   03  FILLER                    PIC  X(06)   VALUE SPACES.
012800
012900* THE TWO REPORT-HEADER LABELS USED WHEN PRINTING THE COMPARE
013000* SECTION FOR EACH LIST, HELD AS A TABLE SO ONE PAIR OF REPORT
013100* PARAGRAPHS CAN SERVE BOTH PASSES.
013200 01  WS-LIST-LABELS.
013300   03  FILLER                    PIC  X(10)   VALUE 'first list'.
013400   03  FILLER                    PIC  X(10)   VALUE 'second list'.
013500 01  WS-LIST-LABELS-R REDEFINES WS-LIST-LABELS.
013600   03  WS-LIST-LABEL OCCURS 2 TIMES
013700                                  PIC  X(10).
013800
013900* VUID TABLE FOR LIST 1 - SIZED FOR THIS RUN'S COUNTY VOTER FILE
014000* VOLUMES.  A COUNTYWIDE LOAD WOULD NEED A LARGER OCCURS.
014100 01  WS-VUID-TABLE-1.
014200   03  V1-ENTRY OCCURS 2000 TIMES.
014300     05  V1-VUID                 PIC  X(10).
014400     05  V1-LAST-NAME            PIC  X(20).
014500     05  V1-FIRST-NAME           PIC  X(15).
014600     05  V1-MIDDLE-NAME          PIC  X(15).
014700     05  V1-DOB                  PIC  X(10).
014800 01  WS-VUID-COUNT-1              PIC S9(04)  COMP VALUE ZERO.
014900 01  WS-V1-SUB                    PIC S9(04)  COMP.
015000
015100 01  WS-VUID-TABLE-2.
015200   03  V2-ENTRY OCCURS 2000 TIMES.
015300     05  V2-VUID                 PIC  X(10).
015400     05  V2-LAST-NAME            PIC  X(20).
015500     05  V2-FIRST-NAME           PIC  X(15).
015600     05  V2-MIDDLE-NAME          PIC  X(15).
015700     05  V2-DOB                  PIC  X(10).
015800 01  WS-VUID-COUNT-2              PIC S9(04)  COMP VALUE ZERO.
015900 01  WS-V2-SUB                    PIC S9(04)  COMP.
016000
016100 01  WS-SORT-FIELDS.
016200   03  SRT-I                      PIC S9(04)  COMP VALUE ZERO.
016300   03  SRT-SWAP-SWITCH            PIC  X(01)  VALUE 'N'.
016400     88  SRT-A-SWAP-WAS-MADE                  VALUE 'Y'.
016500   03  WS-SORT-HOLD-1             PIC  X(70).
016600   03  WS-SORT-HOLD-2             PIC  X(70).
016650   03  FILLER                      PIC  X(01).
016700
016800 01  WS-NAME-WORK                 PIC  X(50).
016900
017000* ONE-LINE DETAIL AREA FOR THE COMPARE REPORT, WITH AN EDITED
017100* FULL-LINE VIEW FOR PRINTING.
017200 01  WS-COMPARE-LINE.
017300   03  WS-CMP-VUID                PIC  X(10).
017400   03  WS-CMP-COMMA1               PIC  X(02)  VALUE ', '.
017500   03  WS-CMP-NAME                 PIC  X(50).
017600   03  WS-CMP-COMMA2               PIC  X(02)  VALUE ', '.
017700   03  WS-CMP-DOB                  PIC  X(10).
017750   03  FILLER                      PIC  X(01).
017800 01  WS-COMPARE-LINE-R REDEFINES WS-COMPARE-LINE.
017900   03  WS-CMP-FULL                 PIC  X(75).
018000
018100* END-OF-RUN COUNT LINE, WITH AN EDITED FULL-LINE VIEW FOR PRINTING
018200 01  WS-REPORT-LINE.
018300   03  WS-RPT-LABEL                PIC  X(30).
018400   03  WS-RPT-COUNT                PIC  ZZZ,ZZ9.
018450   03  FILLER                      PIC  X(01).
018500 01  WS-REPORT-LINE-R REDEFINES WS-REPORT-LINE.
018600   03  WS-RPT-FULL                 PIC  X(38).
018700
018800 COPY EVFILSTW.
018900
019000/*****************************************************************
019100*                                                                *
019200*    PROCEDURE DIVISION                                          *
019300*                                                                *
019400*****************************************************************
019500 PROCEDURE DIVISION.
019600
019700*****************************************************************
019800*    MAINLINE ROUTINE                                            *
019900*****************************************************************
020000 A00-MAINLINE-ROUTINE.
020100
020200     PERFORM B10-INITIALIZATION THRU B15-EXIT.
020300
020400     PERFORM C00-LOAD-LIST-1 THRU C05-EXIT.
020500     PERFORM R00-PRINT-COUNTS-1 THRU R05-EXIT.
020600
020700     IF  WITH-SECOND-LIST
020800         PERFORM D00-LOAD-LIST-2 THRU D05-EXIT
020900         PERFORM R10-PRINT-COUNTS-2 THRU R15-EXIT
021000         PERFORM S00-SORT-LIST-1 THRU S05-EXIT
021100         PERFORM S10-SORT-LIST-2 THRU S15-EXIT
021200         PERFORM R20-PRINT-COMPARE-REPORT THRU R25-EXIT
021300     END-IF.
021400
021500     PERFORM B20-TERMINATION THRU B25-EXIT.
021600
021700     GOBACK.
021800
021900/*****************************************************************
022000*    PROGRAM INITIALIZATION ROUTINE                              *
022100*****************************************************************
022200 B10-INITIALIZATION.
022300
022400     COPY EVBCHINI.
022500
022600 B15-EXIT.
022700     EXIT.
022800
022900/*****************************************************************
023000*    PROGRAM TERMINATION ROUTINE                                 *
023100*****************************************************************
023200 B20-TERMINATION.
023300
023400     IF  STOP-THE-RUN
023500         MOVE 8                   TO RETURN-CODE
023600     END-IF.
023700
023800     COPY EVBCHRTN.
023900
024000 B25-EXIT.
024100     EXIT.
024200
024300/*****************************************************************
024400*    CHECK A SEQUENTIAL FILE'S STATUS                             *
024500*****************************************************************
024600 B90-CHECK-STATUS.
024700     COPY EVFILSTP.
024800 B95-EXIT-CHECK.
024900     EXIT.
025000
025100/*****************************************************************
025200*    LOAD AND DEDUPLICATE THE FIRST REGISTRATION LIST             *
025300*****************************************************************
025400 C00-LOAD-LIST-1.
025500
025600     OPEN INPUT EVREGV1.
025700     MOVE 'EVREGV1'               TO WS-CHK-FILE.
025800     MOVE 'OPEN'                  TO WS-CHK-OPER.
025900     MOVE FILE1-STAT              TO WS-CHK-STAT.
026000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
026100
026200     PERFORM C10-READ-LIST-1 THRU C15-EXIT.
026300     PERFORM C20-PROCESS-LIST-1 THRU C25-EXIT UNTIL V1-AT-EOF.
026400
026500     CLOSE EVREGV1.
026600     MOVE 'EVREGV1'               TO WS-CHK-FILE.
026700     MOVE 'CLOSE'                 TO WS-CHK-OPER.
026800     MOVE FILE1-STAT              TO WS-CHK-STAT.
026900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
027000 C05-EXIT.
027100     EXIT.
027200
027300 C10-READ-LIST-1.
027400     READ EVREGV1.
027500     MOVE 'EVREGV1'               TO WS-CHK-FILE.
027600     MOVE 'READ'                  TO WS-CHK-OPER.
027700     MOVE FILE1-STAT              TO WS-CHK-STAT.
027800     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
027900     IF  STAT-EOFILE
028000         SET V1-AT-EOF            TO TRUE
028100     END-IF.
028200 C15-EXIT.
028300     EXIT.
028400
028500 C20-PROCESS-LIST-1.
028600     ADD  1                       TO WS-RECORDS-READ-1.
028700     IF  RGV-VUID = SPACES
028800         ADD  1                   TO WS-SKIPPED-COUNT-1
028900     ELSE
029000         PERFORM P10-FIND-OR-ADD-1 THRU P15-EXIT
029100     END-IF.
029200     PERFORM C10-READ-LIST-1 THRU C15-EXIT.
029300 C25-EXIT.
029400     EXIT.
029500
029600 P10-FIND-OR-ADD-1.
029700     MOVE ZERO                    TO WS-V1-SUB.
029800     PERFORM P11-SCAN-LIST-1 THRU P11-EXIT
029900       VARYING WS-V1-SUB FROM 1 BY 1
030000         UNTIL WS-V1-SUB > WS-VUID-COUNT-1
030100            OR V1-VUID(WS-V1-SUB) = RGV-VUID.
030200
030300     IF  WS-V1-SUB > WS-VUID-COUNT-1
030400         ADD  1                   TO WS-VUID-COUNT-1
030500         MOVE WS-VUID-COUNT-1     TO WS-V1-SUB
030600         MOVE RGV-VUID             TO V1-VUID(WS-V1-SUB)
030700         MOVE RGV-LAST-NAME        TO V1-LAST-NAME(WS-V1-SUB)
030800         MOVE RGV-FIRST-NAME       TO V1-FIRST-NAME(WS-V1-SUB)
030900         MOVE RGV-MIDDLE-NAME      TO V1-MIDDLE-NAME(WS-V1-SUB)
031000         MOVE RGV-DOB              TO V1-DOB(WS-V1-SUB)
031100     ELSE
031200         ADD  1                   TO WS-DUP-COUNT-1
031300     END-IF.
031400 P15-EXIT.
031500     EXIT.
031600
031700 P11-SCAN-LIST-1.
031800     CONTINUE.
031900 P11-EXIT.
032000     EXIT.
032100
032200/*****************************************************************
032300*    LOAD AND DEDUPLICATE THE SECOND REGISTRATION LIST            *
032400*****************************************************************
032500 D00-LOAD-LIST-2.
032600
032700     OPEN INPUT EVREGV2.
032800     MOVE 'EVREGV2'               TO WS-CHK-FILE.
032900     MOVE 'OPEN'                  TO WS-CHK-OPER.
033000     MOVE FILE2-STAT              TO WS-CHK-STAT.
033100     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
033200
033300     PERFORM D10-READ-LIST-2 THRU D15-EXIT.
033400     PERFORM D20-PROCESS-LIST-2 THRU D25-EXIT UNTIL V2-AT-EOF.
033500
033600     CLOSE EVREGV2.
033700     MOVE 'EVREGV2'               TO WS-CHK-FILE.
033800     MOVE 'CLOSE'                 TO WS-CHK-OPER.
033900     MOVE FILE2-STAT              TO WS-CHK-STAT.
034000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
034100 D05-EXIT.
034200     EXIT.
034300
034400 D10-READ-LIST-2.
034500     READ EVREGV2.
034600     MOVE 'EVREGV2'               TO WS-CHK-FILE.
034700     MOVE 'READ'                  TO WS-CHK-OPER.
034800     MOVE FILE2-STAT              TO WS-CHK-STAT.
034900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
035000     IF  STAT-EOFILE
035100         SET V2-AT-EOF            TO TRUE
035200     END-IF.
035300 D15-EXIT.
035400     EXIT.
035500
035600 D20-PROCESS-LIST-2.
035700     ADD  1                       TO WS-RECORDS-READ-2.
035800     IF  RG2-VUID = SPACES
035900         ADD  1                   TO WS-SKIPPED-COUNT-2
036000     ELSE
036100         PERFORM P20-FIND-OR-ADD-2 THRU P25-EXIT
036200     END-IF.
036300     PERFORM D10-READ-LIST-2 THRU D15-EXIT.
036400 D25-EXIT.
036500     EXIT.
036600
036700 P20-FIND-OR-ADD-2.
036800     MOVE ZERO                    TO WS-V2-SUB.
036900     PERFORM P21-SCAN-LIST-2 THRU P21-EXIT
037000       VARYING WS-V2-SUB FROM 1 BY 1
037100         UNTIL WS-V2-SUB > WS-VUID-COUNT-2
037200            OR V2-VUID(WS-V2-SUB) = RG2-VUID.
037300
037400     IF  WS-V2-SUB > WS-VUID-COUNT-2
037500         ADD  1                   TO WS-VUID-COUNT-2
037600         MOVE WS-VUID-COUNT-2     TO WS-V2-SUB
037700         MOVE RG2-VUID             TO V2-VUID(WS-V2-SUB)
037800         MOVE RG2-LAST-NAME        TO V2-LAST-NAME(WS-V2-SUB)
037900         MOVE RG2-FIRST-NAME       TO V2-FIRST-NAME(WS-V2-SUB)
038000         MOVE RG2-MIDDLE-NAME      TO V2-MIDDLE-NAME(WS-V2-SUB)
038100         MOVE RG2-DOB              TO V2-DOB(WS-V2-SUB)
038200     ELSE
038300         ADD  1                   TO WS-DUP-COUNT-2
038400     END-IF.
038500 P25-EXIT.
038600     EXIT.
038700
038800 P21-SCAN-LIST-2.
038900     CONTINUE.
039000 P21-EXIT.
039100     EXIT.
039200
039300/*****************************************************************
039400*    BUBBLE-SORT EACH TABLE INTO ASCENDING VUID ORDER              *
039500*****************************************************************
039600 S00-SORT-LIST-1.
039700     PERFORM S01-ONE-PASS-1 THRU S02-EXIT
039800       UNTIL NOT SRT-A-SWAP-WAS-MADE.
039900 S05-EXIT.
040000     EXIT.
040100
040200 S01-ONE-PASS-1.
040300     MOVE 'N'                     TO SRT-SWAP-SWITCH.
040400     PERFORM S02-COMPARE-PAIR-1 THRU S02-EXIT
040500       VARYING SRT-I FROM 1 BY 1 UNTIL SRT-I > WS-VUID-COUNT-1 - 1.
040600 S02-EXIT.
040700     EXIT.
040800
040900 S02-COMPARE-PAIR-1.
041000     IF  V1-VUID(SRT-I) > V1-VUID(SRT-I + 1)
041100         MOVE V1-ENTRY(SRT-I)     TO WS-SORT-HOLD-1
041200         MOVE V1-ENTRY(SRT-I + 1) TO V1-ENTRY(SRT-I)
041300         MOVE WS-SORT-HOLD-1      TO V1-ENTRY(SRT-I + 1)
041400         SET SRT-A-SWAP-WAS-MADE  TO TRUE
041500     END-IF.
041600
041700 S10-SORT-LIST-2.
041800     PERFORM S11-ONE-PASS-2 THRU S12-EXIT
041900       UNTIL NOT SRT-A-SWAP-WAS-MADE.
042000 S15-EXIT.
042100     EXIT.
042200
042300 S11-ONE-PASS-2.
042400     MOVE 'N'                     TO SRT-SWAP-SWITCH.
042500     PERFORM S12-COMPARE-PAIR-2 THRU S12-EXIT
042600       VARYING SRT-I FROM 1 BY 1 UNTIL SRT-I > WS-VUID-COUNT-2 - 1.
042700 S12-EXIT.
042800     EXIT.
042900
043000 S12-COMPARE-PAIR-2.
043100     IF  V2-VUID(SRT-I) > V2-VUID(SRT-I + 1)
043200         MOVE V2-ENTRY(SRT-I)     TO WS-SORT-HOLD-2
043300         MOVE V2-ENTRY(SRT-I + 1) TO V2-ENTRY(SRT-I)
043400         MOVE WS-SORT-HOLD-2      TO V2-ENTRY(SRT-I + 1)
043500         SET SRT-A-SWAP-WAS-MADE  TO TRUE
043600     END-IF.
043700
043800/*****************************************************************
043900*    LOOKUP PARAGRAPHS USED BY THE COMPARE REPORT                 *
044000*****************************************************************
044100 P30-FIND-IN-TABLE-2.
044200     MOVE ZERO                    TO WS-V2-SUB.
044300     PERFORM P31-SCAN-TABLE-2 THRU P31-EXIT
044400       VARYING WS-V2-SUB FROM 1 BY 1
044500         UNTIL WS-V2-SUB > WS-VUID-COUNT-2
044600            OR V2-VUID(WS-V2-SUB) = V1-VUID(WS-V1-SUB).
044700     IF  WS-V2-SUB > WS-VUID-COUNT-2
044800         MOVE ZERO                TO WS-V2-SUB
044900     END-IF.
045000 P35-EXIT.
045100     EXIT.
045200
045300 P31-SCAN-TABLE-2.
045400     CONTINUE.
045500 P31-EXIT.
045600     EXIT.
045700
045800 P40-FIND-IN-TABLE-1.
045900     MOVE ZERO                    TO WS-V1-SUB.
046000     PERFORM P41-SCAN-TABLE-1 THRU P41-EXIT
046100       VARYING WS-V1-SUB FROM 1 BY 1
046200         UNTIL WS-V1-SUB > WS-VUID-COUNT-1
046300            OR V1-VUID(WS-V1-SUB) = V2-VUID(WS-V2-SUB).
046400     IF  WS-V1-SUB > WS-VUID-COUNT-1
046500         MOVE ZERO                TO WS-V1-SUB
046600     END-IF.
046700 P45-EXIT.
046800     EXIT.
046900
047000 P41-SCAN-TABLE-1.
047100     CONTINUE.
047200 P41-EXIT.
047300     EXIT.
047400
047500* SEE CHANGE 11/03/2004 - MIDDLE NAME IS OMITTED WHEN BLANK INSTEAD
047600* OF LEAVING A DOUBLE SPACE IN THE COMPOSED NAME.
047700 P90-COMPOSE-NAME-1.
047800     MOVE SPACES                  TO WS-NAME-WORK.
047900     STRING V1-LAST-NAME(WS-V1-SUB) DELIMITED BY SPACE
048000            ', ' DELIMITED BY SIZE
048100            V1-FIRST-NAME(WS-V1-SUB) DELIMITED BY SPACE
048200         INTO WS-NAME-WORK
048300     END-STRING.
048400     IF  V1-MIDDLE-NAME(WS-V1-SUB) NOT = SPACES
048500         PERFORM P91-APPEND-MIDDLE-1 THRU P91-EXIT
048600     END-IF.
048700 P95-EXIT.
048800     EXIT.
048900
049000 P91-APPEND-MIDDLE-1.
049100     MOVE SPACES                  TO WS-NAME-WORK.
049200     STRING V1-LAST-NAME(WS-V1-SUB) DELIMITED BY SPACE
049300            ', ' DELIMITED BY SIZE
049400            V1-FIRST-NAME(WS-V1-SUB) DELIMITED BY SPACE
049500            ' ' DELIMITED BY SIZE
049600            V1-MIDDLE-NAME(WS-V1-SUB) DELIMITED BY SPACE
049700         INTO WS-NAME-WORK
049800     END-STRING.
049900 P91-EXIT.
050000     EXIT.
050100
050200 P92-COMPOSE-NAME-2.
050300     MOVE SPACES                  TO WS-NAME-WORK.
050400     STRING V2-LAST-NAME(WS-V2-SUB) DELIMITED BY SPACE
050500            ', ' DELIMITED BY SIZE
050600            V2-FIRST-NAME(WS-V2-SUB) DELIMITED BY SPACE
050700         INTO WS-NAME-WORK
050800     END-STRING.
050900     IF  V2-MIDDLE-NAME(WS-V2-SUB) NOT = SPACES
051000         PERFORM P93-APPEND-MIDDLE-2 THRU P93-EXIT
051100     END-IF.
051200 P97-EXIT.
051300     EXIT.
051400
051500 P93-APPEND-MIDDLE-2.
051600     MOVE SPACES                  TO WS-NAME-WORK.
051700     STRING V2-LAST-NAME(WS-V2-SUB) DELIMITED BY SPACE
051800            ', ' DELIMITED BY SIZE
051900            V2-FIRST-NAME(WS-V2-SUB) DELIMITED BY SPACE
052000            ' ' DELIMITED BY SIZE
052100            V2-MIDDLE-NAME(WS-V2-SUB) DELIMITED BY SPACE
052200         INTO WS-NAME-WORK
052300     END-STRING.
052400 P93-EXIT.
052500     EXIT.
052600
052700/*****************************************************************
052800*    REPORT ROUTINES                                              *
052900*****************************************************************
053000 R00-PRINT-COUNTS-1.
053100     MOVE 'Records read, list 1'   TO WS-RPT-LABEL.
053200     MOVE WS-RECORDS-READ-1        TO WS-RPT-COUNT.
053300     DISPLAY WS-RPT-FULL           UPON PRINTER.
053400     MOVE 'Duplicates, list 1'     TO WS-RPT-LABEL.
053500     MOVE WS-DUP-COUNT-1           TO WS-RPT-COUNT.
053600     DISPLAY WS-RPT-FULL           UPON PRINTER.
053700     IF  WS-SKIPPED-COUNT-1 > ZERO
053800         MOVE 'Skipped, list 1'    TO WS-RPT-LABEL
053900         MOVE WS-SKIPPED-COUNT-1   TO WS-RPT-COUNT
054000         DISPLAY WS-RPT-FULL       UPON PRINTER
054100     END-IF.
054200     MOVE 'Distinct voters, list 1' TO WS-RPT-LABEL.
054300     MOVE WS-VUID-COUNT-1          TO WS-RPT-COUNT.
054400     DISPLAY WS-RPT-FULL           UPON PRINTER.
054500 R05-EXIT.
054600     EXIT.
054700
054800 R10-PRINT-COUNTS-2.
054900     MOVE 'Records read, list 2'   TO WS-RPT-LABEL.
055000     MOVE WS-RECORDS-READ-2        TO WS-RPT-COUNT.
055100     DISPLAY WS-RPT-FULL           UPON PRINTER.
055200     MOVE 'Duplicates, list 2'     TO WS-RPT-LABEL.
055300     MOVE WS-DUP-COUNT-2           TO WS-RPT-COUNT.
055400     DISPLAY WS-RPT-FULL           UPON PRINTER.
055500     IF  WS-SKIPPED-COUNT-2 > ZERO
055600         MOVE 'Skipped, list 2'    TO WS-RPT-LABEL
055700         MOVE WS-SKIPPED-COUNT-2   TO WS-RPT-COUNT
055800         DISPLAY WS-RPT-FULL       UPON PRINTER
055900     END-IF.
056000     MOVE 'Distinct voters, list 2' TO WS-RPT-LABEL.
056100     MOVE WS-VUID-COUNT-2          TO WS-RPT-COUNT.
056200     DISPLAY WS-RPT-FULL           UPON PRINTER.
056300 R15-EXIT.
056400     EXIT.
056500
056600 R20-PRINT-COMPARE-REPORT.
056700
056800     DISPLAY 'Voters only in ' WS-LIST-LABEL(1) UPON PRINTER.
056900     PERFORM R30-CHECK-ONLY-IN-1 THRU R35-EXIT
057000       VARYING WS-V1-SUB FROM 1 BY 1
057100         UNTIL WS-V1-SUB > WS-VUID-COUNT-1.
057200
057300     DISPLAY 'Voters only in ' WS-LIST-LABEL(2) UPON PRINTER.
057400     PERFORM R40-CHECK-ONLY-IN-2 THRU R45-EXIT
057500       VARYING WS-V2-SUB FROM 1 BY 1
057600         UNTIL WS-V2-SUB > WS-VUID-COUNT-2.
057700
057800     MOVE 'Voters in both lists'   TO WS-RPT-LABEL.
057900     MOVE WS-IN-BOTH-COUNT         TO WS-RPT-COUNT.
058000     DISPLAY WS-RPT-FULL           UPON PRINTER.
058100     MOVE 'Unique to first list'   TO WS-RPT-LABEL.
058200     MOVE WS-UNIQUE-1-COUNT        TO WS-RPT-COUNT.
058300     DISPLAY WS-RPT-FULL           UPON PRINTER.
058400     MOVE 'Unique to second list'  TO WS-RPT-LABEL.
058500     MOVE WS-UNIQUE-2-COUNT        TO WS-RPT-COUNT.
058600     DISPLAY WS-RPT-FULL           UPON PRINTER.
058700 R25-EXIT.
058800     EXIT.
058900
059000 R30-CHECK-ONLY-IN-1.
059100     PERFORM P30-FIND-IN-TABLE-2 THRU P35-EXIT.
059200     IF  WS-V2-SUB = ZERO
059300         ADD  1                   TO WS-UNIQUE-1-COUNT
059400         PERFORM P90-COMPOSE-NAME-1 THRU P95-EXIT
059500         MOVE V1-VUID(WS-V1-SUB)  TO WS-CMP-VUID
059600         MOVE WS-NAME-WORK        TO WS-CMP-NAME
059700         MOVE V1-DOB(WS-V1-SUB)   TO WS-CMP-DOB
059800         DISPLAY WS-CMP-FULL      UPON PRINTER
059900     ELSE
060000         ADD  1                   TO WS-IN-BOTH-COUNT
060100     END-IF.
060200 R35-EXIT.
060300     EXIT.
060400
060500 R40-CHECK-ONLY-IN-2.
060600     PERFORM P40-FIND-IN-TABLE-1 THRU P45-EXIT.
060700     IF  WS-V1-SUB = ZERO
060800         ADD  1                   TO WS-UNIQUE-2-COUNT
060900         PERFORM P92-COMPOSE-NAME-2 THRU P97-EXIT
061000         MOVE V2-VUID(WS-V2-SUB)  TO WS-CMP-VUID
061100         MOVE WS-NAME-WORK        TO WS-CMP-NAME
061200         MOVE V2-DOB(WS-V2-SUB)   TO WS-CMP-DOB
061300         DISPLAY WS-CMP-FULL      UPON PRINTER
061400     END-IF.
061500 R45-EXIT.
061600     EXIT.
