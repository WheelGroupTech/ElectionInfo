000100******************************************************************
000200*    EVBALPOS -- BALLOT-DEFINITION ROW PLUS DERIVED OVAL BARCODE *
000300*    OUTPUT OF EVBARPOS, INPUT TO EVBALCNT.  SAME FIELDS AS      *
000400*    EVBALDET WITH THE 6-DIGIT CCRRSP POSITION CODE APPENDED.    *
000500*    RECORD IS FULL -- NO SLACK FOR A FILLER.                    *
000600******************************************************************
000700 01  BPS-RECORD.
000800     03  BPS-BALLOT-TYPE            PIC  X(02).
000900     03  BPS-STYLE-ID               PIC  X(04).
001000     03  BPS-ORDER-NUM              PIC  9(03).
001100     03  BPS-VOTE-FOR               PIC  9(02).
001200     03  BPS-TERM                   PIC  X(08).
001300     03  BPS-CONTEST-NAME           PIC  X(30).
001400     03  BPS-ROTATION               PIC  9(02).
001500     03  BPS-CANDIDATE              PIC  X(30).
001600     03  BPS-GRID-ROW               PIC  9(02).
001700     03  BPS-GRID-COL               PIC  9(02).
001800     03  BPS-BARCODE                PIC  9(06).
