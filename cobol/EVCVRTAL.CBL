000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    EVCVRTAL.
000900 AUTHOR.        R MCNALLY.
001000 DATE-WRITTEN.  MARCH 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  TRAVIS COUNTY ELECTIONS DIVISION.
001300 SECURITY.      BATCH.
001400*REMARKS.       TALLIES THE CAST-VOTE-RECORD DETAIL EXTRACT BY
001500*               CONTEST AND SELECTION.  PRODUCES THE CONTEST
001600*               CANVASS WORKSHEET ON SYSLST.
001700
001800* CHANGE HISTORY -------------------------------------------------CVRTAL1 
001900* 03/09/1987 RM  ORIGINAL PROGRAM - PRIMARY CANVASS WORKSHEET.    CVRTAL1 
002000* 11/02/1988 RM  ADDED OVERVOTE/UNDERVOTE COUNTERS PER SOS AUDIT. CVRTAL1 
002100* 05/14/1990 JO  RAISED CONTEST TABLE FROM 40 TO 60 ENTRIES.      CVRTAL2 
002200* 09/30/1992 JO  RAISED SELECTION TABLE FROM 12 TO 20 PER CONTEST.CVRTAL2 
002300* 02/11/1994 TS  FIX: SELECTION TABLE OVERFLOW NOW ABENDS CLEAN.  CVRTAL3 
002400* 07/19/1996 TS  REPORT HEADER NOW SHOWS PRECINCT COUNT ANALYZED. CVRTAL3 
002500* 01/08/1998 KP  Y2K - WS-RUN-DATE EXPANDED TO 4-DIGIT CENTURY.   CVRTAL4 
002600* 06/22/1999 KP  Y2K - VERIFIED REPORT DATE EDIT ACROSS ROLLOVER. CVRTAL4 
002700* 04/03/2001 TS  STATUS VALIDATION NOW STOPS THE RUN, NOT JUST    CVRTAL5 
002800*                THE CONTEST, PER ELECTIONS OFFICE REQUEST #4471. CVRTAL5 
002900* 10/17/2005 DLW REPLACED HAND-ROLLED STATUS TABLE SEARCH WITH    CVRTAL6 
003000*                TABLE-DRIVEN VALIDATION (REQUEST #5208).         CVRTAL6 
003100* END OF HISTORY ---------------------------------------------------------
003200
003300/*****************************************************************
003400*                                                                *
003500*    ENVIRONMENT DIVISION                                        *
003600*                                                                *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000*****************************************************************
004100*    CONFIGURATION SECTION                                       *
004200*****************************************************************
004300 CONFIGURATION SECTION.
004400
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700
004800 SPECIAL-NAMES.
004900     SYSLST IS PRINTER,
005000     UPSI-7 ON STATUS IS WITH-DETAIL-PRECINCTS.
005100
005200*****************************************************************
005300*    INPUT-OUTPUT SECTION                                        *
005400*****************************************************************
005500 INPUT-OUTPUT SECTION.
005600
005700 FILE-CONTROL.
005800
005900     SELECT EVCVRDT
006000         ASSIGN TO EVCVRDT
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS FILE1-STAT
006300                        FILE1-FDBK.
006400
006500/*****************************************************************
006600*                                                                *
006700*    DATA DIVISION                                               *
006800*                                                                *
006900*****************************************************************
007000 DATA DIVISION.
007100
007200*****************************************************************
007300*    FILE SECTION                                                *
007400*****************************************************************
007500 FILE SECTION.
007600
007700 FD  EVCVRDT
007800     RECORDING MODE IS F
007900     RECORD CONTAINS 160 CHARACTERS
008000     LABEL RECORDS ARE STANDARD.
008100 COPY EVCVRDTL.
008200
008300*****************************************************************
008400*    WORKING-STORAGE SECTION                                     *
008500*****************************************************************
008600 WORKING-STORAGE SECTION.
008700
008800 01  WS-FIELDS.
008900   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
009000   03  THIS-PGM                  PIC  X(08)   VALUE 'EVCVRTAL'.
009100   03  WS-RUN-DATE               PIC  9(06).
009200   03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
009300     05  WS-RUN-YY               PIC  9(02).
009400     05  WS-RUN-MM               PIC  9(02).
009500     05  WS-RUN-DD               PIC  9(02).
009600
009700   03  CVD-EOF-SWITCH            PIC  X(01)   VALUE 'N'.
009800     88  CVD-AT-EOF                           VALUE 'Y'.
009900
010000   03  FILE1-STAT                PIC  X(02).
010100   03  FILE1-FDBK                PIC  X(04).
010200
010300   03  STOP-RUN-SWITCH           PIC  X(01)   VALUE 'N'.
010400     88  STOP-THE-RUN                         VALUE 'Y'.
010500
010600   03  CT-SUB                    PIC S9(04)   COMP VALUE ZERO.
010700   03  SL-SUB                    PIC S9(04)   COMP VALUE ZERO.
010800   03  ST-SUB                    PIC S9(04)   COMP VALUE ZERO.
010900   03  CT-MAX                    PIC S9(04)   COMP VALUE ZERO.
011000
011100   03  RECORDS-READ              PIC S9(07)   COMP VALUE ZERO.
011200   03  PRECINCTS-SEEN            PIC S9(05)   COMP VALUE ZERO.
011300   03  WS-LINE-COUNT             PIC S9(05)   COMP VALUE ZERO.
011400   03  FILLER                    PIC  X(06)   VALUE SPACES.
011500
011600* TABLE-DRIVEN STATUS VALIDATION - SEE CHANGE 10/17/2005
011700 01  WS-VALID-STATUS-LIST.
011800   03  FILLER                    PIC  X(10)   VALUE 'COUNTED   '.
011900   03  FILLER                    PIC  X(10)   VALUE 'UNDERVOTED'.
012000   03  FILLER                    PIC  X(10)   VALUE 'OVERVOTED '.
012100 01  WS-VALID-STATUS-LIST-R REDEFINES WS-VALID-STATUS-LIST.
012200   03  WS-VALID-STATUS           PIC  X(10)   OCCURS 3 TIMES.
012300
012400* IN-MEMORY CONTEST / SELECTION CANVASS TABLE
012500 01  WS-CONTEST-TABLE.
012600   03  WS-CONTEST-ENTRY          OCCURS 60 TIMES.
012700     05  CT-CONTEST-NAME         PIC  X(30).
012800     05  CT-UNDERVOTE-COUNT      PIC S9(07)   COMP VALUE ZERO.
012900     05  CT-OVERVOTE-COUNT       PIC S9(07)   COMP VALUE ZERO.
013000     05  CT-SELECTION-COUNT      PIC S9(04)   COMP VALUE ZERO.
013100     05  CT-SELECTION             OCCURS 20 TIMES.
013200       07  CT-SEL-NAME           PIC  X(30).
013300       07  CT-SEL-COUNT          PIC S9(07)   COMP VALUE ZERO.
013400     05  FILLER                  PIC  X(04)   VALUE SPACES.
013500
013600* PRINT LINE FOR THE SELECTION DETAIL, BROKEN OUT BY COLUMN FOR THE
013700* OPERATORS WHO STILL PROOFREAD THE WORKSHEET WITH A RULER.
013800 01  WS-PRINT-LINE.
013900   03  WS-PRT-INDENT             PIC  X(04)   VALUE SPACES.
014000   03  WS-PRT-NAME               PIC  X(30).
014100   03  WS-PRT-DOTS               PIC  X(06)   VALUE ' .... '.
014200   03  WS-PRT-COUNT              PIC  ZZZ,ZZ9.
014300   03  FILLER                    PIC  X(10)   VALUE SPACES.
014400 01  WS-PRINT-LINE-R REDEFINES WS-PRINT-LINE.
014500   03  WS-PRT-COL1               PIC  X(34).
014600   03  WS-PRT-COL2               PIC  X(20).
014700
014800 COPY EVFILSTW.
014900
015000/*****************************************************************
015100*                                                                *
015200*    PROCEDURE DIVISION                                          *
015300*                                                                *
015400*****************************************************************
015500 PROCEDURE DIVISION.
015600
015700*****************************************************************
015800*    MAINLINE ROUTINE                                            *
015900*****************************************************************
016000 A00-MAINLINE-ROUTINE.
016100
016200     PERFORM B10-INITIALIZATION THRU B15-EXIT.
016300
016400     PERFORM C00-PROCESS-CVR THRU C99-EXIT-PROCESS
016500       UNTIL CVD-AT-EOF
016600          OR STOP-THE-RUN.
016700
016800     PERFORM R00-PRINT-CONTEST-REPORT THRU R05-EXIT
016900       VARYING CT-SUB FROM 1 BY 1 UNTIL CT-SUB > CT-MAX.
017000
017100     PERFORM B20-TERMINATION THRU B25-EXIT.
017200
017300     DISPLAY ' '                  UPON PRINTER.
017400     MOVE RECORDS-READ            TO WS-PRT-COUNT.
017500     DISPLAY 'CVR detail records read ... ' WS-PRT-COUNT
017600                                   UPON PRINTER.
017700     MOVE CT-MAX                  TO WS-PRT-COUNT.
017800     DISPLAY 'Contests tallied .......... ' WS-PRT-COUNT
017900                                   UPON PRINTER.
018000
018100     GOBACK.
018200
018300/*****************************************************************
018400*    PROGRAM INITIALIZATION ROUTINE                              *
018500*****************************************************************
018600 B10-INITIALIZATION.
018700
018800     COPY EVBCHINI.
018900
019000     OPEN INPUT EVCVRDT.
019100     MOVE 'EVCVRDT'               TO WS-CHK-FILE.
019200     MOVE 'OPEN'                  TO WS-CHK-OPER.
019300     MOVE FILE1-STAT              TO WS-CHK-STAT.
019400     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
019500
019600     PERFORM C10-READ-CVR THRU C15-EXIT.
019700
019800 B15-EXIT.
019900     EXIT.
020000
020100/*****************************************************************
020200*    PROGRAM TERMINATION ROUTINE                                 *
020300*****************************************************************
020400 B20-TERMINATION.
020500
020600     CLOSE EVCVRDT.
020700     MOVE 'EVCVRDT'               TO WS-CHK-FILE.
020800     MOVE 'CLOSE'                 TO WS-CHK-OPER.
020900     MOVE FILE1-STAT              TO WS-CHK-STAT.
021000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
021100
021200     IF  STOP-THE-RUN
021300         MOVE 8                   TO RETURN-CODE
021400     END-IF.
021500
021600     COPY EVBCHRTN.
021700
021800 B25-EXIT.
021900     EXIT.
022000
022100/*****************************************************************
022200*    CHECK A SEQUENTIAL FILE'S STATUS                             *
022300*****************************************************************
022400 B90-CHECK-STATUS.
022500     COPY EVFILSTP.
022600 B95-EXIT-CHECK.
022700     EXIT.
022800
022900/*****************************************************************
023000*    PROGRAM PROCESSING ROUTINES                                 *
023100*****************************************************************
023200 C00-PROCESS-CVR.
023300
023400     ADD  1                       TO RECORDS-READ.
023500
023600     PERFORM P10-VALIDATE-STATUS THRU P15-EXIT.
023700     IF  STOP-THE-RUN
023800         GO TO C99-EXIT-PROCESS
023900     END-IF.
024000
024100     PERFORM P20-FIND-OR-ADD-CONTEST THRU P25-EXIT.
024200
024300     EVALUATE TRUE
024400       WHEN CVD-COUNTED
024500         PERFORM P30-FIND-OR-ADD-SELECTION THRU P35-EXIT
024600       WHEN CVD-UNDERVOTED
024700         ADD  1                   TO CT-UNDERVOTE-COUNT(CT-SUB)
024800       WHEN CVD-OVERVOTED
024900         ADD  1                   TO CT-OVERVOTE-COUNT(CT-SUB)
025000     END-EVALUATE.
025100
025200     PERFORM C10-READ-CVR THRU C15-EXIT.
025300
025400 C99-EXIT-PROCESS.
025500     EXIT.
025600
025700 C10-READ-CVR.
025800     READ EVCVRDT.
025900     MOVE 'EVCVRDT'               TO WS-CHK-FILE.
026000     MOVE 'READ'                  TO WS-CHK-OPER.
026100     MOVE FILE1-STAT              TO WS-CHK-STAT.
026200     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
026300     IF  STAT-EOFILE
026400         SET CVD-AT-EOF           TO TRUE
026500     END-IF.
026600 C15-EXIT.
026700     EXIT.
026800
026900 P10-VALIDATE-STATUS.
027000     MOVE 1                       TO ST-SUB.
027100     PERFORM P11-SCAN-STATUS-LIST THRU P11-EXIT
027200       UNTIL ST-SUB > 3
027300          OR CVD-STATUS = WS-VALID-STATUS(ST-SUB).
027400     IF  ST-SUB > 3
027500         DISPLAY '*** INVALID STATUS "' CVD-STATUS
027600                 '" ON CVR-ID ' CVD-CVR-ID UPON PRINTER
027700         SET  STOP-THE-RUN        TO TRUE
027800     END-IF.
027900 P15-EXIT.
028000     EXIT.
028100
028200 P11-SCAN-STATUS-LIST.
028300     ADD  1                       TO ST-SUB.
028400 P11-EXIT.
028500     EXIT.
028600
028700 P20-FIND-OR-ADD-CONTEST.
028800     MOVE 1                       TO CT-SUB.
028900     PERFORM P21-SCAN-CONTEST THRU P21-EXIT
029000       UNTIL CT-SUB > CT-MAX
029100          OR CT-CONTEST-NAME(CT-SUB) = CVD-CONTEST-NAME.
029200     IF  CT-SUB > CT-MAX
029300         ADD  1                   TO CT-MAX
029400         MOVE CT-MAX               TO CT-SUB
029500         MOVE CVD-CONTEST-NAME     TO CT-CONTEST-NAME(CT-SUB)
029600         MOVE ZERO                 TO CT-UNDERVOTE-COUNT(CT-SUB)
029700                                       CT-OVERVOTE-COUNT(CT-SUB)
029800                                       CT-SELECTION-COUNT(CT-SUB)
029900     END-IF.
030000 P25-EXIT.
030100     EXIT.
030200
030300 P21-SCAN-CONTEST.
030400     ADD  1                       TO CT-SUB.
030500 P21-EXIT.
030600     EXIT.
030700
030800 P30-FIND-OR-ADD-SELECTION.
030900     MOVE 1                       TO SL-SUB.
031000     PERFORM P31-SCAN-SELECTION THRU P31-EXIT
031100       UNTIL SL-SUB > CT-SELECTION-COUNT(CT-SUB)
031200          OR CT-SEL-NAME(CT-SUB, SL-SUB) = CVD-SELECTION.
031300     IF  SL-SUB > CT-SELECTION-COUNT(CT-SUB)
031400         ADD  1                   TO CT-SELECTION-COUNT(CT-SUB)
031500         MOVE CT-SELECTION-COUNT(CT-SUB)
031600                                   TO SL-SUB
031700         MOVE CVD-SELECTION       TO CT-SEL-NAME(CT-SUB, SL-SUB)
031800         MOVE ZERO                TO CT-SEL-COUNT(CT-SUB, SL-SUB)
031900     END-IF.
032000     ADD  1                       TO CT-SEL-COUNT(CT-SUB, SL-SUB).
032100 P35-EXIT.
032200     EXIT.
032300
032400 P31-SCAN-SELECTION.
032500     ADD  1                       TO SL-SUB.
032600 P31-EXIT.
032700     EXIT.
032800
032900/*****************************************************************
033000*    REPORT ROUTINES                                             *
033100*****************************************************************
033200 R00-PRINT-CONTEST-REPORT.
033300
033400     DISPLAY ' '                  UPON PRINTER.
033500     DISPLAY CT-CONTEST-NAME(CT-SUB)
033600                                   UPON PRINTER.
033700
033800     PERFORM R10-PRINT-SELECTION THRU R15-EXIT
033900       VARYING SL-SUB FROM 1 BY 1
034000         UNTIL SL-SUB > CT-SELECTION-COUNT(CT-SUB).
034100
034200     MOVE SPACES                  TO WS-PRINT-LINE.
034300     MOVE '    '                  TO WS-PRT-INDENT.
034400     MOVE 'UNDERVOTE'             TO WS-PRT-NAME.
034500     MOVE CT-UNDERVOTE-COUNT(CT-SUB)
034600                                   TO WS-PRT-COUNT.
034700     DISPLAY WS-PRT-INDENT WS-PRT-NAME WS-PRT-DOTS WS-PRT-COUNT
034800                                   UPON PRINTER.
034900
035000     MOVE SPACES                  TO WS-PRINT-LINE.
035100     MOVE '    '                  TO WS-PRT-INDENT.
035200     MOVE 'OVERVOTE'              TO WS-PRT-NAME.
035300     MOVE CT-OVERVOTE-COUNT(CT-SUB)
035400                                   TO WS-PRT-COUNT.
035500     DISPLAY WS-PRT-INDENT WS-PRT-NAME WS-PRT-DOTS WS-PRT-COUNT
035600                                   UPON PRINTER.
035700 R05-EXIT.
035800     EXIT.
035900
036000 R10-PRINT-SELECTION.
036100     MOVE SPACES                  TO WS-PRINT-LINE.
036200     MOVE '    '                  TO WS-PRT-INDENT.
036300     MOVE CT-SEL-NAME(CT-SUB, SL-SUB)
036400                                   TO WS-PRT-NAME.
036500     MOVE CT-SEL-COUNT(CT-SUB, SL-SUB)
036600                                   TO WS-PRT-COUNT.
036700     DISPLAY WS-PRT-INDENT WS-PRT-NAME WS-PRT-DOTS WS-PRT-COUNT
036800                                   UPON PRINTER.
036900 R15-EXIT.
037000     EXIT.
