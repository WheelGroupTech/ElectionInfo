000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    EVMULREG.
000900 AUTHOR.        T SANTOS.
001000 DATE-WRITTEN.  JUNE 1994.
001100 DATE-COMPILED.
001200 INSTALLATION.  TRAVIS COUNTY ELECTIONS DIVISION.
001300 SECURITY.      BATCH.
001400*REMARKS.       READS THE REGISTERED-VOTER FILE, REBUILDS THE SAME
001500*               VUID DEDUPLICATION TABLE AS EVREGDUP, THEN GROUPS
001600*               THE DISTINCT VOTERS BY LAST NAME, FIRST NAME AND
001700*               DATE OF BIRTH TO FLAG POSSIBLE MULTIPLE
001800*               REGISTRATIONS UNDER DIFFERENT VUIDS.
001900
002000* CHANGE HISTORY -------------------------------------------------MULREG1 
002100* 06/14/1994 TS  ORIGINAL PROGRAM - SUSPECT GROUP DETECTION.      MULREG1 
002200* 09/02/1996 RM  UPSI-1 DETAIL SWITCH ADDED SO THE PRECINCT       MULREG2 
002300*                CLERKS CAN GET THE MEMBER-LEVEL LISTING ONLY     MULREG2 
002400*                WHEN THEY ASK FOR IT (REQUEST #2077).            MULREG2 
002500* 01/14/1998 KP  Y2K - WS-RUN-DATE EXPANDED TO 4-DIGIT CENTURY.   MULREG3 
002510* 03/08/2001 JO  OUT-OF-COUNTY VOTERS NOW EXCLUDED FROM THE GROUP MULREG4 
002520*                COUNT BEFORE THE SUSPECT LIST IS PRINTED         MULREG4 
002530*                (REQUEST #2690).                                 MULREG4 
002540* 09/30/2005 TS  GROUP LISTING NOW SHOWS THE COUNTY VUID FOR EACH MULREG5 
002550*                MEMBER, NOT JUST THE NAME AND DATE OF BIRTH      MULREG5 
002560*                (REQUEST #5890).                                 MULREG5 
002600* END OF HISTORY ---------------------------------------------------------
002700
002800/*****************************************************************
002900*                                                                *
003000*    ENVIRONMENT DIVISION                                        *
003100*                                                                *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400
003500*****************************************************************
003600*    CONFIGURATION SECTION                                       *
003700*****************************************************************
003800 CONFIGURATION SECTION.
003900
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200
004300 SPECIAL-NAMES.
004400     SYSLST IS PRINTER,
004500     UPSI-1 ON STATUS IS WITH-GROUP-DETAIL.
004600
004700*****************************************************************
004800*    INPUT-OUTPUT SECTION                                        *
004900*****************************************************************
005000 INPUT-OUTPUT SECTION.
005100
005200 FILE-CONTROL.
005300
005400     SELECT EVREGV1
005500         ASSIGN TO EVREGV1
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FILE1-STAT
005750                        FILE1-FDBK.
005800
005900/*****************************************************************
006000*                                                                *
006100*    DATA DIVISION                                               *
006200*                                                                *
006300*****************************************************************
006400 DATA DIVISION.
006500
006600*****************************************************************
006700*    FILE SECTION                                                *
006800*****************************************************************
006900 FILE SECTION.
007000
007100 FD  EVREGV1
007200     RECORDING MODE IS F
007300     RECORD CONTAINS 70 CHARACTERS
007400     LABEL RECORDS ARE STANDARD.
007500 COPY EVREGVOT.
007600
007700*****************************************************************
007800*    WORKING-STORAGE SECTION                                     *
007900*****************************************************************
008000 WORKING-STORAGE SECTION.
008100
008200 01  WS-FIELDS.
008300   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
008400   03  THIS-PGM                  PIC  X(08)   VALUE 'EVMULREG'.
008500   03  WS-RUN-DATE               PIC  9(06).
008600   03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008700     05  WS-RUN-YY               PIC  9(02).
008800     05  WS-RUN-MM               PIC  9(02).
008900     05  WS-RUN-DD               PIC  9(02).
009000
009100   03  V1-EOF-SWITCH             PIC  X(01)   VALUE 'N'.
009200     88  V1-AT-EOF                            VALUE 'Y'.
009300
009400   03  FILE1-STAT                PIC  X(02).
009450   03  FILE1-FDBK                PIC  X(04).
009500
009600   03  STOP-RUN-SWITCH           PIC  X(01)   VALUE 'N'.
009700     88  STOP-THE-RUN                         VALUE 'Y'.
009800
009900   03  WS-RECORDS-READ           PIC S9(07)   COMP VALUE ZERO.
010000   03  WS-DUP-COUNT              PIC S9(07)   COMP VALUE ZERO.
010100   03  WS-SKIPPED-COUNT          PIC S9(07)   COMP VALUE ZERO.
010200   03  WS-GROUP-COUNT            PIC S9(04)   COMP VALUE ZERO.
010300   03  WS-SUSPECT-GROUP-COUNT    PIC S9(04)   COMP VALUE ZERO.
010400   03  WS-SUSPECT-RECORD-COUNT   PIC S9(07)   COMP VALUE ZERO.
010500   03  FILLER                    PIC  X(06)   VALUE SPACES.
010600
010700* AN ALPHABET USED BY INSPECT CONVERTING TO FOLD LOWER-CASE NAME
010800* TEXT TO UPPER CASE WHEN BUILDING EACH VOTER'S GROUP KEY.  HELD AS
010900* A TABLE AND REDEFINED AS A SIMPLE STRING FOR THE CONVERTING
011000* OPERAND.
011100 01  WS-CASE-ALPHABETS.
011200   03  FILLER                    PIC  X(26)
011300                                  VALUE 'abcdefghijklmnopqrstuvwxyz'.
011400   03  FILLER                    PIC  X(26)
011500                                  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011600 01  WS-CASE-ALPHABETS-R REDEFINES WS-CASE-ALPHABETS.
011700   03  WS-LOWER-ALPHABET         PIC  X(26).
011800   03  WS-UPPER-ALPHABET         PIC  X(26).
011900
012000* DEDUPLICATED VOTER TABLE - SAME SHAPE AND SIZING RULE AS EVREGDUP.
012100 01  WS-VUID-TABLE.
012200   03  V1-ENTRY OCCURS 2000 TIMES.
012300     05  V1-VUID                 PIC  X(10).
012400     05  V1-LAST-NAME            PIC  X(20).
012500     05  V1-FIRST-NAME           PIC  X(15).
012600     05  V1-MIDDLE-NAME          PIC  X(15).
012700     05  V1-DOB                  PIC  X(10).
012800 01  WS-VUID-COUNT                PIC S9(04)  COMP VALUE ZERO.
012900 01  WS-V1-SUB                    PIC S9(04)  COMP.
013000
013100* ONE GROUP PER DISTINCT (LAST, FIRST, DOB) COMBINATION SEEN AMONG
013200* VOTERS WITH NO BLANK NAME OR DOB FIELD.  A GROUP'S MEMBER LIST
013300* HOLDS SUBSCRIPTS INTO WS-VUID-TABLE RATHER THAN COPYING THE
013400* VOTER DATA A SECOND TIME.
013500 01  WS-GROUP-TABLE.
013600   03  GRP-ENTRY OCCURS 2000 TIMES.
013700     05  GRP-LAST-UC             PIC  X(20).
013800     05  GRP-FIRST-UC            PIC  X(15).
013900     05  GRP-DOB                 PIC  X(10).
014000     05  GRP-MEMBER-COUNT        PIC S9(04)  COMP.
014100     05  GRP-MEMBER-SUB OCCURS 25 TIMES
014200                                  PIC S9(04)  COMP.
014300 01  WS-GRP-SUB                   PIC S9(04)  COMP.
014400 01  WS-MEM-SUB                   PIC S9(04)  COMP.
014500
014600 01  WS-GROUP-KEY-WORK.
014700   03  WS-KEY-LAST-UC            PIC  X(20).
014800   03  WS-KEY-FIRST-UC           PIC  X(15).
014850   03  FILLER                      PIC  X(01).
014900
015000 01  WS-SORT-FIELDS.
015100   03  SRT-I                      PIC S9(04)  COMP VALUE ZERO.
015200   03  SRT-J                      PIC S9(04)  COMP VALUE ZERO.
015300   03  SRT-SWAP-SWITCH            PIC  X(01)  VALUE 'N'.
015400     88  SRT-A-SWAP-WAS-MADE                  VALUE 'Y'.
015500   03  WS-SORT-HOLD-MEM           PIC S9(04)  COMP.
015550   03  FILLER                      PIC  X(01).
015600
015700* A HOLD AREA SHAPED EXACTLY LIKE ONE GRP-ENTRY, USED TO SWAP TWO
015800* GROUP-TABLE ROWS DURING THE BUBBLE SORT BELOW.
015900 01  WS-SORT-HOLD-GRP.
016000   03  HOLD-LAST-UC               PIC  X(20).
016100   03  HOLD-FIRST-UC              PIC  X(15).
016200   03  HOLD-DOB                   PIC  X(10).
016300   03  HOLD-MEMBER-COUNT          PIC S9(04)  COMP.
016400   03  HOLD-MEMBER-SUB OCCURS 25 TIMES
016500                                  PIC S9(04)  COMP.
016600
016700 01  WS-NAME-WORK                 PIC  X(50).
016800
016900 01  WS-REPORT-LINE.
017000   03  WS-RPT-LABEL                PIC  X(30).
017100   03  WS-RPT-COUNT                PIC  ZZZ,ZZ9.
017150   03  FILLER                      PIC  X(01).
017200 01  WS-REPORT-LINE-R REDEFINES WS-REPORT-LINE.
017300   03  WS-RPT-FULL                 PIC  X(38).
017400
017500 COPY EVFILSTW.
017600
017700/*****************************************************************
017800*                                                                *
017900*    PROCEDURE DIVISION                                          *
018000*                                                                *
018100*****************************************************************
018200 PROCEDURE DIVISION.
018300
018400*****************************************************************
018500*    MAINLINE ROUTINE                                            *
018600*****************************************************************
018700 A00-MAINLINE-ROUTINE.
018800
018900     PERFORM B10-INITIALIZATION THRU B15-EXIT.
019000
019100     PERFORM C00-LOAD-VOTERS THRU C05-EXIT.
019200     PERFORM D00-BUILD-GROUPS THRU D05-EXIT.
019300     PERFORM D50-SORT-GROUPS THRU D55-EXIT.
019400     PERFORM R00-PRINT-REPORT THRU R05-EXIT.
019500
019600     PERFORM B20-TERMINATION THRU B25-EXIT.
019700
019800     GOBACK.
019900
020000/*****************************************************************
020100*    PROGRAM INITIALIZATION ROUTINE                              *
020200*****************************************************************
020300 B10-INITIALIZATION.
020400
020500     COPY EVBCHINI.
020600
020700 B15-EXIT.
020800     EXIT.
020900
021000/*****************************************************************
021100*    PROGRAM TERMINATION ROUTINE                                 *
021200*****************************************************************
021300 B20-TERMINATION.
021400
021500     IF  STOP-THE-RUN
021600         MOVE 8                   TO RETURN-CODE
021700     END-IF.
021800
021900     COPY EVBCHRTN.
022000
022100 B25-EXIT.
022200     EXIT.
022300
022400/*****************************************************************
022500*    CHECK A SEQUENTIAL FILE'S STATUS                             *
022600*****************************************************************
022700 B90-CHECK-STATUS.
022800     COPY EVFILSTP.
022900 B95-EXIT-CHECK.
023000     EXIT.
023100
023200/*****************************************************************
023300*    LOAD AND DEDUPLICATE THE REGISTERED-VOTER FILE                *
023400*****************************************************************
023500 C00-LOAD-VOTERS.
023600
023700     OPEN INPUT EVREGV1.
023800     MOVE 'EVREGV1'               TO WS-CHK-FILE.
023900     MOVE 'OPEN'                  TO WS-CHK-OPER.
024000     MOVE FILE1-STAT              TO WS-CHK-STAT.
024100     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
024200
024300     PERFORM C10-READ-VOTER THRU C15-EXIT.
024400     PERFORM C20-PROCESS-VOTER THRU C25-EXIT UNTIL V1-AT-EOF.
024500
024600     CLOSE EVREGV1.
024700     MOVE 'EVREGV1'               TO WS-CHK-FILE.
024800     MOVE 'CLOSE'                 TO WS-CHK-OPER.
024900     MOVE FILE1-STAT              TO WS-CHK-STAT.
025000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
025100 C05-EXIT.
025200     EXIT.
025300
025400 C10-READ-VOTER.
025500     READ EVREGV1.
025600     MOVE 'EVREGV1'               TO WS-CHK-FILE.
025700     MOVE 'READ'                  TO WS-CHK-OPER.
025800     MOVE FILE1-STAT              TO WS-CHK-STAT.
025900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
026000     IF  STAT-EOFILE
026100         SET V1-AT-EOF            TO TRUE
026200     END-IF.
026300 C15-EXIT.
026400     EXIT.
026500
026600 C20-PROCESS-VOTER.
026700     ADD  1                       TO WS-RECORDS-READ.
026800     IF  RGV-VUID = SPACES
026900         ADD  1                   TO WS-SKIPPED-COUNT
027000     ELSE
027100         PERFORM P10-FIND-OR-ADD THRU P15-EXIT
027200     END-IF.
027300     PERFORM C10-READ-VOTER THRU C15-EXIT.
027400 C25-EXIT.
027500     EXIT.
027600
027700 P10-FIND-OR-ADD.
027800     MOVE ZERO                    TO WS-V1-SUB.
027900     PERFORM P11-SCAN-VUIDS THRU P11-EXIT
028000       VARYING WS-V1-SUB FROM 1 BY 1
028100         UNTIL WS-V1-SUB > WS-VUID-COUNT
028200            OR V1-VUID(WS-V1-SUB) = RGV-VUID.
028300
028400     IF  WS-V1-SUB > WS-VUID-COUNT
028500         ADD  1                   TO WS-VUID-COUNT
028600         MOVE WS-VUID-COUNT       TO WS-V1-SUB
028700         MOVE RGV-VUID             TO V1-VUID(WS-V1-SUB)
028800         MOVE RGV-LAST-NAME        TO V1-LAST-NAME(WS-V1-SUB)
028900         MOVE RGV-FIRST-NAME       TO V1-FIRST-NAME(WS-V1-SUB)
029000         MOVE RGV-MIDDLE-NAME      TO V1-MIDDLE-NAME(WS-V1-SUB)
029100         MOVE RGV-DOB              TO V1-DOB(WS-V1-SUB)
029200     ELSE
029300         ADD  1                   TO WS-DUP-COUNT
029400     END-IF.
029500 P15-EXIT.
029600     EXIT.
029700
029800 P11-SCAN-VUIDS.
029900     CONTINUE.
030000 P11-EXIT.
030100     EXIT.
030200
030300/*****************************************************************
030400*    GROUP THE DEDUPLICATED VOTERS BY LAST/FIRST/DOB                *
030500*****************************************************************
030600 D00-BUILD-GROUPS.
030700     PERFORM D10-CHECK-ONE-VOTER THRU D15-EXIT
030800       VARYING WS-V1-SUB FROM 1 BY 1
030900         UNTIL WS-V1-SUB > WS-VUID-COUNT.
031000 D05-EXIT.
031100     EXIT.
031200
031300 D10-CHECK-ONE-VOTER.
031400     IF  V1-LAST-NAME(WS-V1-SUB) = SPACES
031500      OR V1-FIRST-NAME(WS-V1-SUB) = SPACES
031600      OR V1-DOB(WS-V1-SUB)        = SPACES
031700         CONTINUE
031800     ELSE
031900         MOVE V1-LAST-NAME(WS-V1-SUB)  TO WS-KEY-LAST-UC
032000         MOVE V1-FIRST-NAME(WS-V1-SUB) TO WS-KEY-FIRST-UC
032100         INSPECT WS-KEY-LAST-UC
032200             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
032300         INSPECT WS-KEY-FIRST-UC
032400             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
032500         PERFORM P20-FIND-OR-ADD-GROUP THRU P25-EXIT
032600     END-IF.
032700 D15-EXIT.
032800     EXIT.
032900
033000 P20-FIND-OR-ADD-GROUP.
033100     MOVE ZERO                    TO WS-GRP-SUB.
033200     PERFORM P21-SCAN-GROUPS THRU P21-EXIT
033300       VARYING WS-GRP-SUB FROM 1 BY 1
033400         UNTIL WS-GRP-SUB > WS-GROUP-COUNT
033500            OR (GRP-LAST-UC(WS-GRP-SUB)  = WS-KEY-LAST-UC
033600            AND GRP-FIRST-UC(WS-GRP-SUB) = WS-KEY-FIRST-UC
033700            AND GRP-DOB(WS-GRP-SUB) = V1-DOB(WS-V1-SUB)).
033800
033900     IF  WS-GRP-SUB > WS-GROUP-COUNT
034000         ADD  1                   TO WS-GROUP-COUNT
034100         MOVE WS-GROUP-COUNT      TO WS-GRP-SUB
034200         MOVE WS-KEY-LAST-UC      TO GRP-LAST-UC(WS-GRP-SUB)
034300         MOVE WS-KEY-FIRST-UC     TO GRP-FIRST-UC(WS-GRP-SUB)
034400         MOVE V1-DOB(WS-V1-SUB)   TO GRP-DOB(WS-GRP-SUB)
034500         MOVE ZERO                TO GRP-MEMBER-COUNT(WS-GRP-SUB)
034600     END-IF.
034700
034800     ADD  1 TO GRP-MEMBER-COUNT(WS-GRP-SUB).
034900     MOVE GRP-MEMBER-COUNT(WS-GRP-SUB) TO WS-MEM-SUB.
035000     MOVE WS-V1-SUB
035100       TO GRP-MEMBER-SUB(WS-GRP-SUB, WS-MEM-SUB).
035200 P25-EXIT.
035300     EXIT.
035400
035500 P21-SCAN-GROUPS.
035600     CONTINUE.
035700 P21-EXIT.
035800     EXIT.
035900
036000/*****************************************************************
036100*    SORT THE GROUP TABLE AND EACH GROUP'S MEMBER LIST               *
036200*****************************************************************
036300 D50-SORT-GROUPS.
036400     PERFORM D51-ONE-PASS THRU D52-EXIT
036500       UNTIL NOT SRT-A-SWAP-WAS-MADE.
036600     PERFORM D60-SORT-ONE-GROUP THRU D65-EXIT
036700       VARYING WS-GRP-SUB FROM 1 BY 1
036800         UNTIL WS-GRP-SUB > WS-GROUP-COUNT.
036900 D55-EXIT.
037000     EXIT.
037100
037200 D51-ONE-PASS.
037300     MOVE 'N'                     TO SRT-SWAP-SWITCH.
037400     PERFORM D52-COMPARE-PAIR THRU D52-EXIT
037500       VARYING SRT-I FROM 1 BY 1 UNTIL SRT-I > WS-GROUP-COUNT - 1.
037600 D52-EXIT.
037700     EXIT.
037800
037900 D52-COMPARE-PAIR.
038000     IF  GRP-LAST-UC(SRT-I) > GRP-LAST-UC(SRT-I + 1)
038100      OR (GRP-LAST-UC(SRT-I) = GRP-LAST-UC(SRT-I + 1)
038200      AND GRP-FIRST-UC(SRT-I) > GRP-FIRST-UC(SRT-I + 1))
038300      OR (GRP-LAST-UC(SRT-I) = GRP-LAST-UC(SRT-I + 1)
038400      AND GRP-FIRST-UC(SRT-I) = GRP-FIRST-UC(SRT-I + 1)
038500      AND GRP-DOB(SRT-I) > GRP-DOB(SRT-I + 1))
038600         MOVE GRP-ENTRY(SRT-I)     TO WS-SORT-HOLD-GRP
038700         MOVE GRP-ENTRY(SRT-I + 1) TO GRP-ENTRY(SRT-I)
038800         MOVE WS-SORT-HOLD-GRP     TO GRP-ENTRY(SRT-I + 1)
038900         SET SRT-A-SWAP-WAS-MADE   TO TRUE
039000     END-IF.
039100
039200 D60-SORT-ONE-GROUP.
039300     PERFORM D61-ONE-MEMBER-PASS THRU D62-EXIT
039400       UNTIL NOT SRT-A-SWAP-WAS-MADE.
039500 D65-EXIT.
039600     EXIT.
039700
039800 D61-ONE-MEMBER-PASS.
039900     MOVE 'N'                     TO SRT-SWAP-SWITCH.
040000     PERFORM D62-COMPARE-MEMBERS THRU D62-EXIT
040100       VARYING SRT-J FROM 1 BY 1
040200         UNTIL SRT-J > GRP-MEMBER-COUNT(WS-GRP-SUB) - 1.
040300 D62-EXIT.
040400     EXIT.
040500
040600 D62-COMPARE-MEMBERS.
040700     IF  V1-VUID(GRP-MEMBER-SUB(WS-GRP-SUB, SRT-J))
040800           > V1-VUID(GRP-MEMBER-SUB(WS-GRP-SUB, SRT-J + 1))
040900         MOVE GRP-MEMBER-SUB(WS-GRP-SUB, SRT-J)
041000           TO WS-SORT-HOLD-MEM
041100         MOVE GRP-MEMBER-SUB(WS-GRP-SUB, SRT-J + 1)
041200           TO GRP-MEMBER-SUB(WS-GRP-SUB, SRT-J)
041300         MOVE WS-SORT-HOLD-MEM
041400           TO GRP-MEMBER-SUB(WS-GRP-SUB, SRT-J + 1)
041500         SET SRT-A-SWAP-WAS-MADE   TO TRUE
041600     END-IF.
041700
041800/*****************************************************************
041900*    COMPOSE A VOTER'S DISPLAY NAME - DROPS A BLANK MIDDLE NAME      *
042000*****************************************************************
042100 P90-COMPOSE-NAME.
042200     MOVE SPACES                  TO WS-NAME-WORK.
042300     STRING V1-LAST-NAME(WS-V1-SUB) DELIMITED BY SPACE
042400            ', ' DELIMITED BY SIZE
042500            V1-FIRST-NAME(WS-V1-SUB) DELIMITED BY SPACE
042600         INTO WS-NAME-WORK
042700     END-STRING.
042800     IF  V1-MIDDLE-NAME(WS-V1-SUB) NOT = SPACES
042900         PERFORM P91-APPEND-MIDDLE THRU P91-EXIT
043000     END-IF.
043100 P95-EXIT.
043200     EXIT.
043300
043400 P91-APPEND-MIDDLE.
043500     MOVE SPACES                  TO WS-NAME-WORK.
043600     STRING V1-LAST-NAME(WS-V1-SUB) DELIMITED BY SPACE
043700            ', ' DELIMITED BY SIZE
043800            V1-FIRST-NAME(WS-V1-SUB) DELIMITED BY SPACE
043900            ' ' DELIMITED BY SIZE
044000            V1-MIDDLE-NAME(WS-V1-SUB) DELIMITED BY SPACE
044100         INTO WS-NAME-WORK
044200     END-STRING.
044300 P91-EXIT.
044400     EXIT.
044500
044600/*****************************************************************
044700*    PRINT THE SUSPECT-GROUP REPORT                                  *
044800*****************************************************************
044900 R00-PRINT-REPORT.
045000
045100     PERFORM R10-TOTAL-ONE-GROUP THRU R15-EXIT
045200       VARYING WS-GRP-SUB FROM 1 BY 1
045300         UNTIL WS-GRP-SUB > WS-GROUP-COUNT.
045400
045500     MOVE 'Suspect groups found'   TO WS-RPT-LABEL.
045600     MOVE WS-SUSPECT-GROUP-COUNT   TO WS-RPT-COUNT.
045700     DISPLAY WS-RPT-FULL           UPON PRINTER.
045800     MOVE 'Suspect records'        TO WS-RPT-LABEL.
045900     MOVE WS-SUSPECT-RECORD-COUNT  TO WS-RPT-COUNT.
046000     DISPLAY WS-RPT-FULL           UPON PRINTER.
046100
046200     IF  WS-SUSPECT-GROUP-COUNT = ZERO
046300         DISPLAY 'No multiple-registration suspects found'
046400                                   UPON PRINTER
046500     ELSE
046600         IF  WITH-GROUP-DETAIL
046700             PERFORM R20-PRINT-ONE-GROUP THRU R25-EXIT
046800               VARYING WS-GRP-SUB FROM 1 BY 1
046900                 UNTIL WS-GRP-SUB > WS-GROUP-COUNT
047000         END-IF
047100     END-IF.
047200 R05-EXIT.
047300     EXIT.
047400
047500 R10-TOTAL-ONE-GROUP.
047600     IF  GRP-MEMBER-COUNT(WS-GRP-SUB) > 1
047700         ADD  1 TO WS-SUSPECT-GROUP-COUNT
047800         ADD  GRP-MEMBER-COUNT(WS-GRP-SUB)
047900           TO WS-SUSPECT-RECORD-COUNT
048000     END-IF.
048100 R15-EXIT.
048200     EXIT.
048300
048400 R20-PRINT-ONE-GROUP.
048500     IF  GRP-MEMBER-COUNT(WS-GRP-SUB) > 1
048600         DISPLAY 'LastName/FirstName/DOB  Size' UPON PRINTER
048700         DISPLAY GRP-LAST-UC(WS-GRP-SUB) '/' GRP-FIRST-UC(WS-GRP-SUB)
048800                 '/' GRP-DOB(WS-GRP-SUB) '  '
048900                 GRP-MEMBER-COUNT(WS-GRP-SUB)  UPON PRINTER
049000         PERFORM R30-PRINT-ONE-MEMBER THRU R35-EXIT
049100           VARYING WS-MEM-SUB FROM 1 BY 1
049200             UNTIL WS-MEM-SUB > GRP-MEMBER-COUNT(WS-GRP-SUB)
049300     END-IF.
049400 R25-EXIT.
049500     EXIT.
049600
049700 R30-PRINT-ONE-MEMBER.
049800     MOVE GRP-MEMBER-SUB(WS-GRP-SUB, WS-MEM-SUB) TO WS-V1-SUB.
049900     PERFORM P90-COMPOSE-NAME THRU P95-EXIT.
050000     DISPLAY '  ' V1-VUID(WS-V1-SUB) '  ' WS-NAME-WORK UPON PRINTER.
050100 R35-EXIT.
050200     EXIT.
