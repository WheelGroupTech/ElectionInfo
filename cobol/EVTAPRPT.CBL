000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    EVTAPRPT.
000900 AUTHOR.        K PLUM.
001000 DATE-WRITTEN.  SEPTEMBER 1990.
001100 DATE-COMPILED.
001200 INSTALLATION.  TRAVIS COUNTY ELECTIONS DIVISION.
001300 SECURITY.      BATCH.
001400*REMARKS.       PRINTS A CSV-STYLE LISTING OF THE SCANNER RESULTS
001500*               TAPES, DERIVING THE BALLOTS-COUNTED FIGURE AS THE
001600*               LARGEST OF THE PUBLIC COUNTER, THE VOTE-CARD
001700*               COUNT, AND THE SHEETS-PROCESSED COUNT.
001800
001900* CHANGE HISTORY -------------------------------------------------TAPRPT1 
002000* 09/17/1990 KP  ORIGINAL PROGRAM - RESULTS TAPE LISTING.         TAPRPT1 
002100* 04/02/1992 KP  BALLOTS FIGURE NOW THE MAX OF THE THREE TAPE     TAPRPT1 
002200*                COUNTERS, WAS PUBLIC COUNTER ONLY.               TAPRPT1 
002300* 06/11/1997 JO  ADDED THE 11-CANDIDATE WATCH LIST COLUMNS.       TAPRPT2 
002400* 01/08/1998 KP  Y2K - WS-RUN-DATE EXPANDED TO 4-DIGIT CENTURY.   TAPRPT3 
002500* 08/23/2001 TS  BLANK SERIAL NUMBER NOW TREATED AS ZERO.         TAPRPT4 
002550* 02/14/2003 RM  WATCH LIST COLUMN HEADINGS NOW PRINT ON EVERY    TAPRPT5 
002560*                PAGE, NOT JUST PAGE ONE (REQUEST #3340).         TAPRPT5 
002600* END OF HISTORY ---------------------------------------------------------
002700
002800/*****************************************************************
002900*                                                                *
003000*    ENVIRONMENT DIVISION                                        *
003100*                                                                *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400
003500*****************************************************************
003600*    CONFIGURATION SECTION                                       *
003700*****************************************************************
003800 CONFIGURATION SECTION.
003900
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200
004300 SPECIAL-NAMES.
004400     SYSLST IS PRINTER,
004500     UPSI-7 ON STATUS IS WITH-DETAIL-PRECINCTS.
004600
004700*****************************************************************
004800*    INPUT-OUTPUT SECTION                                        *
004900*****************************************************************
005000 INPUT-OUTPUT SECTION.
005100
005200 FILE-CONTROL.
005300
005400     SELECT EVRESTP
005500         ASSIGN TO EVRESTP
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FILE1-STAT
005800                        FILE1-FDBK.
005900
006000/*****************************************************************
006100*                                                                *
006200*    DATA DIVISION                                               *
006300*                                                                *
006400*****************************************************************
006500 DATA DIVISION.
006600
006700*****************************************************************
006800*    FILE SECTION                                                *
006900*****************************************************************
007000 FILE SECTION.
007100
007200 FD  EVRESTP
007300     RECORDING MODE IS F
007400     RECORD CONTAINS 126 CHARACTERS
007500     LABEL RECORDS ARE STANDARD.
007600 COPY EVRESTAP.
007700
007800*****************************************************************
007900*    WORKING-STORAGE SECTION                                     *
008000*****************************************************************
008100 WORKING-STORAGE SECTION.
008200
008300 01  WS-FIELDS.
008400   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
008500   03  THIS-PGM                  PIC  X(08)   VALUE 'EVTAPRPT'.
008600   03  WS-RUN-DATE               PIC  9(06).
008700   03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008800     05  WS-RUN-YY               PIC  9(02).
008900     05  WS-RUN-MM               PIC  9(02).
009000     05  WS-RUN-DD               PIC  9(02).
009100
009200   03  RTP-EOF-SWITCH            PIC  X(01)   VALUE 'N'.
009300     88  RTP-AT-EOF                           VALUE 'Y'.
009400
009500   03  FILE1-STAT                PIC  X(02).
009600   03  FILE1-FDBK                PIC  X(04).
009700
009800   03  STOP-RUN-SWITCH           PIC  X(01)   VALUE 'N'.
009900     88  STOP-THE-RUN                         VALUE 'Y'.
010000
010100   03  TC-SUB                    PIC S9(04)   COMP VALUE ZERO.
010200   03  CD-SUB                    PIC S9(04)   COMP VALUE ZERO.
010300   03  RECORDS-READ              PIC S9(07)   COMP VALUE ZERO.
010400   03  WS-BALLOTS                PIC  9(07).
010500   03  FILLER                    PIC  X(06)   VALUE SPACES.
010600
010700* THE THREE TAPE COUNTERS, RESHAPED AS A TABLE SO THE LARGEST OF
010800* THE THREE CAN BE FOUND WITH A SIMPLE LOOP - SEE CHANGE 04/02/1992.
010900 01  WS-THREE-COUNTS.
011000   03  TC-PUBLIC                 PIC  9(06).
011100   03  TC-EXPRESS                PIC  9(06).
011200   03  TC-SHEETS                 PIC  9(06).
011300 01  WS-THREE-COUNTS-R REDEFINES WS-THREE-COUNTS.
011400   03  TC-COUNT                  PIC  9(06)   OCCURS 3 TIMES.
011500
011600* CANDIDATE NAME HEADINGS - SEE CHANGE 06/11/1997
011700 01  WS-CANDIDATE-LIST.
011800   03  FILLER                    PIC  X(10)   VALUE 'Trump'.
011900   03  FILLER                    PIC  X(10)   VALUE 'Haley'.
012000   03  FILLER                    PIC  X(10)   VALUE 'Cruz'.
012100   03  FILLER                    PIC  X(10)   VALUE 'Biden'.
012200   03  FILLER                    PIC  X(10)   VALUE 'Allred'.
012300   03  FILLER                    PIC  X(10)   VALUE 'Blacklock'.
012400   03  FILLER                    PIC  X(10)   VALUE 'Jones'.
012500   03  FILLER                    PIC  X(10)   VALUE 'Devine'.
012600   03  FILLER                    PIC  X(10)   VALUE 'Weems'.
012700   03  FILLER                    PIC  X(10)   VALUE 'Bland'.
012800   03  FILLER                    PIC  X(10)   VALUE 'Goldstein'.
012900 01  WS-CANDIDATE-LIST-R REDEFINES WS-CANDIDATE-LIST.
013000   03  WS-CANDIDATE-NAME         PIC  X(10)   OCCURS 11 TIMES.
013100
013200 01  WS-SERIAL-EDIT              PIC  X(12).
013300
013400 COPY EVFILSTW.
013500
013600/*****************************************************************
013700*                                                                *
013800*    PROCEDURE DIVISION                                          *
013900*                                                                *
014000*****************************************************************
014100 PROCEDURE DIVISION.
014200
014300*****************************************************************
014400*    MAINLINE ROUTINE                                            *
014500*****************************************************************
014600 A00-MAINLINE-ROUTINE.
014700
014800     PERFORM B10-INITIALIZATION THRU B15-EXIT.
014900
015000     PERFORM C00-PROCESS-TAPE THRU C99-EXIT-PROCESS
015100       UNTIL RTP-AT-EOF
015200          OR STOP-THE-RUN.
015300
015400     PERFORM B20-TERMINATION THRU B25-EXIT.
015500
015600     GOBACK.
015700
015800/*****************************************************************
015900*    PROGRAM INITIALIZATION ROUTINE                              *
016000*****************************************************************
016100 B10-INITIALIZATION.
016200
016300     COPY EVBCHINI.
016400
016500     OPEN INPUT EVRESTP.
016600     MOVE 'EVRESTP'               TO WS-CHK-FILE.
016700     MOVE 'OPEN'                  TO WS-CHK-OPER.
016800     MOVE FILE1-STAT              TO WS-CHK-STAT.
016900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
017000
017100     DISPLAY 'Ballots,Pathname,SerialNumber,PublicCount,'
017200             'ExpressVoteCards,Sheets Processed,'
017300             WS-CANDIDATE-NAME(1) ',' WS-CANDIDATE-NAME(2) ','
017400             WS-CANDIDATE-NAME(3) ',' WS-CANDIDATE-NAME(4) ','
017500             WS-CANDIDATE-NAME(5) ',' WS-CANDIDATE-NAME(6) ','
017600             WS-CANDIDATE-NAME(7) ',' WS-CANDIDATE-NAME(8) ','
017700             WS-CANDIDATE-NAME(9) ',' WS-CANDIDATE-NAME(10) ','
017800             WS-CANDIDATE-NAME(11)
017900                                   UPON PRINTER.
018000
018100     PERFORM C10-READ-TAPE THRU C15-EXIT.
018200
018300 B15-EXIT.
018400     EXIT.
018500
018600/*****************************************************************
018700*    PROGRAM TERMINATION ROUTINE                                 *
018800*****************************************************************
018900 B20-TERMINATION.
019000
019100     CLOSE EVRESTP.
019200     MOVE 'EVRESTP'               TO WS-CHK-FILE.
019300     MOVE 'CLOSE'                 TO WS-CHK-OPER.
019400     MOVE FILE1-STAT              TO WS-CHK-STAT.
019500     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
019600
019700     IF  STOP-THE-RUN
019800         MOVE 8                   TO RETURN-CODE
019900     END-IF.
020000
020100     COPY EVBCHRTN.
020200
020300 B25-EXIT.
020400     EXIT.
020500
020600/*****************************************************************
020700*    CHECK A SEQUENTIAL FILE'S STATUS                             *
020800*****************************************************************
020900 B90-CHECK-STATUS.
021000     COPY EVFILSTP.
021100 B95-EXIT-CHECK.
021200     EXIT.
021300
021400/*****************************************************************
021500*    PROGRAM PROCESSING ROUTINES                                 *
021600*****************************************************************
021700 C00-PROCESS-TAPE.
021800
021900     ADD  1                       TO RECORDS-READ.
022000
022100     MOVE RTP-SERIAL-NUMBER       TO WS-SERIAL-EDIT.
022200     IF  WS-SERIAL-EDIT = SPACES
022300         MOVE ZERO                TO WS-SERIAL-EDIT
022400     END-IF.
022500
022600     MOVE RTP-PUBLIC-COUNT        TO TC-PUBLIC.
022700     MOVE RTP-EXPRESS-CARDS       TO TC-EXPRESS.
022800     MOVE RTP-SHEETS-PROC         TO TC-SHEETS.
022900     MOVE TC-COUNT(1)             TO WS-BALLOTS.
023000     PERFORM P10-FIND-LARGEST THRU P15-EXIT
023100       VARYING TC-SUB FROM 2 BY 1 UNTIL TC-SUB > 3.
023200
023300     PERFORM R00-PRINT-TAPE-LINE THRU R05-EXIT.
023400
023500     PERFORM C10-READ-TAPE THRU C15-EXIT.
023600
023700 C99-EXIT-PROCESS.
023800     EXIT.
023900
024000 C10-READ-TAPE.
024100     READ EVRESTP.
024200     MOVE 'EVRESTP'               TO WS-CHK-FILE.
024300     MOVE 'READ'                  TO WS-CHK-OPER.
024400     MOVE FILE1-STAT              TO WS-CHK-STAT.
024500     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
024600     IF  STAT-EOFILE
024700         SET RTP-AT-EOF           TO TRUE
024800     END-IF.
024900 C15-EXIT.
025000     EXIT.
025100
025200 P10-FIND-LARGEST.
025300     IF  TC-COUNT(TC-SUB) > WS-BALLOTS
025400         MOVE TC-COUNT(TC-SUB)    TO WS-BALLOTS
025500     END-IF.
025600 P15-EXIT.
025700     EXIT.
025800
025900/*****************************************************************
026000*    REPORT ROUTINES                                             *
026100*****************************************************************
026200 R00-PRINT-TAPE-LINE.
026300     DISPLAY WS-BALLOTS ',' RTP-PATHNAME ',' WS-SERIAL-EDIT ','
026400             RTP-PUBLIC-COUNT ',' RTP-EXPRESS-CARDS ','
026500             RTP-SHEETS-PROC ','
026600             RTP-CAND-VOTES(1) ',' RTP-CAND-VOTES(2) ','
026700             RTP-CAND-VOTES(3) ',' RTP-CAND-VOTES(4) ','
026800             RTP-CAND-VOTES(5) ',' RTP-CAND-VOTES(6) ','
026900             RTP-CAND-VOTES(7) ',' RTP-CAND-VOTES(8) ','
027000             RTP-CAND-VOTES(9) ',' RTP-CAND-VOTES(10) ','
027100             RTP-CAND-VOTES(11)
027200                                   UPON PRINTER.
027300 R05-EXIT.
027400     EXIT.
