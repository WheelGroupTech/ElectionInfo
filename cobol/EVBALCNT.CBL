000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    EVBALCNT.
000900 AUTHOR.        J OBRIEN.
001000 DATE-WRITTEN.  MARCH 1992.
001100 DATE-COMPILED.
001200 INSTALLATION.  TRAVIS COUNTY ELECTIONS DIVISION.
001300 SECURITY.      BATCH.
001400*REMARKS.       LOADS THE MASTER CONTEST/SELECTION LIST AND THE
001500*               BALLOT-POSITION BARCODE MAP, THEN READS THE SCANNED
001600*               BALLOT FILE AND TALLIES VOTES BY RESOLVING EACH
001700*               MARKED OVAL'S BARCODE BACK TO ITS CONTEST AND
001800*               SELECTION FOR THE BALLOT'S STYLE.
001900
002000* CHANGE HISTORY -------------------------------------------------BALCNT1 
002100* 03/02/1992 JO  ORIGINAL PROGRAM - BARCODE VOTE COUNTING.        BALCNT1 
002200* 11/19/1994 JO  STYLE MAP NOW BUILT ONCE AT LOAD TIME INSTEAD OF BALCNT2 
002300*                PER BALLOT - CUT THE NIGHTLY RUN FROM 40 MIN TO  BALCNT2 
002400*                UNDER 5 (REQUEST #2284).                         BALCNT2 
002500* 06/07/1997 RM  DUPLICATE BARCODE WITHIN A STYLE NOW LOGGED, WAS BALCNT3 
002600*                SILENTLY OVERWRITING THE FIRST MAPPING.          BALCNT3 
002700* 01/09/1998 KP  Y2K - WS-RUN-DATE EXPANDED TO 4-DIGIT CENTURY.   BALCNT4 
002800* 10/16/2003 TS  UNUSED-STYLE LISTING ADDED FOR THE BALLOT-ORDER  BALCNT5 
002900*                RECONCILIATION (REQUEST #5110).                  BALCNT5 
002950* 07/14/2006 KP  UNUSED-STYLE LISTING NOW PRINTS IN STYLE-KEY   BALCNT6 
002960*                ORDER, WAS BARCODE-FILE LOAD ORDER (AUDITOR     BALCNT6 
002970*                FINDING).                                       BALCNT6 
003000* END OF HISTORY ---------------------------------------------------------
003100
003200/*****************************************************************
003300*                                                                *
003400*    ENVIRONMENT DIVISION                                        *
003500*                                                                *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800
003900*****************************************************************
004000*    CONFIGURATION SECTION                                       *
004100*****************************************************************
004200 CONFIGURATION SECTION.
004300
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600
004700 SPECIAL-NAMES.
004800     SYSLST IS PRINTER,
004900     UPSI-7 ON STATUS IS WITH-DETAIL-PRECINCTS.
005000
005100*****************************************************************
005200*    INPUT-OUTPUT SECTION                                        *
005300*****************************************************************
005400 INPUT-OUTPUT SECTION.
005500
005600 FILE-CONTROL.
005700
005800     SELECT EVCONLS
005900         ASSIGN TO EVCONLS
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS FILE1-STAT
006200                        FILE1-FDBK.
006300
006400     SELECT EVBALPS
006500         ASSIGN TO EVBALPS
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS FILE2-STAT
006800                        FILE2-FDBK.
006900
007000     SELECT EVSCNBL
007100         ASSIGN TO EVSCNBL
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS FILE3-STAT
007400                        FILE3-FDBK.
007500
007600/*****************************************************************
007700*                                                                *
007800*    DATA DIVISION                                               *
007900*                                                                *
008000*****************************************************************
008100 DATA DIVISION.
008200
008300*****************************************************************
008400*    FILE SECTION                                                *
008500*****************************************************************
008600 FILE SECTION.
008700
008800 FD  EVCONLS
008900     RECORDING MODE IS F
009000     RECORD CONTAINS 60 CHARACTERS
009100     LABEL RECORDS ARE STANDARD.
009200 COPY EVCONLST.
009300
009400 FD  EVBALPS
009500     RECORDING MODE IS F
009600     RECORD CONTAINS 91 CHARACTERS
009700     LABEL RECORDS ARE STANDARD.
009800 COPY EVBALPOS.
009900
010000 FD  EVSCNBL
010100     RECORDING MODE IS F
010200     RECORD CONTAINS 152 CHARACTERS
010300     LABEL RECORDS ARE STANDARD.
010400 COPY EVSCNBAL.
010500
010600*****************************************************************
010700*    WORKING-STORAGE SECTION                                     *
010800*****************************************************************
010900 WORKING-STORAGE SECTION.
011000
011100 01  WS-FIELDS.
011200   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
011300   03  THIS-PGM                  PIC  X(08)   VALUE 'EVBALCNT'.
011400   03  WS-RUN-DATE               PIC  9(06).
011500   03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011600     05  WS-RUN-YY               PIC  9(02).
011700     05  WS-RUN-MM               PIC  9(02).
011800     05  WS-RUN-DD               PIC  9(02).
011900
012000   03  CNL-EOF-SWITCH            PIC  X(01)   VALUE 'N'.
012100     88  CNL-AT-EOF                           VALUE 'Y'.
012200   03  BPS-EOF-SWITCH            PIC  X(01)   VALUE 'N'.
012300     88  BPS-AT-EOF                           VALUE 'Y'.
012400   03  SCB-EOF-SWITCH            PIC  X(01)   VALUE 'N'.
012500     88  SCB-AT-EOF                           VALUE 'Y'.
012600
012700   03  FILE1-STAT                PIC  X(02).
012800   03  FILE1-FDBK                PIC  X(04).
012900   03  FILE2-STAT                PIC  X(02).
013000   03  FILE2-FDBK                PIC  X(04).
013100   03  FILE3-STAT                PIC  X(02).
013200   03  FILE3-FDBK                PIC  X(04).
013300
013400   03  STOP-RUN-SWITCH           PIC  X(01)   VALUE 'N'.
013500     88  STOP-THE-RUN                         VALUE 'Y'.
013600
013700   03  WS-BALLOTS-ANALYZED       PIC S9(07)   COMP VALUE ZERO.
013800   03  WS-CONTEST-TOTAL          PIC S9(07)   COMP VALUE ZERO.
013900   03  FILLER                    PIC  X(06)   VALUE SPACES.
014000
014100* THE TWO SELECTIONS APPENDED TO EVERY CONTEST AT LOAD TIME IF
014200* NOT ALREADY PRESENT ON THE MASTER LIST.
014300 01  WS-OVER-UNDER-LIST.
014400   03  FILLER                    PIC  X(30)   VALUE 'OVERVOTE'.
014500   03  FILLER                    PIC  X(30)   VALUE 'UNDERVOTE'.
014600 01  WS-OVER-UNDER-LIST-R REDEFINES WS-OVER-UNDER-LIST.
014700   03  WS-OU-NAME OCCURS 2 TIMES  PIC  X(30).
014800
014900* MASTER CONTEST / SELECTION TABLE - LOADED FROM EVCONLST, THEN
015000* TALLIED AGAINST AS SCANNED BALLOTS ARE READ.
015100 01  WS-CONTEST-TABLE.
015200   03  CNT-ENTRY OCCURS 60 TIMES.
015300     05  CNT-NAME                PIC  X(30).
015400     05  CNT-SEL-COUNT            PIC S9(04)  COMP.
015500     05  CNT-SELECTION OCCURS 22 TIMES.
015600       07  SEL-NAME               PIC  X(30).
015700       07  SEL-COUNT              PIC S9(07)  COMP.
015800 01  WS-CONTEST-COUNT             PIC S9(04)  COMP VALUE ZERO.
015900 01  WS-CONTEST-SUB               PIC S9(04)  COMP.
016000 01  WS-SEL-SUB                   PIC S9(04)  COMP.
016100 01  WS-OU-SUB                    PIC S9(04)  COMP.
016200 01  WS-CONTEST-LOOKUP-NAME       PIC  X(30).
016300 01  WS-SEL-LOOKUP-NAME           PIC  X(30).
016400
016500* STYLE TABLE - ONE ENTRY PER BALLOT-TYPE + STYLE-ID KEY.  EACH
016600* ENTRY CARRIES ITS OWN BARCODE-TO-CONTEST/SELECTION MAP AND THE
016700* LIST OF CONTESTS THAT APPEAR ON THAT STYLE.
016800 01  WS-STYLE-TABLE.
016900   03  STY-ENTRY OCCURS 40 TIMES.
017000     05  STY-KEY                  PIC  X(06).
017100     05  STY-USED-SWITCH          PIC  X(01)  VALUE 'N'.
017200       88  STY-IS-USED                        VALUE 'Y'.
017300     05  STY-MAP-COUNT            PIC S9(04)  COMP.
017400     05  STY-MAP OCCURS 150 TIMES.
017500       07  MAP-BARCODE             PIC  9(06).
017600       07  MAP-CONTEST-SUB         PIC S9(04) COMP.
017700       07  MAP-SEL-SUB             PIC S9(04) COMP.
017800     05  STY-CONTEST-COUNT        PIC S9(04)  COMP.
017900     05  STY-CONTEST OCCURS 60 TIMES.
018000       07  STC-CONTEST-SUB         PIC S9(04) COMP.
018100       07  STC-SELECTED-SWITCH     PIC  X(01) VALUE 'N'.
018200         88  STC-WAS-SELECTED                 VALUE 'Y'.
018300 01  WS-STYLE-COUNT                PIC S9(04) COMP VALUE ZERO.
018400 01  WS-STYLE-SUB                  PIC S9(04) COMP.
018500 01  WS-MAP-SUB                    PIC S9(04) COMP.
018600 01  WS-STC-SUB                    PIC S9(04) COMP.
018700 01  WS-MARK-SUB                   PIC S9(04) COMP.
018710
018720* INDEX ARRAY USED ONLY TO WALK THE UNUSED-STYLE LIST IN NAME
018730* ORDER (R50 BELOW) WITHOUT DISTURBING THE STYLE TABLE ITSELF -
018740* EACH ENTRY CARRIES ITS OWN 150-ROW BARCODE MAP, AND A RESORT
018750* OF THE WHOLE ENTRY WOULD BE TOO COSTLY A SWAP.
018760 01  WS-STYLE-SORT-IDX          PIC S9(04) COMP
018765                                OCCURS 40 TIMES.
018770 01  SRT-I                      PIC S9(04) COMP.
018775 01  SRT-J                      PIC S9(04) COMP.
018780 01  SRT-SWAP-SWITCH            PIC  X(01) VALUE 'N'.
018785   88  SRT-A-SWAP-WAS-MADE                 VALUE 'Y'.
018790 01  WS-SORT-HOLD-IDX           PIC S9(04) COMP.

018900 01  WS-BPS-KEY.
019000   03  WS-BPS-TYPE-AND-ID          PIC  X(06).
019050   03  FILLER                      PIC  X(01).
019100 01  WS-SCB-KEY.
019200   03  WS-SCB-STYLE                PIC  X(06).
019250   03  FILLER                      PIC  X(01).
019300
019400* END-OF-RUN COUNT LINE, WITH AN EDITED FULL-LINE VIEW FOR PRINTING
019500 01  WS-REPORT-LINE.
019600   03  WS-RPT-LABEL                PIC  X(30).
019700   03  WS-RPT-COUNT                PIC  ZZZ,ZZ9.
019750   03  FILLER                      PIC  X(01).
019800 01  WS-REPORT-LINE-R REDEFINES WS-REPORT-LINE.
019900   03  WS-RPT-FULL                 PIC  X(38).
020000
020100 COPY EVFILSTW.
020200
020300/*****************************************************************
020400*                                                                *
020500*    PROCEDURE DIVISION                                          *
020600*                                                                *
020700*****************************************************************
020800 PROCEDURE DIVISION.
020900
021000*****************************************************************
021100*    MAINLINE ROUTINE                                            *
021200*****************************************************************
021300 A00-MAINLINE-ROUTINE.
021400
021500     PERFORM B10-INITIALIZATION THRU B15-EXIT.
021600
021700     PERFORM C00-LOAD-CONTESTS THRU C05-EXIT.
021800     PERFORM D00-LOAD-POSITIONS THRU D05-EXIT.
021900     PERFORM E00-COUNT-BALLOTS THRU E05-EXIT.
022000
022100     PERFORM R00-PRINT-CONTESTS THRU R05-EXIT
022200       VARYING WS-CONTEST-SUB FROM 1 BY 1
022300         UNTIL WS-CONTEST-SUB > WS-CONTEST-COUNT.
022400
022500     PERFORM R50-PRINT-UNUSED-STYLES THRU R55-EXIT.
022600
022700     MOVE 'Ballots analyzed'          TO WS-RPT-LABEL.
022800     MOVE WS-BALLOTS-ANALYZED         TO WS-RPT-COUNT.
022900     DISPLAY WS-RPT-FULL              UPON PRINTER.
023000
023100     PERFORM B20-TERMINATION THRU B25-EXIT.
023200
023300     GOBACK.
023400
023500/*****************************************************************
023600*    PROGRAM INITIALIZATION ROUTINE                              *
023700*****************************************************************
023800 B10-INITIALIZATION.
023900
024000     COPY EVBCHINI.
024100
024200 B15-EXIT.
024300     EXIT.
024400
024500/*****************************************************************
024600*    PROGRAM TERMINATION ROUTINE                                 *
024700*****************************************************************
024800 B20-TERMINATION.
024900
025000     IF  STOP-THE-RUN
025100         MOVE 8                       TO RETURN-CODE
025200     END-IF.
025300
025400     COPY EVBCHRTN.
025500
025600 B25-EXIT.
025700     EXIT.
025800
025900/*****************************************************************
026000*    CHECK A SEQUENTIAL FILE'S STATUS                             *
026100*****************************************************************
026200 B90-CHECK-STATUS.
026300     COPY EVFILSTP.
026400 B95-EXIT-CHECK.
026500     EXIT.
026600
026700/*****************************************************************
026800*    PHASE 1 - LOAD THE MASTER CONTEST / SELECTION LIST           *
026900*****************************************************************
027000 C00-LOAD-CONTESTS.
027100
027200     OPEN INPUT EVCONLS.
027300     MOVE 'EVCONLS'               TO WS-CHK-FILE.
027400     MOVE 'OPEN'                  TO WS-CHK-OPER.
027500     MOVE FILE1-STAT              TO WS-CHK-STAT.
027600     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
027700
027800     PERFORM C10-READ-CONTEST THRU C15-EXIT.
027900     PERFORM C20-PROCESS-CONTEST THRU C25-EXIT UNTIL CNL-AT-EOF.
028000
028100     CLOSE EVCONLS.
028200     MOVE 'EVCONLS'               TO WS-CHK-FILE.
028300     MOVE 'CLOSE'                 TO WS-CHK-OPER.
028400     MOVE FILE1-STAT              TO WS-CHK-STAT.
028500     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
028600
028700     PERFORM P90-APPEND-OVER-UNDER THRU P95-EXIT
028800       VARYING WS-CONTEST-SUB FROM 1 BY 1
028900         UNTIL WS-CONTEST-SUB > WS-CONTEST-COUNT.
029000 C05-EXIT.
029100     EXIT.
029200
029300 C10-READ-CONTEST.
029400     READ EVCONLS.
029500     MOVE 'EVCONLS'               TO WS-CHK-FILE.
029600     MOVE 'READ'                  TO WS-CHK-OPER.
029700     MOVE FILE1-STAT              TO WS-CHK-STAT.
029800     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
029900     IF  STAT-EOFILE
030000         SET CNL-AT-EOF           TO TRUE
030100     END-IF.
030200 C15-EXIT.
030300     EXIT.
030400
030500 C20-PROCESS-CONTEST.
030600     PERFORM P10-FIND-OR-ADD-CONTEST THRU P15-EXIT.
030700     PERFORM P20-FIND-OR-ADD-SELECTION THRU P25-EXIT.
030800     PERFORM C10-READ-CONTEST THRU C15-EXIT.
030900 C25-EXIT.
031000     EXIT.
031100
031200/*****************************************************************
031300*    PHASE 2 - LOAD THE BALLOT-POSITION BARCODE MAP               *
031400*****************************************************************
031500 D00-LOAD-POSITIONS.
031600
031700     OPEN INPUT EVBALPS.
031800     MOVE 'EVBALPS'               TO WS-CHK-FILE.
031900     MOVE 'OPEN'                  TO WS-CHK-OPER.
032000     MOVE FILE2-STAT              TO WS-CHK-STAT.
032100     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
032200
032300     PERFORM D10-READ-POSITION THRU D15-EXIT.
032400     PERFORM D20-PROCESS-POSITION THRU D25-EXIT UNTIL BPS-AT-EOF.
032500
032600     CLOSE EVBALPS.
032700     MOVE 'EVBALPS'               TO WS-CHK-FILE.
032800     MOVE 'CLOSE'                 TO WS-CHK-OPER.
032900     MOVE FILE2-STAT              TO WS-CHK-STAT.
033000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
033100 D05-EXIT.
033200     EXIT.
033300
033400 D10-READ-POSITION.
033500     READ EVBALPS.
033600     MOVE 'EVBALPS'               TO WS-CHK-FILE.
033700     MOVE 'READ'                  TO WS-CHK-OPER.
033800     MOVE FILE2-STAT              TO WS-CHK-STAT.
033900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
034000     IF  STAT-EOFILE
034100         SET BPS-AT-EOF           TO TRUE
034200     END-IF.
034300 D15-EXIT.
034400     EXIT.
034500
034600 D20-PROCESS-POSITION.
034700
034800     MOVE BPS-BALLOT-TYPE         TO WS-BPS-TYPE-AND-ID(1:2).
034900     MOVE BPS-STYLE-ID            TO WS-BPS-TYPE-AND-ID(3:4).
035000
035100     MOVE BPS-CONTEST-NAME        TO WS-CONTEST-LOOKUP-NAME.
035200     PERFORM P30-FIND-CONTEST THRU P35-EXIT.
035300     IF  WS-CONTEST-SUB = ZERO
035400         DISPLAY 'Unknown contest ' BPS-CONTEST-NAME
035500                 ' for style ' WS-BPS-TYPE-AND-ID UPON PRINTER
035600         GO TO D25-EXIT
035700     END-IF.
035800
035900     MOVE BPS-CANDIDATE           TO WS-SEL-LOOKUP-NAME.
036000     PERFORM P40-FIND-SELECTION THRU P45-EXIT.
036100     IF  WS-SEL-SUB = ZERO
036200         DISPLAY 'Unknown selection ' BPS-CANDIDATE
036300                 ' for style ' WS-BPS-TYPE-AND-ID
036400                 ' contest ' BPS-CONTEST-NAME UPON PRINTER
036500         GO TO D25-EXIT
036600     END-IF.
036700
036800     PERFORM P50-FIND-OR-ADD-STYLE THRU P55-EXIT.
036900     PERFORM P70-ADD-STYLE-CONTEST THRU P75-EXIT.
037000     PERFORM P60-ADD-MAP-ENTRY THRU P65-EXIT.
037100
037200 D25-EXIT.
037300     PERFORM D10-READ-POSITION THRU D15-EXIT.
037400     EXIT.
037500
037600/*****************************************************************
037700*    PHASE 3 - COUNT THE SCANNED BALLOTS                          *
037800*****************************************************************
037900 E00-COUNT-BALLOTS.
038000
038100     OPEN INPUT EVSCNBL.
038200     MOVE 'EVSCNBL'               TO WS-CHK-FILE.
038300     MOVE 'OPEN'                  TO WS-CHK-OPER.
038400     MOVE FILE3-STAT              TO WS-CHK-STAT.
038500     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
038600
038700     PERFORM E10-READ-BALLOT THRU E15-EXIT.
038800     PERFORM E20-PROCESS-BALLOT THRU E25-EXIT UNTIL SCB-AT-EOF.
038900
039000     CLOSE EVSCNBL.
039100     MOVE 'EVSCNBL'               TO WS-CHK-FILE.
039200     MOVE 'CLOSE'                 TO WS-CHK-OPER.
039300     MOVE FILE3-STAT              TO WS-CHK-STAT.
039400     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
039500 E05-EXIT.
039600     EXIT.
039700
039800 E10-READ-BALLOT.
039900     READ EVSCNBL.
040000     MOVE 'EVSCNBL'               TO WS-CHK-FILE.
040100     MOVE 'READ'                  TO WS-CHK-OPER.
040200     MOVE FILE3-STAT              TO WS-CHK-STAT.
040300     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
040400     IF  STAT-EOFILE
040500         SET SCB-AT-EOF           TO TRUE
040600     END-IF.
040700 E15-EXIT.
040800     EXIT.
040900
041000 E20-PROCESS-BALLOT.
041100
041200     ADD  1                       TO WS-BALLOTS-ANALYZED.
041300
041400     IF  SCB-NUM-SELECTIONS NOT = SCB-MARK-COUNT
041500         DISPLAY 'Selection/mark count mismatch on ballot style '
041600                 SCB-BALLOT-STYLE UPON PRINTER
041700     END-IF.
041800
041900     MOVE SCB-BALLOT-STYLE        TO WS-SCB-STYLE.
042000     PERFORM P80-FIND-STYLE THRU P85-EXIT.
042100     IF  WS-STYLE-SUB = ZERO
042200         DISPLAY 'Missing ballot style ' SCB-BALLOT-STYLE
042300                                         UPON PRINTER
042400         GO TO E25-EXIT
042500     END-IF.
042600     SET STY-IS-USED(WS-STYLE-SUB) TO TRUE.
042700
042800     PERFORM P73-CLEAR-SELECTED THRU P73-EXIT
042900       VARYING WS-STC-SUB FROM 1 BY 1
043000         UNTIL WS-STC-SUB > STY-CONTEST-COUNT(WS-STYLE-SUB).
043100
043200     PERFORM E30-PROCESS-MARK THRU E35-EXIT
043300       VARYING WS-MARK-SUB FROM 1 BY 1
043400         UNTIL WS-MARK-SUB > SCB-MARK-COUNT.
043500
043600     PERFORM E40-MARK-UNDERVOTES THRU E45-EXIT
043700       VARYING WS-STC-SUB FROM 1 BY 1
043800         UNTIL WS-STC-SUB > STY-CONTEST-COUNT(WS-STYLE-SUB).
043900
044000 E25-EXIT.
044100     PERFORM E10-READ-BALLOT THRU E15-EXIT.
044200     EXIT.
044300
044400 E30-PROCESS-MARK.
044500
044600     MOVE ZERO                    TO WS-MAP-SUB.
044700     PERFORM E31-SCAN-MAP THRU E31-EXIT
044800       UNTIL WS-MAP-SUB > STY-MAP-COUNT(WS-STYLE-SUB)
044900          OR MAP-BARCODE(WS-STYLE-SUB, WS-MAP-SUB) =
045000                 SCB-MARK-BARCODES(WS-MARK-SUB).
045100
045200     IF  WS-MAP-SUB > STY-MAP-COUNT(WS-STYLE-SUB)
045300         DISPLAY 'Missing barcode value '
045400                 SCB-MARK-BARCODES(WS-MARK-SUB)
045500                 ' in ballot style ' SCB-BALLOT-STYLE UPON PRINTER
045600         GO TO E35-EXIT
045700     END-IF.
045800
045900     MOVE MAP-CONTEST-SUB(WS-STYLE-SUB, WS-MAP-SUB) TO WS-CONTEST-SUB.
046000     MOVE MAP-SEL-SUB(WS-STYLE-SUB, WS-MAP-SUB)     TO WS-SEL-SUB.
046100     ADD  1 TO SEL-COUNT(WS-CONTEST-SUB, WS-SEL-SUB).
046200
046300     PERFORM E32-MARK-STY-CONTEST THRU E32-EXIT
046400       VARYING WS-STC-SUB FROM 1 BY 1
046500         UNTIL WS-STC-SUB > STY-CONTEST-COUNT(WS-STYLE-SUB)
046600            OR STC-CONTEST-SUB(WS-STYLE-SUB, WS-STC-SUB) =
046700               WS-CONTEST-SUB.
046800 E35-EXIT.
046900     EXIT.
047000
047100 E31-SCAN-MAP.
047200     ADD  1                       TO WS-MAP-SUB.
047300 E31-EXIT.
047400     EXIT.
047500
047600 E32-MARK-STY-CONTEST.
047700     IF  STC-CONTEST-SUB(WS-STYLE-SUB, WS-STC-SUB) = WS-CONTEST-SUB
047800         SET STC-WAS-SELECTED(WS-STYLE-SUB, WS-STC-SUB) TO TRUE
047900     END-IF.
048000 E32-EXIT.
048100     EXIT.
048200
048300 E40-MARK-UNDERVOTES.
048400     IF  NOT STC-WAS-SELECTED(WS-STYLE-SUB, WS-STC-SUB)
048500         MOVE STC-CONTEST-SUB(WS-STYLE-SUB, WS-STC-SUB)
048600                                   TO WS-CONTEST-SUB
048700         MOVE WS-OU-NAME(2)        TO WS-SEL-LOOKUP-NAME
048800         PERFORM P40-FIND-SELECTION THRU P45-EXIT
048900         IF  WS-SEL-SUB NOT = ZERO
049000             ADD  1 TO SEL-COUNT(WS-CONTEST-SUB, WS-SEL-SUB)
049100         END-IF
049200     END-IF.
049300 E45-EXIT.
049400     EXIT.
049500
049600/*****************************************************************
049700*    SHARED LOOKUP AND TABLE-MAINTENANCE PARAGRAPHS               *
049800*****************************************************************
049900 P10-FIND-OR-ADD-CONTEST.
050000     MOVE ZERO                    TO WS-CONTEST-SUB.
050100     PERFORM P11-SCAN-CONTEST THRU P11-EXIT
050200       VARYING WS-CONTEST-SUB FROM 1 BY 1
050300         UNTIL WS-CONTEST-SUB > WS-CONTEST-COUNT
050400            OR CNT-NAME(WS-CONTEST-SUB) = CNL-CONTEST-NAME.
050500
050600     IF  WS-CONTEST-SUB > WS-CONTEST-COUNT
050700         ADD  1                   TO WS-CONTEST-COUNT
050800         MOVE WS-CONTEST-COUNT    TO WS-CONTEST-SUB
050900         MOVE CNL-CONTEST-NAME    TO CNT-NAME(WS-CONTEST-SUB)
051000         MOVE ZERO                TO CNT-SEL-COUNT(WS-CONTEST-SUB)
051100     END-IF.
051200 P15-EXIT.
051300     EXIT.
051400
051500 P11-SCAN-CONTEST.
051600     CONTINUE.
051700 P11-EXIT.
051800     EXIT.
051900
052000 P20-FIND-OR-ADD-SELECTION.
052100     MOVE ZERO                    TO WS-SEL-SUB.
052200     PERFORM P21-SCAN-SELECTION THRU P21-EXIT
052300       VARYING WS-SEL-SUB FROM 1 BY 1
052400         UNTIL WS-SEL-SUB > CNT-SEL-COUNT(WS-CONTEST-SUB)
052500            OR SEL-NAME(WS-CONTEST-SUB, WS-SEL-SUB) = CNL-SELECTION.
052600
052700     IF  WS-SEL-SUB > CNT-SEL-COUNT(WS-CONTEST-SUB)
052800         ADD  1 TO CNT-SEL-COUNT(WS-CONTEST-SUB)
052900         MOVE CNT-SEL-COUNT(WS-CONTEST-SUB) TO WS-SEL-SUB
053000         MOVE CNL-SELECTION       TO
053100                 SEL-NAME(WS-CONTEST-SUB, WS-SEL-SUB)
053200         MOVE ZERO                TO
053300                 SEL-COUNT(WS-CONTEST-SUB, WS-SEL-SUB)
053400     END-IF.
053500 P25-EXIT.
053600     EXIT.
053700
053800 P21-SCAN-SELECTION.
053900     CONTINUE.
054000 P21-EXIT.
054100     EXIT.
054200
054300* FIND-ONLY LOOKUPS, NO ADD - USED TO VALIDATE BALLOT-POSITION ROWS
054400* AND TO RESOLVE UNDERVOTE SELECTIONS AT REPORT TIME.  WS-CONTEST-SUB
054500* COMES BACK ZERO WHEN THE NAME IS NOT ON THE MASTER LIST.
054600 P30-FIND-CONTEST.
054700     MOVE ZERO                    TO WS-CONTEST-SUB.
054800     PERFORM P31-SCAN-FIND-CONTEST THRU P31-EXIT
054900       VARYING WS-CONTEST-SUB FROM 1 BY 1
055000         UNTIL WS-CONTEST-SUB > WS-CONTEST-COUNT
055100            OR CNT-NAME(WS-CONTEST-SUB) = WS-CONTEST-LOOKUP-NAME.
055200     IF  WS-CONTEST-SUB > WS-CONTEST-COUNT
055300         MOVE ZERO                TO WS-CONTEST-SUB
055400     END-IF.
055500 P35-EXIT.
055600     EXIT.
055700
055800 P31-SCAN-FIND-CONTEST.
055900     CONTINUE.
056000 P31-EXIT.
056100     EXIT.
056200
056300 P40-FIND-SELECTION.
056400     MOVE ZERO                    TO WS-SEL-SUB.
056500     PERFORM P41-SCAN-FIND-SEL THRU P41-EXIT
056600       VARYING WS-SEL-SUB FROM 1 BY 1
056700         UNTIL WS-SEL-SUB > CNT-SEL-COUNT(WS-CONTEST-SUB)
056800            OR SEL-NAME(WS-CONTEST-SUB, WS-SEL-SUB) =
056900               WS-SEL-LOOKUP-NAME.
057000     IF  WS-SEL-SUB > CNT-SEL-COUNT(WS-CONTEST-SUB)
057100         MOVE ZERO                TO WS-SEL-SUB
057200     END-IF.
057300 P45-EXIT.
057400     EXIT.
057500
057600 P41-SCAN-FIND-SEL.
057700     CONTINUE.
057800 P41-EXIT.
057900     EXIT.
058000
058100 P50-FIND-OR-ADD-STYLE.
058200     MOVE ZERO                    TO WS-STYLE-SUB.
058300     PERFORM P51-SCAN-STYLE THRU P51-EXIT
058400       VARYING WS-STYLE-SUB FROM 1 BY 1
058500         UNTIL WS-STYLE-SUB > WS-STYLE-COUNT
058600            OR STY-KEY(WS-STYLE-SUB) = WS-BPS-TYPE-AND-ID.
058700
058800     IF  WS-STYLE-SUB > WS-STYLE-COUNT
058900         ADD  1                   TO WS-STYLE-COUNT
059000         MOVE WS-STYLE-COUNT      TO WS-STYLE-SUB
059100         MOVE WS-BPS-TYPE-AND-ID  TO STY-KEY(WS-STYLE-SUB)
059200         MOVE ZERO                TO STY-MAP-COUNT(WS-STYLE-SUB)
059300                                      STY-CONTEST-COUNT(WS-STYLE-SUB)
059400     END-IF.
059500 P55-EXIT.
059600     EXIT.
059700
059800 P51-SCAN-STYLE.
059900     CONTINUE.
060000 P51-EXIT.
060100     EXIT.
060200
060300* SEE CHANGE 06/07/1997 - A REPEATED BARCODE WITHIN A STYLE IS
060400* LOGGED AND THE LAST MAPPING SEEN WINS.
060500 P60-ADD-MAP-ENTRY.
060600     MOVE ZERO                    TO WS-MAP-SUB.
060700     PERFORM P61-SCAN-MAP THRU P61-EXIT
060800       VARYING WS-MAP-SUB FROM 1 BY 1
060900         UNTIL WS-MAP-SUB > STY-MAP-COUNT(WS-STYLE-SUB)
061000            OR MAP-BARCODE(WS-STYLE-SUB, WS-MAP-SUB) = BPS-BARCODE.
061100
061200     IF  WS-MAP-SUB > STY-MAP-COUNT(WS-STYLE-SUB)
061300         ADD  1 TO STY-MAP-COUNT(WS-STYLE-SUB)
061400         MOVE STY-MAP-COUNT(WS-STYLE-SUB) TO WS-MAP-SUB
061500     ELSE
061600         DISPLAY 'Duplicate barcode ' BPS-BARCODE
061700                 ' in style ' WS-BPS-TYPE-AND-ID UPON PRINTER
061800     END-IF.
061900
062000     MOVE BPS-BARCODE             TO
062100             MAP-BARCODE(WS-STYLE-SUB, WS-MAP-SUB).
062200     MOVE WS-CONTEST-SUB          TO
062300             MAP-CONTEST-SUB(WS-STYLE-SUB, WS-MAP-SUB).
062400     MOVE WS-SEL-SUB              TO
062500             MAP-SEL-SUB(WS-STYLE-SUB, WS-MAP-SUB).
062600 P65-EXIT.
062700     EXIT.
062800
062900 P61-SCAN-MAP.
063000     ADD  1                       TO WS-MAP-SUB.
063100 P61-EXIT.
063200     EXIT.
063300
063400 P70-ADD-STYLE-CONTEST.
063500     MOVE ZERO                    TO WS-STC-SUB.
063600     PERFORM P72-SCAN-STY-CONTEST THRU P72-EXIT
063700       VARYING WS-STC-SUB FROM 1 BY 1
063800         UNTIL WS-STC-SUB > STY-CONTEST-COUNT(WS-STYLE-SUB)
063900            OR STC-CONTEST-SUB(WS-STYLE-SUB, WS-STC-SUB) =
064000               WS-CONTEST-SUB.
064100
064200     IF  WS-STC-SUB > STY-CONTEST-COUNT(WS-STYLE-SUB)
064300         ADD  1 TO STY-CONTEST-COUNT(WS-STYLE-SUB)
064400         MOVE STY-CONTEST-COUNT(WS-STYLE-SUB) TO WS-STC-SUB
064500         MOVE WS-CONTEST-SUB      TO
064600                 STC-CONTEST-SUB(WS-STYLE-SUB, WS-STC-SUB)
064700         MOVE 'N'                 TO
064800                 STC-SELECTED-SWITCH(WS-STYLE-SUB, WS-STC-SUB)
064900     END-IF.
065000 P75-EXIT.
065100     EXIT.
065200
065300 P72-SCAN-STY-CONTEST.
065400     CONTINUE.
065500 P72-EXIT.
065600     EXIT.
065700
065800 P73-CLEAR-SELECTED.
065900     MOVE 'N' TO STC-SELECTED-SWITCH(WS-STYLE-SUB, WS-STC-SUB).
066000 P73-EXIT.
066100     EXIT.
066200
066300* APPENDS THE OVERVOTE / UNDERVOTE SELECTIONS TO EVERY MASTER
066400* CONTEST AT LOAD TIME IF THE SOURCE LIST DID NOT ALREADY CARRY
066500* THEM.
066600 P90-APPEND-OVER-UNDER.
066700     PERFORM P91-ONE-CONTEST THRU P91-EXIT
066800       VARYING WS-OU-SUB FROM 1 BY 1 UNTIL WS-OU-SUB > 2.
066900 P95-EXIT.
067000     EXIT.
067100
067200 P91-ONE-CONTEST.
067300     MOVE ZERO                    TO WS-SEL-SUB.
067400     PERFORM P21-SCAN-SELECTION THRU P21-EXIT
067500       VARYING WS-SEL-SUB FROM 1 BY 1
067600         UNTIL WS-SEL-SUB > CNT-SEL-COUNT(WS-CONTEST-SUB)
067700            OR SEL-NAME(WS-CONTEST-SUB, WS-SEL-SUB) =
067800               WS-OU-NAME(WS-OU-SUB).
067900
068000     IF  WS-SEL-SUB > CNT-SEL-COUNT(WS-CONTEST-SUB)
068100         ADD  1 TO CNT-SEL-COUNT(WS-CONTEST-SUB)
068200         MOVE CNT-SEL-COUNT(WS-CONTEST-SUB) TO WS-SEL-SUB
068300         MOVE WS-OU-NAME(WS-OU-SUB) TO
068400                 SEL-NAME(WS-CONTEST-SUB, WS-SEL-SUB)
068500         MOVE ZERO                TO
068600                 SEL-COUNT(WS-CONTEST-SUB, WS-SEL-SUB)
068700     END-IF.
068800 P91-EXIT.
068900     EXIT.
069000
069100 P80-FIND-STYLE.
069200     MOVE ZERO                    TO WS-STYLE-SUB.
069300     PERFORM P81-SCAN-FIND-STYLE THRU P81-EXIT
069400       VARYING WS-STYLE-SUB FROM 1 BY 1
069500         UNTIL WS-STYLE-SUB > WS-STYLE-COUNT
069600            OR STY-KEY(WS-STYLE-SUB) = WS-SCB-STYLE.
069700     IF  WS-STYLE-SUB > WS-STYLE-COUNT
069800         MOVE ZERO                TO WS-STYLE-SUB
069900     END-IF.
070000 P85-EXIT.
070100     EXIT.
070200
070300 P81-SCAN-FIND-STYLE.
070400     CONTINUE.
070500 P81-EXIT.
070600     EXIT.
070700
070800/*****************************************************************
070900*    REPORT ROUTINES                                              *
071000*****************************************************************
071100 R00-PRINT-CONTESTS.
071200
071300     PERFORM R10-PRINT-SELECTION THRU R15-EXIT
071400       VARYING WS-SEL-SUB FROM 1 BY 1
071500         UNTIL WS-SEL-SUB > CNT-SEL-COUNT(WS-CONTEST-SUB).
071600
071700     PERFORM R20-PRINT-CONTEST-TOTAL THRU R25-EXIT.
071800 R05-EXIT.
071900     EXIT.
072000
072100 R10-PRINT-SELECTION.
072200     DISPLAY CNT-NAME(WS-CONTEST-SUB) ', '
072300             SEL-NAME(WS-CONTEST-SUB, WS-SEL-SUB) ', '
072400             SEL-COUNT(WS-CONTEST-SUB, WS-SEL-SUB) UPON PRINTER.
072500 R15-EXIT.
072600     EXIT.
072700
072800 R20-PRINT-CONTEST-TOTAL.
072900     MOVE ZERO                    TO WS-CONTEST-TOTAL.
073000     PERFORM R21-ADD-SEL THRU R21-EXIT
073100       VARYING WS-SEL-SUB FROM 1 BY 1
073200         UNTIL WS-SEL-SUB > CNT-SEL-COUNT(WS-CONTEST-SUB).
073300     DISPLAY CNT-NAME(WS-CONTEST-SUB) ' TOTAL, '
073400             WS-CONTEST-TOTAL UPON PRINTER.
073500 R25-EXIT.
073600     EXIT.
073700
073800 R21-ADD-SEL.
073900     ADD  SEL-COUNT(WS-CONTEST-SUB, WS-SEL-SUB) TO WS-CONTEST-TOTAL.
074000 R21-EXIT.
074100     EXIT.
074200
074300 R50-PRINT-UNUSED-STYLES.
074400     MOVE ZERO                    TO WS-MAP-SUB.
074410
074420* WALK THE STYLE TABLE BY STY-KEY ORDER, NOT LOAD ORDER - SEE
074430* CHANGE 07/14/2006.  THE SORT IS DONE ON A SMALL SUBSCRIPT
074440* ARRAY, NOT THE STYLE ENTRIES THEMSELVES, SO THE BARCODE MAP
074450* SUBSCRIPTS USED ELSEWHERE IN THIS PROGRAM ARE UNDISTURBED.
074460     PERFORM S00-SORT-STYLE-INDEX THRU S05-EXIT.
074500     PERFORM R51-CHECK-STYLE THRU R51-EXIT
074600       VARYING SRT-I FROM 1 BY 1
074700         UNTIL SRT-I > WS-STYLE-COUNT.
074800
074900     IF  WS-MAP-SUB = ZERO
075000         DISPLAY 'No unused ballot styles found' UPON PRINTER
075100     END-IF.
075200 R55-EXIT.
075300     EXIT.
075400
075500 R51-CHECK-STYLE.
075510     MOVE WS-STYLE-SORT-IDX(SRT-I) TO WS-STYLE-SUB.
075600     IF  NOT STY-IS-USED(WS-STYLE-SUB)
075700         DISPLAY 'Unused ballot style ' STY-KEY(WS-STYLE-SUB)
075800                                        UPON PRINTER
075900         ADD  1                   TO WS-MAP-SUB
076000     END-IF.
076100 R51-EXIT.
076200     EXIT.
076210
076220* SMALL BUBBLE SORT OVER THE SUBSCRIPT ARRAY ONLY - SAME PATTERN
076230* AS EVMISTAP'S S00-SORT-CONTESTS, ADAPTED FOR AN INDEX-ONLY SORT.
076240 S00-SORT-STYLE-INDEX.
076250     MOVE ZERO                    TO SRT-I.
076260     PERFORM S01-LOAD-ONE-INDEX THRU S01-EXIT
076270       VARYING SRT-I FROM 1 BY 1 UNTIL SRT-I > WS-STYLE-COUNT.
076280
076290     IF  WS-STYLE-COUNT < 2
076300         GO TO S05-EXIT
076310     END-IF.
076320
076330     SET  SRT-A-SWAP-WAS-MADE     TO TRUE.
076340     PERFORM S10-ONE-SORT-PASS THRU S15-EXIT
076350       UNTIL NOT SRT-A-SWAP-WAS-MADE.
076360 S05-EXIT.
076370     EXIT.
076380
076390 S01-LOAD-ONE-INDEX.
076400     MOVE SRT-I                    TO WS-STYLE-SORT-IDX(SRT-I).
076410 S01-EXIT.
076420     EXIT.
076430
076440 S10-ONE-SORT-PASS.
076450     MOVE 'N'                      TO SRT-SWAP-SWITCH.
076460     PERFORM S11-COMPARE-PAIR THRU S11-EXIT
076470       VARYING SRT-J FROM 1 BY 1 UNTIL SRT-J > WS-STYLE-COUNT - 1.
076480 S15-EXIT.
076490     EXIT.
076500
076510 S11-COMPARE-PAIR.
076520     IF  STY-KEY(WS-STYLE-SORT-IDX(SRT-J))
076530           > STY-KEY(WS-STYLE-SORT-IDX(SRT-J + 1))
076540         MOVE WS-STYLE-SORT-IDX(SRT-J)     TO WS-SORT-HOLD-IDX
076550         MOVE WS-STYLE-SORT-IDX(SRT-J + 1) TO
076560                 WS-STYLE-SORT-IDX(SRT-J)
076570         MOVE WS-SORT-HOLD-IDX             TO
076580                 WS-STYLE-SORT-IDX(SRT-J + 1)
076590         SET  SRT-A-SWAP-WAS-MADE TO TRUE
076600     END-IF.
076610 S11-EXIT.
076620     EXIT.
