000100******************************************************************
000200*    EVRESTAP -- SCANNER RESULTS TAPE                            *
000300*    ONE RECORD PER SCANNER RESULTS TAPE READING.                *
000400*    CAND-VOTES IS THE FIXED 11-CANDIDATE WATCH LIST, IN ORDER:  *
000500*    TRUMP,HALEY,CRUZ,BIDEN,ALLRED,BLACKLOCK,JONES,DEVINE,WEEMS, *
000600*    BLAND,GOLDSTEIN.  RECORD IS FULL -- NO SLACK FOR A FILLER.  *
000700******************************************************************
000800 01  RTP-RECORD.
000900     03  RTP-PATHNAME               PIC  X(30).
001000     03  RTP-SERIAL-NUMBER          PIC  X(12).
001100     03  RTP-PUBLIC-COUNT           PIC  9(06).
001200     03  RTP-EXPRESS-CARDS          PIC  9(06).
001300     03  RTP-SHEETS-PROC            PIC  9(06).
001400     03  RTP-CAND-VOTES             PIC  9(06) OCCURS 11 TIMES.
