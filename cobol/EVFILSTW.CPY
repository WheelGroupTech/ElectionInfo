000100******************************************************************
000200*    EVFILSTW -- SHARED FILE STATUS CHECK WORK AREA              *
000300*    COPY INTO WORKING-STORAGE OF EVERY BATCH PROGRAM.  THE      *
000400*    CALLING PROGRAM MOVES THE FILE NAME, THE OPERATION IN       *
000500*    PROGRESS AND THE TWO-BYTE STATUS INTO THIS AREA AND THEN    *
000600*    PERFORMS B90-CHECK-STATUS THRU B95-EXIT-CHECK (COPY         *
000700*    EVFILSTP).                                                  *
000800******************************************************************
000900 01  WS-FILE-CHECK.
001000     03  WS-CHK-FILE                PIC  X(08).
001100     03  WS-CHK-OPER                PIC  X(08).
001200     03  WS-CHK-STAT                PIC  X(02).
001300         88  STAT-NORMAL                VALUE '00'.
001400         88  STAT-EOFILE                VALUE '10'.
001500         88  STAT-DUPKEY                VALUE '02' '22'.
001600         88  STAT-NOTFND                VALUE '23'.
