000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    EVRECONC.
000900 AUTHOR.        K PLUM.
001000 DATE-WRITTEN.  MARCH 1995.
001100 DATE-COMPILED.
001200 INSTALLATION.  TRAVIS COUNTY ELECTIONS DIVISION.
001300 SECURITY.      BATCH.
001400*REMARKS.       RECONCILES THE VOTER ROSTER AGAINST THE REGISTERED-
001500*               VOTER FILE.  A ROSTER VUID FOUND ON THE REGISTRATION
001600*               FILE IS CHECKED FOR A LAST-NAME CHANGE; A VUID NOT
001700*               FOUND THERE IS WRITTEN TO THE UNKNOWN-VOTER FILE AND,
001800*               WHEN A SECOND REGISTRATION LIST IS ON HAND, CHECKED
001900*               AGAIN AGAINST IT.
002000
002100* CHANGE HISTORY -------------------------------------------------RECONC1 
002200* 03/20/1995 KP  ORIGINAL PROGRAM - ROSTER/REGISTRATION           RECONC1 
002300*                RECONCILIATION.                                  RECONC1 
002400* 07/11/1997 RM  SECOND-PASS RECHECK OF UNKNOWN VOTERS AGAINST A  RECONC2 
002500*                SECOND REGISTRATION LIST ADDED (REQUEST #2230).  RECONC2 
002600* 01/19/1998 JO  Y2K - WS-RUN-DATE EXPANDED TO 4-DIGIT CENTURY.   RECONC3 
002650* 04/02/2001 TS  LAST-NAME-CHANGE CHECK NOW IGNORES CASE AND      RECONC4 
002660*                EXTRA EMBEDDED BLANKS BEFORE COMPARING           RECONC4 
002670*                (REQUEST #2905).                                 RECONC4 
002680* 10/11/2005 KP  UNKNOWN-VOTER FILE NOW CARRIES THE PRECINCT      RECONC5 
002690*                FROM THE ROSTER RECORD (REQUEST #5672).          RECONC5 
002750* END OF HISTORY ---------------------------------------------------------
002800
002900/*****************************************************************
003000*                                                                *
003100*    ENVIRONMENT DIVISION                                        *
003200*                                                                *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500
003600*****************************************************************
003700*    CONFIGURATION SECTION                                       *
003800*****************************************************************
003900 CONFIGURATION SECTION.
004000
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300
004400 SPECIAL-NAMES.
004500     SYSLST IS PRINTER,
004600     UPSI-0 ON STATUS IS WITH-SECOND-LIST,
004700     UPSI-1 ON STATUS IS WITH-DETAIL.
004800
004900*****************************************************************
005000*    INPUT-OUTPUT SECTION                                        *
005100*****************************************************************
005200 INPUT-OUTPUT SECTION.
005300
005400 FILE-CONTROL.
005500
005600     SELECT EVREGV1
005700         ASSIGN TO EVREGV1
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS FILE1-STAT
005950                        FILE1-FDBK.
006000
006100     SELECT EVREGV2
006200         ASSIGN TO EVREGV2
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS FILE2-STAT
006450                        FILE2-FDBK.
006500
006600     SELECT EVROSTR
006700         ASSIGN TO EVROSTR
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS FILE3-STAT
006950                        FILE3-FDBK.
007000
007100     SELECT EVUNKVOT
007200         ASSIGN TO EVUNKVOT
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS FILE4-STAT
007450                        FILE4-FDBK.
007500
007600/*****************************************************************
007700*                                                                *
007800*    DATA DIVISION                                               *
007900*                                                                *
008000*****************************************************************
008100 DATA DIVISION.
008200
008300*****************************************************************
008400*    FILE SECTION                                                *
008500*****************************************************************
008600 FILE SECTION.
008700
008800 FD  EVREGV1
008900     RECORDING MODE IS F
009000     RECORD CONTAINS 70 CHARACTERS
009100     LABEL RECORDS ARE STANDARD.
009200 COPY EVREGVOT.
009300
009400 FD  EVREGV2
009500     RECORDING MODE IS F
009600     RECORD CONTAINS 70 CHARACTERS
009700     LABEL RECORDS ARE STANDARD.
009800 COPY EVREGVOT REPLACING ==RGV-== BY ==RG2-==.
009900
010000 FD  EVROSTR
010100     RECORDING MODE IS F
010200     RECORD CONTAINS 87 CHARACTERS
010300     LABEL RECORDS ARE STANDARD.
010400 COPY EVROSVOT.
010500
010600 FD  EVUNKVOT
010700     RECORDING MODE IS F
010800     RECORD CONTAINS 87 CHARACTERS
010900     LABEL RECORDS ARE STANDARD.
011000 COPY EVROSVOT REPLACING ==RSV-== BY ==UNK-==.
011100
011200*****************************************************************
011300*    WORKING-STORAGE SECTION                                     *
011400*****************************************************************
011500 WORKING-STORAGE SECTION.
011600
011700 01  WS-FIELDS.
011800   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
011900   03  THIS-PGM                  PIC  X(08)   VALUE 'EVRECONC'.
012000   03  WS-RUN-DATE               PIC  9(06).
012100   03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
012200     05  WS-RUN-YY               PIC  9(02).
012300     05  WS-RUN-MM               PIC  9(02).
012400     05  WS-RUN-DD               PIC  9(02).
012500
012600   03  REG1-EOF-SWITCH           PIC  X(01)   VALUE 'N'.
012700     88  REG1-AT-EOF                          VALUE 'Y'.
012800   03  REG2-EOF-SWITCH           PIC  X(01)   VALUE 'N'.
012900     88  REG2-AT-EOF                          VALUE 'Y'.
013000   03  ROSTER-EOF-SWITCH         PIC  X(01)   VALUE 'N'.
013100     88  ROSTER-AT-EOF                        VALUE 'Y'.
013200   03  UNKNOWN-EOF-SWITCH        PIC  X(01)   VALUE 'N'.
013300     88  UNKNOWN-AT-EOF                       VALUE 'Y'.
013400
013500   03  FILE1-STAT                PIC  X(02).
013520   03  FILE1-FDBK                PIC  X(04).
013600   03  FILE2-STAT                PIC  X(02).
013620   03  FILE2-FDBK                PIC  X(04).
013700   03  FILE3-STAT                PIC  X(02).
013720   03  FILE3-FDBK                PIC  X(04).
013800   03  FILE4-STAT                PIC  X(02).
013820   03  FILE4-FDBK                PIC  X(04).
013900
014000   03  STOP-RUN-SWITCH           PIC  X(01)   VALUE 'N'.
014100     88  STOP-THE-RUN                         VALUE 'Y'.
014200
014300   03  WS-VOTERS-ANALYZED        PIC S9(07)   COMP VALUE ZERO.
014400   03  WS-NAME-CORRECT           PIC S9(07)   COMP VALUE ZERO.
014500   03  WS-NAME-CHANGE            PIC S9(07)   COMP VALUE ZERO.
014600   03  WS-UNKNOWN-COUNT          PIC S9(07)   COMP VALUE ZERO.
014700   03  WS-UNKNOWN-REP            PIC S9(07)   COMP VALUE ZERO.
014800   03  WS-UNKNOWN-DEM            PIC S9(07)   COMP VALUE ZERO.
014900   03  FILLER                    PIC  X(06)   VALUE SPACES.
015000
015100* AN ALPHABET USED BY INSPECT CONVERTING TO FOLD NAME TEXT TO
015200* UPPER CASE BEFORE THE ROSTER/REGISTRATION LAST-NAME COMPARE.
015300 01  WS-CASE-ALPHABETS.
015400   03  FILLER                    PIC  X(26)
015500                                  VALUE 'abcdefghijklmnopqrstuvwxyz'.
015600   03  FILLER                    PIC  X(26)
015700                                  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015800 01  WS-CASE-ALPHABETS-R REDEFINES WS-CASE-ALPHABETS.
015900   03  WS-LOWER-ALPHABET         PIC  X(26).
016000   03  WS-UPPER-ALPHABET         PIC  X(26).
016100
016200* REGISTRATION LIST 1 VUID/LAST-NAME TABLE.
016300 01  WS-REG-TABLE-1.
016400   03  V1-ENTRY OCCURS 2000 TIMES.
016500     05  V1-VUID                 PIC  X(10).
016600     05  V1-LAST-NAME            PIC  X(20).
016700 01  WS-REG-COUNT-1               PIC S9(04)  COMP VALUE ZERO.
016800 01  WS-V1-SUB                    PIC S9(04)  COMP.
016900
017000* REGISTRATION LIST 2 VUID/LAST-NAME TABLE - BUILT ONLY WHEN THE
017100* SECOND PASS RUNS.
017200 01  WS-REG-TABLE-2.
017300   03  V2-ENTRY OCCURS 2000 TIMES.
017400     05  V2-VUID                 PIC  X(10).
017500     05  V2-LAST-NAME            PIC  X(20).
017600 01  WS-REG-COUNT-2               PIC S9(04)  COMP VALUE ZERO.
017700 01  WS-V2-SUB                    PIC S9(04)  COMP.
017800
017900 01  WS-KEY-ROSTER-LAST           PIC  X(20).
018000 01  WS-KEY-REG-LAST              PIC  X(20).
018100
018200 01  WS-REPORT-LINE.
018300   03  WS-RPT-LABEL                PIC  X(30).
018400   03  WS-RPT-COUNT                PIC  ZZZ,ZZ9.
018450   03  FILLER                      PIC  X(01).
018500 01  WS-REPORT-LINE-R REDEFINES WS-REPORT-LINE.
018600   03  WS-RPT-FULL                 PIC  X(38).
018700
018800 COPY EVFILSTW.
018900
019000/*****************************************************************
019100*                                                                *
019200*    PROCEDURE DIVISION                                          *
019300*                                                                *
019400*****************************************************************
019500 PROCEDURE DIVISION.
019600
019700*****************************************************************
019800*    MAINLINE ROUTINE                                            *
019900*****************************************************************
020000 A00-MAINLINE-ROUTINE.
020100
020200     PERFORM B10-INITIALIZATION THRU B15-EXIT.
020300
020400     PERFORM C00-LOAD-REGISTRATION-1 THRU C05-EXIT.
020500     PERFORM D00-RECONCILE-ROSTER THRU D05-EXIT.
020600     PERFORM R00-PRINT-SUMMARY THRU R05-EXIT.
020700
020800     IF  WITH-SECOND-LIST AND WS-UNKNOWN-COUNT > ZERO
020900         PERFORM E00-LOAD-REGISTRATION-2 THRU E05-EXIT
021000         MOVE ZERO TO WS-VOTERS-ANALYZED
021100         MOVE ZERO TO WS-NAME-CORRECT
021200         MOVE ZERO TO WS-NAME-CHANGE
021300         MOVE ZERO TO WS-UNKNOWN-COUNT
021400         MOVE ZERO TO WS-UNKNOWN-REP
021500         MOVE ZERO TO WS-UNKNOWN-DEM
021600         PERFORM F00-RECONCILE-UNKNOWNS THRU F05-EXIT
021700         PERFORM R10-PRINT-SUMMARY-2 THRU R15-EXIT
021800     END-IF.
021900
022000     PERFORM B20-TERMINATION THRU B25-EXIT.
022100
022200     GOBACK.
022300
022400/*****************************************************************
022500*    PROGRAM INITIALIZATION ROUTINE                              *
022600*****************************************************************
022700 B10-INITIALIZATION.
022800
022900     COPY EVBCHINI.
023000
023100 B15-EXIT.
023200     EXIT.
023300
023400/*****************************************************************
023500*    PROGRAM TERMINATION ROUTINE                                 *
023600*****************************************************************
023700 B20-TERMINATION.
023800
023900     IF  STOP-THE-RUN
024000         MOVE 8                   TO RETURN-CODE
024100     END-IF.
024200
024300     COPY EVBCHRTN.
024400
024500 B25-EXIT.
024600     EXIT.
024700
024800/*****************************************************************
024900*    CHECK A SEQUENTIAL FILE'S STATUS                             *
025000*****************************************************************
025100 B90-CHECK-STATUS.
025200     COPY EVFILSTP.
025300 B95-EXIT-CHECK.
025400     EXIT.
025500
025600/*****************************************************************
025700*    LOAD REGISTRATION LIST 1 INTO THE LOOKUP TABLE                *
025800*****************************************************************
025900 C00-LOAD-REGISTRATION-1.
026000
026100     OPEN INPUT EVREGV1.
026200     MOVE 'EVREGV1'               TO WS-CHK-FILE.
026300     MOVE 'OPEN'                  TO WS-CHK-OPER.
026400     MOVE FILE1-STAT              TO WS-CHK-STAT.
026500     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
026600
026700     PERFORM C10-READ-REG-1 THRU C15-EXIT.
026800     PERFORM C20-PROCESS-REG-1 THRU C25-EXIT UNTIL REG1-AT-EOF.
026900
027000     CLOSE EVREGV1.
027100     MOVE 'EVREGV1'               TO WS-CHK-FILE.
027200     MOVE 'CLOSE'                 TO WS-CHK-OPER.
027300     MOVE FILE1-STAT              TO WS-CHK-STAT.
027400     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
027500 C05-EXIT.
027600     EXIT.
027700
027800 C10-READ-REG-1.
027900     READ EVREGV1.
028000     MOVE 'EVREGV1'               TO WS-CHK-FILE.
028100     MOVE 'READ'                  TO WS-CHK-OPER.
028200     MOVE FILE1-STAT              TO WS-CHK-STAT.
028300     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
028400     IF  STAT-EOFILE
028500         SET REG1-AT-EOF          TO TRUE
028600     END-IF.
028700 C15-EXIT.
028800     EXIT.
028900
029000 C20-PROCESS-REG-1.
029100     IF  RGV-VUID NOT = SPACES
029200         PERFORM P10-FIND-OR-ADD-1 THRU P15-EXIT
029300     END-IF.
029400     PERFORM C10-READ-REG-1 THRU C15-EXIT.
029500 C25-EXIT.
029600     EXIT.
029700
029800 P10-FIND-OR-ADD-1.
029900     MOVE ZERO                    TO WS-V1-SUB.
030000     PERFORM P11-SCAN-REG-1 THRU P11-EXIT
030100       VARYING WS-V1-SUB FROM 1 BY 1
030200         UNTIL WS-V1-SUB > WS-REG-COUNT-1
030300            OR V1-VUID(WS-V1-SUB) = RGV-VUID.
030400
030500     IF  WS-V1-SUB > WS-REG-COUNT-1
030600         ADD  1                   TO WS-REG-COUNT-1
030700         MOVE WS-REG-COUNT-1      TO WS-V1-SUB
030800         MOVE RGV-VUID             TO V1-VUID(WS-V1-SUB)
030900         MOVE RGV-LAST-NAME        TO V1-LAST-NAME(WS-V1-SUB)
031000     END-IF.
031100 P15-EXIT.
031200     EXIT.
031300
031400 P11-SCAN-REG-1.
031500     CONTINUE.
031600 P11-EXIT.
031700     EXIT.
031800
031900/*****************************************************************
032000*    RECONCILE THE ROSTER AGAINST REGISTRATION LIST 1               *
032100*****************************************************************
032200 D00-RECONCILE-ROSTER.
032300
032400     OPEN INPUT  EVROSTR.
032500     MOVE 'EVROSTR'               TO WS-CHK-FILE.
032600     MOVE 'OPEN'                  TO WS-CHK-OPER.
032700     MOVE FILE3-STAT              TO WS-CHK-STAT.
032800     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
032900
033000     OPEN OUTPUT EVUNKVOT.
033100     MOVE 'EVUNKVOT'              TO WS-CHK-FILE.
033200     MOVE 'OPEN'                  TO WS-CHK-OPER.
033300     MOVE FILE4-STAT              TO WS-CHK-STAT.
033400     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
033500
033600     PERFORM D10-READ-ROSTER THRU D15-EXIT.
033700     PERFORM D20-PROCESS-ROSTER-VOTER THRU D25-EXIT
033800       UNTIL ROSTER-AT-EOF.
033900
034000     CLOSE EVROSTR.
034100     MOVE 'EVROSTR'               TO WS-CHK-FILE.
034200     MOVE 'CLOSE'                 TO WS-CHK-OPER.
034300     MOVE FILE3-STAT              TO WS-CHK-STAT.
034400     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
034500
034600     CLOSE EVUNKVOT.
034700     MOVE 'EVUNKVOT'              TO WS-CHK-FILE.
034800     MOVE 'CLOSE'                 TO WS-CHK-OPER.
034900     MOVE FILE4-STAT              TO WS-CHK-STAT.
035000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
035100 D05-EXIT.
035200     EXIT.
035300
035400 D10-READ-ROSTER.
035500     READ EVROSTR.
035600     MOVE 'EVROSTR'               TO WS-CHK-FILE.
035700     MOVE 'READ'                  TO WS-CHK-OPER.
035800     MOVE FILE3-STAT              TO WS-CHK-STAT.
035900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
036000     IF  STAT-EOFILE
036100         SET ROSTER-AT-EOF        TO TRUE
036200     END-IF.
036300 D15-EXIT.
036400     EXIT.
036500
036600 D20-PROCESS-ROSTER-VOTER.
036700     ADD  1                       TO WS-VOTERS-ANALYZED.
036800     PERFORM P20-FIND-IN-REG-1 THRU P25-EXIT.
036900     IF  WS-V1-SUB = ZERO
037000         PERFORM P40-WRITE-UNKNOWN THRU P45-EXIT
037100     ELSE
037200         PERFORM P30-COMPARE-NAMES-1 THRU P35-EXIT
037300     END-IF.
037400     PERFORM D10-READ-ROSTER THRU D15-EXIT.
037500 D25-EXIT.
037600     EXIT.
037700
037800 P20-FIND-IN-REG-1.
037900     MOVE ZERO                    TO WS-V1-SUB.
038000     PERFORM P21-SCAN-REG-1 THRU P21-EXIT
038100       VARYING WS-V1-SUB FROM 1 BY 1
038200         UNTIL WS-V1-SUB > WS-REG-COUNT-1
038300            OR V1-VUID(WS-V1-SUB) = RSV-VUID.
038400     IF  WS-V1-SUB > WS-REG-COUNT-1
038500         MOVE ZERO                TO WS-V1-SUB
038600     END-IF.
038700 P25-EXIT.
038800     EXIT.
038900
039000 P21-SCAN-REG-1.
039100     CONTINUE.
039200 P21-EXIT.
039300     EXIT.
039400
039500 P30-COMPARE-NAMES-1.
039600     MOVE RSV-LAST-NAME           TO WS-KEY-ROSTER-LAST.
039700     MOVE V1-LAST-NAME(WS-V1-SUB) TO WS-KEY-REG-LAST.
039800     INSPECT WS-KEY-ROSTER-LAST
039900         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
040000     INSPECT WS-KEY-REG-LAST
040100         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
040200     IF  WS-KEY-ROSTER-LAST = WS-KEY-REG-LAST
040300         ADD  1                   TO WS-NAME-CORRECT
040400     ELSE
040500         ADD  1                   TO WS-NAME-CHANGE
040600         IF  WITH-DETAIL
040700             DISPLAY 'Name change ' RSV-VUID ' ' RSV-PRECINCT ' '
040800                     RSV-LAST-NAME ' / ' V1-LAST-NAME(WS-V1-SUB)
040900                                      UPON PRINTER
041000         END-IF
041100     END-IF.
041200 P35-EXIT.
041300     EXIT.
041400
041500 P40-WRITE-UNKNOWN.
041600     ADD  1                       TO WS-UNKNOWN-COUNT.
041700     IF  RSV-IS-REP
041800         ADD  1                   TO WS-UNKNOWN-REP
041900     ELSE
042000         ADD  1                   TO WS-UNKNOWN-DEM
042100     END-IF.
042200     IF  WITH-DETAIL
042300         DISPLAY 'Unknown voter ' RSV-VUID ' ' RSV-PRECINCT ' '
042400                 RSV-LAST-NAME                UPON PRINTER
042500     END-IF.
042600     MOVE RSV-RECORD              TO UNK-RECORD.
042700     WRITE UNK-RECORD.
042800     MOVE 'EVUNKVOT'               TO WS-CHK-FILE.
042900     MOVE 'WRITE'                  TO WS-CHK-OPER.
043000     MOVE FILE4-STAT               TO WS-CHK-STAT.
043100     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
043200 P45-EXIT.
043300     EXIT.
043400
043500/*****************************************************************
043600*    LOAD REGISTRATION LIST 2 INTO THE LOOKUP TABLE                 *
043700*****************************************************************
043800 E00-LOAD-REGISTRATION-2.
043900
044000     OPEN INPUT EVREGV2.
044100     MOVE 'EVREGV2'               TO WS-CHK-FILE.
044200     MOVE 'OPEN'                  TO WS-CHK-OPER.
044300     MOVE FILE2-STAT              TO WS-CHK-STAT.
044400     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
044500
044600     PERFORM E10-READ-REG-2 THRU E15-EXIT.
044700     PERFORM E20-PROCESS-REG-2 THRU E25-EXIT UNTIL REG2-AT-EOF.
044800
044900     CLOSE EVREGV2.
045000     MOVE 'EVREGV2'               TO WS-CHK-FILE.
045100     MOVE 'CLOSE'                 TO WS-CHK-OPER.
045200     MOVE FILE2-STAT              TO WS-CHK-STAT.
045300     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
045400 E05-EXIT.
045500     EXIT.
045600
045700 E10-READ-REG-2.
045800     READ EVREGV2.
045900     MOVE 'EVREGV2'               TO WS-CHK-FILE.
046000     MOVE 'READ'                  TO WS-CHK-OPER.
046100     MOVE FILE2-STAT              TO WS-CHK-STAT.
046200     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
046300     IF  STAT-EOFILE
046400         SET REG2-AT-EOF          TO TRUE
046500     END-IF.
046600 E15-EXIT.
046700     EXIT.
046800
046900 E20-PROCESS-REG-2.
047000     IF  RG2-VUID NOT = SPACES
047100         PERFORM P50-FIND-OR-ADD-2 THRU P55-EXIT
047200     END-IF.
047300     PERFORM E10-READ-REG-2 THRU E15-EXIT.
047400 E25-EXIT.
047500     EXIT.
047600
047700 P50-FIND-OR-ADD-2.
047800     MOVE ZERO                    TO WS-V2-SUB.
047900     PERFORM P51-SCAN-REG-2 THRU P51-EXIT
048000       VARYING WS-V2-SUB FROM 1 BY 1
048100         UNTIL WS-V2-SUB > WS-REG-COUNT-2
048200            OR V2-VUID(WS-V2-SUB) = RG2-VUID.
048300
048400     IF  WS-V2-SUB > WS-REG-COUNT-2
048500         ADD  1                   TO WS-REG-COUNT-2
048600         MOVE WS-REG-COUNT-2      TO WS-V2-SUB
048700         MOVE RG2-VUID             TO V2-VUID(WS-V2-SUB)
048800         MOVE RG2-LAST-NAME        TO V2-LAST-NAME(WS-V2-SUB)
048900     END-IF.
049000 P55-EXIT.
049100     EXIT.
049200
049300 P51-SCAN-REG-2.
049400     CONTINUE.
049500 P51-EXIT.
049600     EXIT.
049700
049800/*****************************************************************
049900*    SECOND PASS - RECHECK THE UNKNOWN VOTERS AGAINST LIST 2        *
050000*****************************************************************
050100 F00-RECONCILE-UNKNOWNS.
050200
050300     OPEN INPUT EVUNKVOT.
050400     MOVE 'EVUNKVOT'              TO WS-CHK-FILE.
050500     MOVE 'OPEN'                  TO WS-CHK-OPER.
050600     MOVE FILE4-STAT              TO WS-CHK-STAT.
050700     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
050800
050900     PERFORM F10-READ-UNKNOWN THRU F15-EXIT.
051000     PERFORM F20-PROCESS-UNKNOWN-VOTER THRU F25-EXIT
051100       UNTIL UNKNOWN-AT-EOF.
051200
051300     CLOSE EVUNKVOT.
051400     MOVE 'EVUNKVOT'              TO WS-CHK-FILE.
051500     MOVE 'CLOSE'                 TO WS-CHK-OPER.
051600     MOVE FILE4-STAT              TO WS-CHK-STAT.
051700     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
051800 F05-EXIT.
051900     EXIT.
052000
052100 F10-READ-UNKNOWN.
052200     READ EVUNKVOT.
052300     MOVE 'EVUNKVOT'              TO WS-CHK-FILE.
052400     MOVE 'READ'                  TO WS-CHK-OPER.
052500     MOVE FILE4-STAT              TO WS-CHK-STAT.
052600     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
052700     IF  STAT-EOFILE
052800         SET UNKNOWN-AT-EOF       TO TRUE
052900     END-IF.
053000 F15-EXIT.
053100     EXIT.
053200
053300 F20-PROCESS-UNKNOWN-VOTER.
053400     ADD  1                       TO WS-VOTERS-ANALYZED.
053500     PERFORM P60-FIND-IN-REG-2 THRU P65-EXIT.
053600     IF  WS-V2-SUB = ZERO
053700         PERFORM P80-COUNT-STILL-UNKNOWN THRU P85-EXIT
053800     ELSE
053900         PERFORM P70-COMPARE-NAMES-2 THRU P75-EXIT
054000     END-IF.
054100     PERFORM F10-READ-UNKNOWN THRU F15-EXIT.
054200 F25-EXIT.
054300     EXIT.
054400
054500 P60-FIND-IN-REG-2.
054600     MOVE ZERO                    TO WS-V2-SUB.
054700     PERFORM P61-SCAN-REG-2 THRU P61-EXIT
054800       VARYING WS-V2-SUB FROM 1 BY 1
054900         UNTIL WS-V2-SUB > WS-REG-COUNT-2
055000            OR V2-VUID(WS-V2-SUB) = UNK-VUID.
055100     IF  WS-V2-SUB > WS-REG-COUNT-2
055200         MOVE ZERO                TO WS-V2-SUB
055300     END-IF.
055400 P65-EXIT.
055500     EXIT.
055600
055700 P61-SCAN-REG-2.
055800     CONTINUE.
055900 P61-EXIT.
056000     EXIT.
056100
056200 P70-COMPARE-NAMES-2.
056300     MOVE UNK-LAST-NAME           TO WS-KEY-ROSTER-LAST.
056400     MOVE V2-LAST-NAME(WS-V2-SUB) TO WS-KEY-REG-LAST.
056500     INSPECT WS-KEY-ROSTER-LAST
056600         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
056700     INSPECT WS-KEY-REG-LAST
056800         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
056900     IF  WS-KEY-ROSTER-LAST = WS-KEY-REG-LAST
057000         ADD  1                   TO WS-NAME-CORRECT
057100     ELSE
057200         ADD  1                   TO WS-NAME-CHANGE
057300         IF  WITH-DETAIL
057400             DISPLAY 'Name change ' UNK-VUID ' ' UNK-PRECINCT ' '
057500                     UNK-LAST-NAME ' / ' V2-LAST-NAME(WS-V2-SUB)
057600                                      UPON PRINTER
057700         END-IF
057800     END-IF.
057900 P75-EXIT.
058000     EXIT.
058100
058200 P80-COUNT-STILL-UNKNOWN.
058300     ADD  1                       TO WS-UNKNOWN-COUNT.
058400     IF  UNK-IS-REP
058500         ADD  1                   TO WS-UNKNOWN-REP
058600     ELSE
058700         ADD  1                   TO WS-UNKNOWN-DEM
058800     END-IF.
058900     IF  WITH-DETAIL
059000         DISPLAY 'Unknown voter ' UNK-VUID ' ' UNK-PRECINCT ' '
059100                 UNK-LAST-NAME                UPON PRINTER
059200     END-IF.
059300 P85-EXIT.
059400     EXIT.
059500
059600/*****************************************************************
059700*    PRINT SUMMARY - FIRST PASS, AGAINST REGISTRATION LIST 1        *
059800*****************************************************************
059900 R00-PRINT-SUMMARY.
060000     DISPLAY 'Reconciliation against registration list 1'
060100                                   UPON PRINTER.
060200     MOVE 'Voters analyzed'       TO WS-RPT-LABEL.
060300     MOVE WS-VOTERS-ANALYZED      TO WS-RPT-COUNT.
060400     DISPLAY WS-RPT-FULL          UPON PRINTER.
060500     MOVE 'Name correct'          TO WS-RPT-LABEL.
060600     MOVE WS-NAME-CORRECT         TO WS-RPT-COUNT.
060700     DISPLAY WS-RPT-FULL          UPON PRINTER.
060800     MOVE 'Name changes'          TO WS-RPT-LABEL.
060900     MOVE WS-NAME-CHANGE          TO WS-RPT-COUNT.
061000     DISPLAY WS-RPT-FULL          UPON PRINTER.
061100     MOVE 'Unknown'               TO WS-RPT-LABEL.
061200     MOVE WS-UNKNOWN-COUNT        TO WS-RPT-COUNT.
061300     DISPLAY WS-RPT-FULL          UPON PRINTER.
061400     MOVE 'Unknown, REP'          TO WS-RPT-LABEL.
061500     MOVE WS-UNKNOWN-REP          TO WS-RPT-COUNT.
061600     DISPLAY WS-RPT-FULL          UPON PRINTER.
061700     MOVE 'Unknown, DEM'          TO WS-RPT-LABEL.
061800     MOVE WS-UNKNOWN-DEM          TO WS-RPT-COUNT.
061900     DISPLAY WS-RPT-FULL          UPON PRINTER.
062000 R05-EXIT.
062100     EXIT.
062200
062300/*****************************************************************
062400*    PRINT SUMMARY - SECOND PASS, AGAINST REGISTRATION LIST 2       *
062500*****************************************************************
062600 R10-PRINT-SUMMARY-2.
062700     DISPLAY 'Reconciliation against registration list 2'
062800                                   UPON PRINTER.
062900     MOVE 'Voters analyzed'       TO WS-RPT-LABEL.
063000     MOVE WS-VOTERS-ANALYZED      TO WS-RPT-COUNT.
063100     DISPLAY WS-RPT-FULL          UPON PRINTER.
063200     MOVE 'Name correct'          TO WS-RPT-LABEL.
063300     MOVE WS-NAME-CORRECT         TO WS-RPT-COUNT.
063400     DISPLAY WS-RPT-FULL          UPON PRINTER.
063500     MOVE 'Name changes'          TO WS-RPT-LABEL.
063600     MOVE WS-NAME-CHANGE          TO WS-RPT-COUNT.
063700     DISPLAY WS-RPT-FULL          UPON PRINTER.
063800     MOVE 'Unknown'               TO WS-RPT-LABEL.
063900     MOVE WS-UNKNOWN-COUNT        TO WS-RPT-COUNT.
064000     DISPLAY WS-RPT-FULL          UPON PRINTER.
064100     MOVE 'Unknown, REP'          TO WS-RPT-LABEL.
064200     MOVE WS-UNKNOWN-REP          TO WS-RPT-COUNT.
064300     DISPLAY WS-RPT-FULL          UPON PRINTER.
064400     MOVE 'Unknown, DEM'          TO WS-RPT-LABEL.
064500     MOVE WS-UNKNOWN-DEM          TO WS-RPT-COUNT.
064600     DISPLAY WS-RPT-FULL          UPON PRINTER.
064700 R15-EXIT.
064800     EXIT.
