000100*****************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    EVMACHAC.
000900 AUTHOR.        J OBRIEN.
001000 DATE-WRITTEN.  APRIL 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  TRAVIS COUNTY ELECTIONS DIVISION.
001300 SECURITY.      BATCH.
001400*REMARKS.       ACCOUNTS FOR BALLOTS SCANNED BY EACH PIECE OF
001500*               TABULATING EQUIPMENT.  CLASSIFIES EACH MACHINE AS
001600*               A PRECINCT SCANNER, A TOUCH-WRITE DEVICE, OR A
001700*               CENTRAL-COUNT SCANNER, AND TALLIES THE WATCHED
001800*               CANDIDATE LIST PER MACHINE.
001900
002000* CHANGE HISTORY -------------------------------------------------MACHAC1 
002100* 04/06/1987 JO  ORIGINAL PROGRAM - MACHINE ACCOUNTING REPORT.    MACHAC1 
002200* 10/19/1989 JO  ADDED EXPRESSTOUCH DEVICE CLASS (NEW EQUIPMENT). MACHAC1 
002300* 03/02/1991 RM  RAISED MACHINE TABLE FROM 40 TO 80 ENTRIES.      MACHAC2 
002400* 08/25/1995 TS  CANDIDATE LIST NOW TABLE-DRIVEN, WAS 11 IFS.     MACHAC3 
002500* 01/08/1998 KP  Y2K - WS-RUN-DATE EXPANDED TO 4-DIGIT CENTURY.   MACHAC4 
002600* 04/11/2002 TS  SURNAME MATCH NOW USES INSPECT, WAS UNSTRING     MACHAC5 
002700*                LOOP (REQUEST #4802).                            MACHAC5 
002800* 09/14/2009 DLW CANDIDATE LIST REPLACED FOR CURRENT BALLOT       MACHAC6 
002900*                (REQUEST #6031).                                 MACHAC6 
003000* END OF HISTORY ---------------------------------------------------------
003100
003200/*****************************************************************
003300*                                                                *
003400*    ENVIRONMENT DIVISION                                        *
003500*                                                                *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800
003900*****************************************************************
004000*    CONFIGURATION SECTION                                       *
004100*****************************************************************
004200 CONFIGURATION SECTION.
004300
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600
004700 SPECIAL-NAMES.
004800     SYSLST IS PRINTER,
004900     UPSI-7 ON STATUS IS WITH-DETAIL-PRECINCTS.
005000
005100*****************************************************************
005200*    INPUT-OUTPUT SECTION                                        *
005300*****************************************************************
005400 INPUT-OUTPUT SECTION.
005500
005600 FILE-CONTROL.
005700
005800     SELECT EVCVRDT
005900         ASSIGN TO EVCVRDT
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS FILE1-STAT
006200                        FILE1-FDBK.
006300
006400/*****************************************************************
006500*                                                                *
006600*    DATA DIVISION                                               *
006700*                                                                *
006800*****************************************************************
006900 DATA DIVISION.
007000
007100*****************************************************************
007200*    FILE SECTION                                                *
007300*****************************************************************
007400 FILE SECTION.
007500
007600 FD  EVCVRDT
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 160 CHARACTERS
007900     LABEL RECORDS ARE STANDARD.
008000 COPY EVCVRDTL.
008100
008200*****************************************************************
008300*    WORKING-STORAGE SECTION                                     *
008400*****************************************************************
008500 WORKING-STORAGE SECTION.
008600
008700 01  WS-FIELDS.
008800   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
008900   03  THIS-PGM                  PIC  X(08)   VALUE 'EVMACHAC'.
009000   03  WS-RUN-DATE               PIC  9(06).
009100   03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
009200     05  WS-RUN-YY               PIC  9(02).
009300     05  WS-RUN-MM               PIC  9(02).
009400     05  WS-RUN-DD               PIC  9(02).
009500
009600   03  CVD-EOF-SWITCH            PIC  X(01)   VALUE 'N'.
009700     88  CVD-AT-EOF                           VALUE 'Y'.
009800
009900   03  FILE1-STAT                PIC  X(02).
010000   03  FILE1-FDBK                PIC  X(04).
010100
010200   03  STOP-RUN-SWITCH           PIC  X(01)   VALUE 'N'.
010300     88  STOP-THE-RUN                         VALUE 'Y'.
010400
010500   03  MC-SUB                    PIC S9(04)   COMP VALUE ZERO.
010600   03  MC-MAX                    PIC S9(04)   COMP VALUE ZERO.
010700   03  CD-SUB                    PIC S9(04)   COMP VALUE ZERO.
010800   03  WS-MATCH-TALLY            PIC S9(04)   COMP VALUE ZERO.
010900
011000   03  RECORDS-READ              PIC S9(07)   COMP VALUE ZERO.
011100   03  WS-PREV-CVR-ID            PIC  X(10)   VALUE SPACES.
011200
011300   03  DS200-TOTAL               PIC S9(07)   COMP VALUE ZERO.
011400   03  TOUCH-TOTAL               PIC S9(07)   COMP VALUE ZERO.
011500   03  CENTRAL-TOTAL             PIC S9(07)   COMP VALUE ZERO.
011600   03  SCANNED-TOTAL             PIC S9(07)   COMP VALUE ZERO.
011700   03  FILLER                    PIC  X(06)   VALUE SPACES.
011800
011900* WATCHED CANDIDATE LIST - FIXED ORDER, SEE CHANGE 09/14/2009
012000 01  WS-CANDIDATE-LIST.
012100   03  FILLER                    PIC  X(10)   VALUE 'TRUMP'.
012200   03  FILLER                    PIC  X(10)   VALUE 'HALEY'.
012300   03  FILLER                    PIC  X(10)   VALUE 'CRUZ'.
012400   03  FILLER                    PIC  X(10)   VALUE 'BIDEN'.
012500   03  FILLER                    PIC  X(10)   VALUE 'ALLRED'.
012600   03  FILLER                    PIC  X(10)   VALUE 'BLACKLOCK'.
012700   03  FILLER                    PIC  X(10)   VALUE 'JONES'.
012800   03  FILLER                    PIC  X(10)   VALUE 'DEVINE'.
012900   03  FILLER                    PIC  X(10)   VALUE 'WEEMS'.
013000   03  FILLER                    PIC  X(10)   VALUE 'BLAND'.
013100   03  FILLER                    PIC  X(10)   VALUE 'GOLDSTEIN'.
013200 01  WS-CANDIDATE-LIST-R REDEFINES WS-CANDIDATE-LIST.
013300   03  WS-CANDIDATE-NAME         PIC  X(10)   OCCURS 11 TIMES.
013400
013500* MACHINE ACCOUNTING TABLE, KEYED BY SCANNER SERIAL NUMBER
013600 01  WS-MACHINE-TABLE.
013700   03  WS-MACHINE-ENTRY          OCCURS 80 TIMES.
013800     05  MC-SERIAL               PIC  X(20).
013900     05  MC-POLL-PLACE           PIC  X(20).
014000     05  MC-REPORT-GROUP         PIC  X(12).
014100     05  MC-BALLOT-COUNT         PIC S9(07)   COMP VALUE ZERO.
014200     05  MC-CAND-COUNT           PIC S9(07)   COMP VALUE ZERO
014300                                  OCCURS 11 TIMES.
014400     05  FILLER                  PIC  X(04)   VALUE SPACES.
014500
014600* ONE PRINT LINE, BUILT UP FIELD BY FIELD AND EDITED TO CSV ON
014700* THE WAY OUT THE DOOR.
014800 01  WS-CSV-LINE.
014900   03  WS-CSV-COUNT              PIC  9(07).
015000   03  FILLER                    PIC  X(01)   VALUE ','.
015100   03  WS-CSV-SERIAL             PIC  X(20).
015200   03  FILLER                    PIC  X(01)   VALUE ','.
015300   03  WS-CSV-POLL-PLACE         PIC  X(20).
015400   03  FILLER                    PIC  X(01)   VALUE ','.
015500   03  WS-CSV-REPORT-GROUP       PIC  X(12).
015600 01  WS-CSV-LINE-R REDEFINES WS-CSV-LINE.
015700   03  WS-CSV-HEAD-PART          PIC  X(55).
015800   03  FILLER                    PIC  X(07).
015900 01  WS-CSV-COUNT-FLD            PIC  ZZZZZZ9.
016000
016100 COPY EVFILSTW.
016200
016300/*****************************************************************
016400*                                                                *
016500*    PROCEDURE DIVISION                                          *
016600*                                                                *
016700*****************************************************************
016800 PROCEDURE DIVISION.
016900
017000*****************************************************************
017100*    MAINLINE ROUTINE                                            *
017200*****************************************************************
017300 A00-MAINLINE-ROUTINE.
017400
017500     PERFORM B10-INITIALIZATION THRU B15-EXIT.
017600
017700     PERFORM C00-PROCESS-CVR THRU C99-EXIT-PROCESS
017800       UNTIL CVD-AT-EOF
017900          OR STOP-THE-RUN.
018000
018100     PERFORM R00-PRINT-MACHINE-REPORT THRU R05-EXIT.
018200
018300     PERFORM B20-TERMINATION THRU B25-EXIT.
018400
018500     GOBACK.
018600
018700/*****************************************************************
018800*    PROGRAM INITIALIZATION ROUTINE                              *
018900*****************************************************************
019000 B10-INITIALIZATION.
019100
019200     COPY EVBCHINI.
019300
019400     OPEN INPUT EVCVRDT.
019500     MOVE 'EVCVRDT'               TO WS-CHK-FILE.
019600     MOVE 'OPEN'                  TO WS-CHK-OPER.
019700     MOVE FILE1-STAT              TO WS-CHK-STAT.
019800     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
019900
020000     PERFORM C10-READ-CVR THRU C15-EXIT.
020100
020200 B15-EXIT.
020300     EXIT.
020400
020500/*****************************************************************
020600*    PROGRAM TERMINATION ROUTINE                                 *
020700*****************************************************************
020800 B20-TERMINATION.
020900
021000     CLOSE EVCVRDT.
021100     MOVE 'EVCVRDT'               TO WS-CHK-FILE.
021200     MOVE 'CLOSE'                 TO WS-CHK-OPER.
021300     MOVE FILE1-STAT              TO WS-CHK-STAT.
021400     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
021500
021600     IF  STOP-THE-RUN
021700         MOVE 8                   TO RETURN-CODE
021800     END-IF.
021900
022000     COPY EVBCHRTN.
022100
022200 B25-EXIT.
022300     EXIT.
022400
022500/*****************************************************************
022600*    CHECK A SEQUENTIAL FILE'S STATUS                             *
022700*****************************************************************
022800 B90-CHECK-STATUS.
022900     COPY EVFILSTP.
023000 B95-EXIT-CHECK.
023100     EXIT.
023200
023300/*****************************************************************
023400*    PROGRAM PROCESSING ROUTINES                                 *
023500*****************************************************************
023600 C00-PROCESS-CVR.
023700
023800     ADD  1                       TO RECORDS-READ.
023900
024000     PERFORM P10-VALIDATE-STATUS THRU P15-EXIT.
024100     IF  STOP-THE-RUN
024200         GO TO C99-EXIT-PROCESS
024300     END-IF.
024400
024500     PERFORM P20-FIND-OR-ADD-MACHINE THRU P25-EXIT.
024600
024700     IF  CVD-CVR-ID NOT = WS-PREV-CVR-ID
024800         ADD  1                   TO MC-BALLOT-COUNT(MC-SUB)
024900         PERFORM P40-CLASSIFY-MACHINE THRU P45-EXIT
025000     END-IF.
025100     MOVE CVD-CVR-ID              TO WS-PREV-CVR-ID.
025200
025300     IF  CVD-COUNTED
025400         PERFORM P30-MATCH-CANDIDATE THRU P35-EXIT
025500           VARYING CD-SUB FROM 1 BY 1 UNTIL CD-SUB > 11
025600     END-IF.
025700
025800     PERFORM C10-READ-CVR THRU C15-EXIT.
025900
026000 C99-EXIT-PROCESS.
026100     EXIT.
026200
026300 C10-READ-CVR.
026400     READ EVCVRDT.
026500     MOVE 'EVCVRDT'               TO WS-CHK-FILE.
026600     MOVE 'READ'                  TO WS-CHK-OPER.
026700     MOVE FILE1-STAT              TO WS-CHK-STAT.
026800     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
026900     IF  STAT-EOFILE
027000         SET CVD-AT-EOF           TO TRUE
027100     END-IF.
027200 C15-EXIT.
027300     EXIT.
027400
027500 P10-VALIDATE-STATUS.
027600     IF  NOT CVD-COUNTED
027700     AND NOT CVD-UNDERVOTED
027800     AND NOT CVD-OVERVOTED
027900         DISPLAY '*** INVALID STATUS "' CVD-STATUS
028000                 '" ON CVR-ID ' CVD-CVR-ID UPON PRINTER
028100         SET  STOP-THE-RUN        TO TRUE
028200     END-IF.
028300 P15-EXIT.
028400     EXIT.
028500
028600 P20-FIND-OR-ADD-MACHINE.
028700     MOVE 1                       TO MC-SUB.
028800     PERFORM P21-SCAN-MACHINE THRU P21-EXIT
028900       UNTIL MC-SUB > MC-MAX
029000          OR MC-SERIAL(MC-SUB) = CVD-MACHINE-SERIAL.
029100     IF  MC-SUB > MC-MAX
029200         ADD  1                   TO MC-MAX
029300         MOVE MC-MAX               TO MC-SUB
029400         MOVE CVD-MACHINE-SERIAL   TO MC-SERIAL(MC-SUB)
029500         MOVE CVD-POLL-PLACE       TO MC-POLL-PLACE(MC-SUB)
029600         MOVE CVD-REPORT-GROUP     TO MC-REPORT-GROUP(MC-SUB)
029700         MOVE ZERO                 TO MC-BALLOT-COUNT(MC-SUB)
029800         PERFORM P22-CLEAR-CAND-COUNTS THRU P22-EXIT
029900           VARYING CD-SUB FROM 1 BY 1 UNTIL CD-SUB > 11
030000     END-IF.
030100 P25-EXIT.
030200     EXIT.
030300
030400 P21-SCAN-MACHINE.
030500     ADD  1                       TO MC-SUB.
030600 P21-EXIT.
030700     EXIT.
030800
030900 P22-CLEAR-CAND-COUNTS.
031000     MOVE ZERO                    TO MC-CAND-COUNT(MC-SUB, CD-SUB).
031100 P22-EXIT.
031200     EXIT.
031300
031400 P30-MATCH-CANDIDATE.
031500     INSPECT CVD-SELECTION TALLYING WS-MATCH-TALLY
031600             FOR ALL WS-CANDIDATE-NAME(CD-SUB).
031700     IF  WS-MATCH-TALLY > ZERO
031800         ADD  1                   TO MC-CAND-COUNT(MC-SUB, CD-SUB)
031900         MOVE 12                   TO CD-SUB
032000     END-IF.
032100     MOVE ZERO                    TO WS-MATCH-TALLY.
032200 P35-EXIT.
032300     EXIT.
032400
032500 P40-CLASSIFY-MACHINE.
032600     MOVE ZERO                    TO WS-MATCH-TALLY.
032700     INSPECT CVD-MACHINE-SERIAL TALLYING WS-MATCH-TALLY
032800             FOR ALL 'DS200'.
032900     IF  WS-MATCH-TALLY > ZERO
033000         ADD  1                   TO DS200-TOTAL
033100         GO TO P45-EXIT
033200     END-IF.
033300     MOVE ZERO                    TO WS-MATCH-TALLY.
033400     INSPECT CVD-MACHINE-SERIAL TALLYING WS-MATCH-TALLY
033500             FOR ALL 'EXPRESSTOUCH'.
033600     IF  WS-MATCH-TALLY > ZERO
033700         ADD  1                   TO TOUCH-TOTAL
033800         GO TO P45-EXIT
033900     END-IF.
034000     ADD  1                       TO CENTRAL-TOTAL.
034100 P45-EXIT.
034200     ADD  1                       TO SCANNED-TOTAL.
034300     EXIT.
034400
034500/*****************************************************************
034600*    REPORT ROUTINES                                             *
034700*****************************************************************
034800 R00-PRINT-MACHINE-REPORT.
034900
035000     DISPLAY 'BallotCount,MachineSerial,PollPlace,ReportingGroup,'
035100             'Trump,Haley,Cruz,Biden,Allred,Blacklock,Jones,'
035200             'Devine,Weems,Bland,Goldstein'
035300                                   UPON PRINTER.
035400
035500     PERFORM R10-PRINT-ONE-MACHINE THRU R15-EXIT
035600       VARYING MC-SUB FROM 1 BY 1 UNTIL MC-SUB > MC-MAX.
035700
035800     DISPLAY 'DS200 Scanned Ballots ' DS200-TOTAL UPON PRINTER.
035900     DISPLAY 'ExpressTouch Scanned Ballots ' TOUCH-TOTAL
036000                                   UPON PRINTER.
036100     DISPLAY 'Central Count Scanned Ballots ' CENTRAL-TOTAL
036200                                   UPON PRINTER.
036300     DISPLAY 'Total Scanned Ballots ' SCANNED-TOTAL UPON PRINTER.
036400 R05-EXIT.
036500     EXIT.
036600
036700 R10-PRINT-ONE-MACHINE.
036800     MOVE MC-BALLOT-COUNT(MC-SUB) TO WS-CSV-COUNT-FLD.
036900     DISPLAY WS-CSV-COUNT-FLD ',' MC-SERIAL(MC-SUB) ','
037000             MC-POLL-PLACE(MC-SUB) ',' MC-REPORT-GROUP(MC-SUB)
037100             ',' MC-CAND-COUNT(MC-SUB, 1) ',' MC-CAND-COUNT(MC-SUB, 2)
037200             ',' MC-CAND-COUNT(MC-SUB, 3) ',' MC-CAND-COUNT(MC-SUB, 4)
037300             ',' MC-CAND-COUNT(MC-SUB, 5) ',' MC-CAND-COUNT(MC-SUB, 6)
037400             ',' MC-CAND-COUNT(MC-SUB, 7) ',' MC-CAND-COUNT(MC-SUB, 8)
037500             ',' MC-CAND-COUNT(MC-SUB, 9) ',' MC-CAND-COUNT(MC-SUB,10)
037600             ',' MC-CAND-COUNT(MC-SUB,11)
037700                                   UPON PRINTER.
037800 R15-EXIT.
037900     EXIT.
