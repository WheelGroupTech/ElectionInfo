000100******************************************************************
000200*    EVROSVOT -- VOTER ROSTER RECORD                              *
000300*    ONE RECORD PER ACTUAL VOTER WHO CAST A BALLOT.  ALSO USED   *
000400*    AS THE LAYOUT OF THE UNKNOWN-VOTER FILE WRITTEN BY EVRECONC *
000500*    (SAME FIELDS, DIFFERENT ASSIGN NAME).  RECORD IS FULL --    *
000600*    NO SLACK FOR A FILLER.                                      *
000700******************************************************************
000800 01  RSV-RECORD.
000900     03  RSV-VUID                   PIC  X(10).
001000     03  RSV-PARTY                   PIC  X(03).
001100         88  RSV-IS-REP                 VALUE 'REP'.
001200     03  RSV-PRECINCT                PIC  X(06).
001300     03  RSV-FIRST-NAME              PIC  X(15).
001400     03  RSV-LAST-NAME               PIC  X(20).
001500     03  RSV-BALLOT-TYPE             PIC  X(03).
001600         88  RSV-BY-MAIL                VALUE 'BBM'.
001700         88  RSV-IS-EARLY               VALUE 'EV '.
001800         88  RSV-IS-ELECTION-DAY        VALUE 'ED '.
001900     03  RSV-VOTE-DATE               PIC  X(10).
002000     03  RSV-NOTES                   PIC  X(20).
