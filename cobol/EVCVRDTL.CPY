000100******************************************************************
000200*    EVCVRDTL -- CAST VOTE RECORD DETAIL                         *
000300*    ONE RECORD PER (BALLOT, CONTEST, SELECTION).  BUILT FROM    *
000400*    THE ELECTION EQUIPMENT VENDOR'S CVR EXPORT.  FIXED LENGTH.  *
000500******************************************************************
000600 01  CVD-RECORD.
000700     03  CVD-CVR-ID                PIC  X(10).
000800     03  CVD-POLL-PLACE             PIC  X(20).
000900     03  CVD-PRECINCT               PIC  X(06).
001000     03  CVD-BALLOT-STYLE           PIC  X(12).
001100     03  CVD-MACHINE-SERIAL         PIC  X(20).
001200     03  CVD-REPORT-GROUP           PIC  X(12).
001300     03  CVD-CONTEST-NAME           PIC  X(30).
001400     03  CVD-SELECTION              PIC  X(30).
001500     03  CVD-STATUS                 PIC  X(10).
001600         88  CVD-COUNTED                VALUE 'COUNTED'.
001700         88  CVD-UNDERVOTED             VALUE 'UNDERVOTED'.
001800         88  CVD-OVERVOTED              VALUE 'OVERVOTED'.
001900     03  FILLER                     PIC  X(10).
